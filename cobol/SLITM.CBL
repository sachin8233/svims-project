000100*------------------------------------------------------------
000200*  SLITM.CBL - FILE-CONTROL ENTRY.
000300*  INVOICE LINE-ITEM EXTRACT.
000400*------------------------------------------------------------
000500        SELECT ITEM-FILE
000600            ASSIGN TO "ITEMFILE"
000700            ORGANIZATION IS LINE SEQUENTIAL.
