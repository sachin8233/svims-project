000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    payment-apply.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  APPLIES OR REMOVES ONE PAYMENT AGAINST AN INVOICE'S
001000*  OUTSTANDING BALANCE.  PAYMENT-TRAN-FILE MUST ARRIVE SORTED
001100*  ASCENDING BY INVOICE ID, MATCHING INVOICE-FILE'S OWN ORDER -
001200*  SAME SORTED-MASTER/SORTED-TRANSACTION MATCH USED BY
001300*  invoice-approve.  PAYMENT-FILE ITSELF IS RE-WRITTEN IN FULL
001400*  AT JOB END (NOT JUST EXTENDED) SINCE A DELETE ACTION HAS TO
001500*  BE ABLE TO TAKE A ROW BACK OUT OF IT.
001600*
001700*  A NEW PAYMENT THAT WOULD OVERPAY THE INVOICE (PAY-AMOUNT
001800*  MORE THAN WHAT IS STILL OWED) ABENDS THE RUN COLD - THE
001900*  PAYMENT DESK TREATS THAT AS A FEED ERROR, NOT SOMETHING TO
002000*  QUIETLY CAP OR SKIP.
002100*
002200*  WHY A FULL REWRITE INSTEAD OF AN IN-PLACE UPDATE - PAYMENT-
002300*  FILE IS LINE SEQUENTIAL, NO ISAM ON THIS BOX, SO THERE IS NO
002400*  REWRITE-ONE-RECORD OPTION; THE WHOLE TABLE IS HELD IN
002500*  WORKING-STORAGE AND THE FILE IS RECREATED FROM IT AT JOB END,
002600*  THE SAME APPROACH invoice-approve TAKES WITH APPROVAL-FILE
002700*  EXCEPT THAT APPROVAL-FILE IS APPEND-ONLY AND THIS ONE IS NOT.
002800*---------------------------------------------------------------
002900*  CHANGE LOG
003000*
003100*  03/11/1992  RJM  AP-0095  ORIGINAL PAY-SELECTED-VOUCHER PGM   AP-0095
003200*  09/09/1998  DWP  AP-0203  Y2K - CCYY DATE WINDOW CHK          AP-0203
003300*  07/19/2001  MHC  SV-0040  RECAST AS BATCH PAYMENT-APPLY       SV-0040
003400*  04/03/2003  MHC  SV-0064  ADDED DELETE-PAYMENT ACTION         SV-0064
003500*  10/27/2005  BTO  SV-0093  REMAINING-BALANCE ABEND ADDED       SV-0093
003600*  06/19/2008  BTO  SV-0127  CONFIRMED DELETE RE-DERIVES STATUS  SV-0127
003700*                            FROM REMAINING PAYMENTS RATHER THAN SV-0127
003800*                            SIMPLY REVERTING TO PRIOR STATUS    SV-0127
003900*  01/22/2011  BTO  SV-0149  ADDED TRACE-PAIR WORK AREA FOR THE  SV-0149
004000*                            OVERPAYMENT ABEND DISPLAY LINE      SV-0149
004100*  09/08/2014  BTO  SV-0169  NO LOGIC CHANGE - CONFIRMED         SV-0169
004200*                            PAYMENT-FILE REWRITE ORDER MATCHES SV-0169
004300*                            THE ORIGINAL LOAD ORDER             SV-0169
004400*  03/14/2017  SKR  SV-0182  REVIEWED OVERPAY ABEND WORDING      SV-0182
004500*                            WITH THE PAYMENT DESK - LEFT AS-IS  SV-0182
004600*  11/02/2019  SKR  SV-0195  CONFIRMED W-NEXT-PAY-ID SEEDING ON  SV-0195
004700*                            AN EMPTY PAYMENT-FILE (FIRST RUN)   SV-0195
004800*                            STARTS AT 1, NOT ZERO                SV-0195
004900*  08/05/2022  PNV  SV-0231  NO LOGIC CHANGE - ANNUAL REVIEW OF  SV-0231
005000*                            THE DELETE-THEN-RESUM STATUS LOGIC  SV-0231
005100*                            AGAINST THE CURRENT GST RULE TABLE  SV-0231
005200*---------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400     CONFIGURATION SECTION.
005500     SPECIAL-NAMES.
005600         C01 IS TOP-OF-FORM.
005700     INPUT-OUTPUT SECTION.
005800     FILE-CONTROL.
005900
006000*  PAYMENT-TRAN-FILE - TODAY'S INCOMING APPLY/DELETE PAYMENT
006100*  ROWS, SORTED ASCENDING BY PYT-INVOICE-ID.
006200         COPY "SLPYT.CBL".
006300*  PAYMENT-FILE - THE PERMANENT PAYMENT LEDGER, READ WHOLE AT
006400*  JOB START AND RE-WRITTEN WHOLE AT JOB END.
006500         COPY "SLPAY.CBL".
006600*  INVOICE-FILE/INVOICE-OUT - MASTER IN, FORWARD COPY OUT, SAME
006700*  PATTERN AS EVERY OTHER INVOICE-TOUCHING BATCH STEP.
006800         COPY "SLINV.CBL".
006900         COPY "SLINO.CBL".
007000
007100 DATA DIVISION.
007200     FILE SECTION.
007300*  SEE THE NAMED COPYBOOKS FOR FIELD-BY-FIELD LAYOUTS.
007400
007500*  FDPYT - ONE PYT- PREFIXED RECORD PER INCOMING PAYMENT
007600*  TRANSACTION.  PYT-ACTION IS EITHER "APPLY" OR "DELETE".
007700         COPY "FDPYT.CBL".
007800*  FDPAY - ONE PAY- PREFIXED RECORD PER ROW ON THE PERMANENT
007900*  PAYMENT LEDGER.  PAY-ID IS THE LEDGER'S OWN KEY, SEPARATE
008000*  FROM INV-ID - ONE INVOICE CAN HAVE SEVERAL PAYMENT-FILE ROWS.
008100         COPY "FDPAY.CBL".
008200*  FDINV/FDINO - SEE invoice-mark-overdue FOR THE FULL FIELD-BY-
008300*  FIELD COMMENTARY ON THESE TWO.
008400         COPY "FDINV.CBL".
008500         COPY "FDINO.CBL".
008600
008700     WORKING-STORAGE SECTION.
008800
008900*  PAYMENT-HISTORY TABLE - LOADED FROM PAYMENT-FILE AT JOB
009000*  START, UPDATED IN PLACE, RE-WRITTEN AT JOB END.  A FLAGGED-
009100*  DELETED ENTRY STAYS IN THE TABLE FOR THE REST OF THE RUN (SO
009200*  A REPEAT DELETE ON THE SAME PAY-ID IS HARMLESS) BUT IS
009300*  SKIPPED BY BOTH THE BALANCE SUM AND THE FINAL REWRITE.
009400*
009500*  TABLE CAPACITY IS SET IN wspaytb.cbl ITSELF, NOT HERE - SEE
009600*  THAT COPYBOOK'S OWN HEADER FOR THE CURRENT OCCURS LIMIT AND
009700*  WHY IT WAS LAST RAISED.
009800     COPY "wspaytb.cbl".
009900
010000*  RUN-TOTALS FOR THE END-OF-JOB DISPLAY LINE.
010100     01  W-PAYMENT-APPLY-COUNTERS.
010200         05  W-PAYMENTS-APPLIED    PIC 9(7) COMP VALUE 0.
010300         05  W-PAYMENTS-DELETED    PIC 9(7) COMP VALUE 0.
010400         05  FILLER                 PIC X(08).
010500
010600*  W-TOTAL-PAID IS THE SUM OF EVERY UN-DELETED PAYMENT-FILE ROW
010700*  FOR THE CURRENT MASTER INVOICE, RECOMPUTED FROM SCRATCH EVERY
010800*  TIME A NEW TRANSACTION TOUCHES THAT INVOICE RATHER THAN
010900*  CARRIED FORWARD, SO A DELETE CAN NEVER LEAVE A STALE BALANCE
011000*  BEHIND.
011100     01  W-BALANCE-WORK-AREA.
011200         05  W-TOTAL-PAID          PIC S9(13)V99 COMP-3.
011300         05  W-REMAINING-BALANCE   PIC S9(13)V99 COMP-3.
011400
011500*  ABEND-REASON/CODE/TEXT SPLIT - SEE invoice-approve FOR THE
011600*  SAME REDEFINES PATTERN AND WHY IT EXISTS.
011700     01  W-ABEND-REASON            PIC X(60).
011800     01  FILLER REDEFINES W-ABEND-REASON.
011900         05  W-ABEND-CODE          PIC X(08).
012000         05  W-ABEND-TEXT          PIC X(52).
012100
012200*  DEBUG-TRACE AREA - PAIRS THE PAYMENT ID WITH AN EDITED
012300*  DISPLAY VIEW FOR THE ABEND/TRACE DISPLAY LINES.  NOT WIRED TO
012400*  A DISPLAY STATEMENT IN THIS VERSION - HELD FOR THE NEXT TIME
012500*  THE DESK ASKS FOR A MORE DETAILED OVERPAYMENT ABEND MESSAGE.
012600     01  W-PAY-ID-NUMERIC          PIC 9(9).
012700     01  FILLER REDEFINES W-PAY-ID-NUMERIC.
012800         05  W-PAY-ID-DISPLAY      PIC X(09).
012900
013000     01  W-TRACE-PAIR-AREA.
013100         05  W-TRACE-INVOICE-ID    PIC 9(9).
013200         05  W-TRACE-PAY-ID        PIC 9(9).
013300     01  FILLER REDEFINES W-TRACE-PAIR-AREA.
013400         05  W-TRACE-PAIR-TEXT     PIC X(18).
013500*
013600*  W-PAY-SCAN-IDX/W-PAY-WRITE-IDX AND THE WT-PAY-IDX SUBSCRIPT
013700*  ITSELF ARE DECLARED IN wspaytb.cbl ALONGSIDE THE TABLE THEY
013800*  INDEX - KEPT TOGETHER SO A CHANGE TO THE OCCURS LIMIT AND ITS
013900*  SUBSCRIPT PICTURE ARE MADE IN ONE PLACE.
014000*---------------------------------------------------------------
014100 PROCEDURE DIVISION.
014200*---------------------------------------------------------------
014300*  PAYMENT-APPLY-MAIN - LOADS THE PAYMENT LEDGER BEFORE TOUCHING
014400*  INVOICE-FILE, THEN RUNS A SORTED MASTER/TRANSACTION MATCH
014500*  EXACTLY LIKE invoice-approve, ENDING WITH THE FULL PAYMENT-
014600*  FILE REWRITE THAT PICKS UP EVERY APPLY AND DELETE FROM THIS
014700*  RUN.
014800     PAYMENT-APPLY-MAIN.
014900         PERFORM LOAD-PAYMENT-TABLE.
015000         OPEN INPUT INVOICE-FILE.
015100         OPEN OUTPUT INVOICE-OUT.
015200         OPEN INPUT PAYMENT-TRAN-FILE.
015300         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
015400         PERFORM READ-PAYMENT-TRAN-FILE-NEXT-RECORD.
015500         PERFORM PROCESS-ONE-MASTER-INVOICE THRU
015600             PROCESS-ONE-MASTER-INVOICE-EXIT
015700             UNTIL END-OF-INVOICE-FILE.
015800         CLOSE INVOICE-FILE.
015900         CLOSE INVOICE-OUT.
016000         CLOSE PAYMENT-TRAN-FILE.
016100         PERFORM REWRITE-PAYMENT-FILE.
016200         DISPLAY "PAYMENT-APPLY: " W-PAYMENTS-APPLIED
016300             " APPLIED, " W-PAYMENTS-DELETED " DELETED".
016400         MOVE ZERO TO RETURN-CODE.
016500         STOP RUN.
016600*
016700*  NOTE ON SEQUENCE - PAYMENT-TRAN-FILE IS READ AND CLOSED
016800*  BEFORE REWRITE-PAYMENT-FILE RUNS, SO THE TABLE HOLDS EVERY
016900*  APPLY/DELETE FROM TODAY'S FEED BEFORE A SINGLE PAYMENT-FILE
017000*  OUTPUT RECORD IS WRITTEN.  A JOB FAILURE DURING THE REWRITE
017100*  LEAVES PAYMENT-FILE TRUNCATED - OPERATIONS RERUNS THE WHOLE
017200*  STEP FROM THE PRIOR CYCLE'S PAYMENT-FILE, NOT A PARTIAL ONE.
017300
017400*---------------------------------------------------------------
017500*  PROCESS-ONE-MASTER-INVOICE - MATCHES PAYMENT-TRAN-FILE
017600*  AGAINST THE INVOICE MASTER BY INVOICE ID, SAME SORTED-MATCH
017700*  IDIOM AS invoice-approve.  AN INVOICE WITH NO PAYMENT
017800*  TRANSACTIONS TODAY PASSES THROUGH INTO INVOICE-OUT UNCHANGED.
017900     PROCESS-ONE-MASTER-INVOICE.
018000         PERFORM APPLY-ONE-TRANSACTION THRU
018100             APPLY-ONE-TRANSACTION-EXIT
018200             UNTIL END-OF-PAYMENT-TRAN-FILE
018300             OR PYT-INVOICE-ID NOT EQUAL INV-ID.
018400         PERFORM COPY-MASTER-TO-INVOICE-OUT.
018500         WRITE INVOICE-OUT-REC.
018600     PROCESS-ONE-MASTER-INVOICE-EXIT.
018700         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
018800
018900*---------------------------------------------------------------
019000*  APPLY-ONE-TRANSACTION - DISPATCHES ON PYT-ACTION, SAME TWO-
019100*  PARAGRAPH SPLIT invoice-approve USES FOR APPROVE/REJECT.
019200     APPLY-ONE-TRANSACTION.
019300         IF PYT-ACTION EQUAL "DELETE"
019400             PERFORM DELETE-ONE-PAYMENT
019500         ELSE
019600             PERFORM APPLY-ONE-PAYMENT
019700         END-IF.
019800     APPLY-ONE-TRANSACTION-EXIT.
019900         PERFORM READ-PAYMENT-TRAN-FILE-NEXT-RECORD.
020000
020100*---------------------------------------------------------------
020200*  APPLY-ONE-PAYMENT - NEW PAYMENT AGAINST THE CURRENT MASTER
020300*  INVOICE.  ABENDS IF THE PAYMENT WOULD TAKE THE INVOICE PAST
020400*  ITS TOTAL AMOUNT - SEE THE HEADER NOTE ON WHY THIS IS AN
020500*  ABEND RATHER THAN A CAPPED OR SKIPPED PAYMENT.
020600     APPLY-ONE-PAYMENT.
020700         PERFORM SUM-PRIOR-PAYMENTS.
020800         COMPUTE W-REMAINING-BALANCE =
020900             INV-TOTAL-AMOUNT - W-TOTAL-PAID.
021000*  THE OVERPAYMENT TEST COMPARES AGAINST WHAT IS LEFT TO PAY,
021100*  NOT AGAINST THE INVOICE'S FULL TOTAL-AMOUNT - A SECOND
021200*  PARTIAL PAYMENT ONLY HAS TO FIT THE REMAINING BALANCE.
021300         IF PYT-AMOUNT > W-REMAINING-BALANCE
021400             MOVE PYT-INVOICE-ID TO W-TRACE-INVOICE-ID
021500             MOVE PYT-PAY-ID TO W-TRACE-PAY-ID
021600             MOVE "PAYMENT EXCEEDS REMAINING BALANCE"
021700                 TO W-ABEND-REASON
021800             PERFORM ABEND-THE-RUN.
021900         PERFORM ADD-PAYMENT-TABLE-ENTRY.
022000         COMPUTE W-TOTAL-PAID =
022100             W-TOTAL-PAID + PYT-AMOUNT.
022200*  FULLY PAID WHEN THE RUNNING TOTAL MEETS OR EXCEEDS THE
022300*  INVOICE TOTAL - "NOT LESS THAN" RATHER THAN "EQUAL" SO A
022400*  ROUNDING HAIR OVER THE LINE STILL CLOSES THE INVOICE OUT.
022500         IF W-TOTAL-PAID NOT LESS THAN INV-TOTAL-AMOUNT
022600             MOVE "PAID" TO INV-STATUS
022700         ELSE
022800             MOVE "PARTIALLY_PAID" TO INV-STATUS
022900         END-IF.
023000         ADD 1 TO W-PAYMENTS-APPLIED.
023100*
023200*  NOTHING HERE CHECKS THE INVOICE'S CURRENT APPROVAL STATUS -
023300*  BY THE TIME A PAYMENT TRANSACTION REACHES THIS STEP THE
023400*  INVOICE DESK ASSUMES IT HAS ALREADY PASSED invoice-approve,
023500*  SO PAYMENT-APPLY TRUSTS INV-STATUS COMING IN.
023600
023700*---------------------------------------------------------------
023800*  DELETE-ONE-PAYMENT - TAKES A PAYMENT BACK OUT OF THE TABLE
023900*  (SOFT-DELETE ONLY - THE ROW IS DROPPED WHEN PAYMENT-FILE IS
024000*  RE-WRITTEN AT JOB END) AND RE-DERIVES THE INVOICE'S STATUS
024100*  FROM WHATEVER PAYMENTS ARE LEFT, RATHER THAN SIMPLY REVERTING
024200*  TO WHATEVER STATUS THE INVOICE HAD BEFORE THIS PAYMENT.
024300     DELETE-ONE-PAYMENT.
024400         PERFORM MARK-PAYMENT-TABLE-ENTRY-DELETED.
024500         PERFORM SUM-PRIOR-PAYMENTS.
024600*  ZERO LEFT OVER MEANS THIS WAS THE INVOICE'S ONLY PAYMENT -
024700*  DELETING IT PUTS THE INVOICE BACK TO APPROVED, NOT PENDING,
024800*  SINCE IT ALREADY CLEARED THE APPROVAL CYCLE BEFORE IT COULD
024900*  BE PAID IN THE FIRST PLACE.
025000         IF W-TOTAL-PAID EQUAL ZERO
025100             MOVE "APPROVED" TO INV-STATUS
025200         ELSE
025300             IF W-TOTAL-PAID LESS THAN INV-TOTAL-AMOUNT
025400                 MOVE "PARTIALLY_PAID" TO INV-STATUS
025500             END-IF
025600         END-IF.
025700         ADD 1 TO W-PAYMENTS-DELETED.
025800*
025900*  NO OVERPAY ABEND CHECK IS NEEDED ON A DELETE - REMOVING A
026000*  PAYMENT CAN ONLY LOWER W-TOTAL-PAID, NEVER PUSH IT PAST
026100*  INV-TOTAL-AMOUNT.
026200
026300*---------------------------------------------------------------
026400*  SUM-PRIOR-PAYMENTS - ACCUMULATES WT-PAY-AMOUNT OVER THIS
026500*  INVOICE'S UN-DELETED ROWS IN THE IN-MEMORY PAYMENT TABLE.
026600*  FULL-TABLE SCAN, NOT A KEYED LOOKUP - ACCEPTABLE AT SVIMS
026700*  VOLUME, THE SAME TRADE-OFF vendor-risk-score MAKES.
026800     SUM-PRIOR-PAYMENTS.
026900         MOVE ZERO TO W-TOTAL-PAID.
027000         MOVE 1 TO W-PAY-SCAN-IDX.
027100         PERFORM ADD-ONE-PAYMENT-ENTRY THRU
027200             ADD-ONE-PAYMENT-ENTRY-EXIT
027300             UNTIL W-PAY-SCAN-IDX > W-PAYMENT-COUNT.
027400
027500*
027600*  W-PAY-SCAN-IDX IS RESET TO 1 BEFORE EVERY CALL OF THIS SCAN -
027700*  IT IS NOT CARRIED ACROSS INVOICES.
027800*  ADD-ONE-PAYMENT-ENTRY - ONE PASS OF THE SCAN.  SKIPS ANY ROW
027900*  FOR A DIFFERENT INVOICE AND ANY ROW FLAGGED DELETED, IN THAT
028000*  ORDER - A DELETED ROW ON THIS INVOICE STILL FAILS THE FIRST
028100*  TEST HARMLESSLY SINCE INV-ID MATCHES, SO THE SECOND TEST IS
028200*  WHAT ACTUALLY EXCLUDES IT.
028300     ADD-ONE-PAYMENT-ENTRY.
028400         IF WT-PAY-INVOICE-ID(W-PAY-SCAN-IDX) NOT EQUAL INV-ID
028500             GO TO ADD-ONE-PAYMENT-ENTRY-EXIT.
028600         IF PAYMENT-ENTRY-DELETED(W-PAY-SCAN-IDX)
028700             GO TO ADD-ONE-PAYMENT-ENTRY-EXIT.
028800         COMPUTE W-TOTAL-PAID =
028900             W-TOTAL-PAID + WT-PAY-AMOUNT(W-PAY-SCAN-IDX).
029000     ADD-ONE-PAYMENT-ENTRY-EXIT.
029100         ADD 1 TO W-PAY-SCAN-IDX.
029200
029300*---------------------------------------------------------------
029400*  MARK-PAYMENT-TABLE-ENTRY-DELETED - SCANS FOR THE
029500*  TRANSACTION'S PYT-PAY-ID AGAINST THE CURRENT MASTER INVOICE
029600*  AND FLAGS THE MATCHING ROW DELETED.  A PYT-PAY-ID THAT MATCHES
029700*  NO ROW (ALREADY DELETED, OR NEVER EXISTED) LEAVES THE TABLE
029800*  UNCHANGED - DELETE IS A SILENT NO-OP IN THAT CASE, NOT AN
029900*  ABEND.
030000     MARK-PAYMENT-TABLE-ENTRY-DELETED.
030100         MOVE 1 TO W-PAY-SCAN-IDX.
030200         PERFORM CHECK-ONE-PAYMENT-ENTRY THRU
030300             CHECK-ONE-PAYMENT-ENTRY-EXIT
030400             UNTIL W-PAY-SCAN-IDX > W-PAYMENT-COUNT.
030500
030600*  CHECK-ONE-PAYMENT-ENTRY - ONE PASS OF THE SCAN ABOVE.
030700     CHECK-ONE-PAYMENT-ENTRY.
030800         IF WT-PAY-INVOICE-ID(W-PAY-SCAN-IDX) NOT EQUAL INV-ID
030900             GO TO CHECK-ONE-PAYMENT-ENTRY-EXIT.
031000         IF WT-PAY-ID(W-PAY-SCAN-IDX) NOT EQUAL PYT-PAY-ID
031100             GO TO CHECK-ONE-PAYMENT-ENTRY-EXIT.
031200         MOVE "Y" TO WT-PAY-DELETED(W-PAY-SCAN-IDX).
031300     CHECK-ONE-PAYMENT-ENTRY-EXIT.
031400         ADD 1 TO W-PAY-SCAN-IDX.
031500*
031600*  THE GO TO STATEMENTS ABOVE JUMP ONLY TO THIS PARAGRAPH'S OWN
031700*  -EXIT LABEL, NEVER OUT OF THE PERFORM ... THRU RANGE THAT
031800*  CALLED IT - SAME HOUSE RULE USED IN EVERY SCAN PARAGRAPH IN
031900*  THIS SUITE.
032000
032100*---------------------------------------------------------------
032200*  ADD-PAYMENT-TABLE-ENTRY - APPENDS A NEW ROW TO THE IN-MEMORY
032300*  PAYMENT TABLE FOR THE PAYMENT JUST APPLIED.  PAYMENT-FILE
032400*  ITSELF IS NOT WRITTEN UNTIL REWRITE-PAYMENT-FILE RUNS AT JOB
032500*  END.  W-NEXT-PAY-ID IS ASSIGNED AND BUMPED HERE SO TWO NEW
032600*  PAYMENTS IN THE SAME RUN NEVER COLLIDE ON THE SAME PAY-ID.
032700     ADD-PAYMENT-TABLE-ENTRY.
032800         ADD 1 TO W-PAYMENT-COUNT.
032900         SET WT-PAY-IDX TO W-PAYMENT-COUNT.
033000         MOVE W-NEXT-PAY-ID TO WT-PAY-ID(WT-PAY-IDX).
033100         MOVE PYT-INVOICE-ID TO WT-PAY-INVOICE-ID(WT-PAY-IDX).
033200         MOVE PYT-AMOUNT TO WT-PAY-AMOUNT(WT-PAY-IDX).
033300         MOVE PYT-DATE TO WT-PAY-DATE(WT-PAY-IDX).
033400         MOVE PYT-METHOD TO WT-PAY-METHOD(WT-PAY-IDX).
033500         MOVE "N" TO WT-PAY-DELETED(WT-PAY-IDX).
033600         ADD 1 TO W-NEXT-PAY-ID.
033700*
033800*  THE ORDER OF THE SIX MOVES ABOVE FOLLOWS THE FIELD ORDER OF
033900*  THE wspaytb.cbl TABLE ENTRY, NOT THE PYT- TRANSACTION RECORD -
034000*  KEEP THE TWO IN STEP IF EITHER LAYOUT CHANGES.
034100
034200*---------------------------------------------------------------
034300*  LOAD-PAYMENT-TABLE - INITIAL LOAD OF PAYMENT-FILE INTO THE
034400*  WORKING-STORAGE TABLE.  ALSO ESTABLISHES W-NEXT-PAY-ID, ONE
034500*  PAST THE HIGHEST ID ON FILE, FOR ANY NEW PAYMENTS APPLIED
034600*  THIS RUN - SEE LOAD-ONE-PAYMENT-ENTRY BELOW FOR HOW THAT
034700*  MAXIMUM IS TRACKED.
034800     LOAD-PAYMENT-TABLE.
034900         OPEN INPUT PAYMENT-FILE.
035000         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
035100         PERFORM LOAD-ONE-PAYMENT-ENTRY THRU
035200             LOAD-ONE-PAYMENT-ENTRY-EXIT
035300             UNTIL END-OF-PAYMENT-FILE.
035400         CLOSE PAYMENT-FILE.
035500
035600*  LOAD-ONE-PAYMENT-ENTRY - THE RUNNING-MAXIMUM CHECK ON PAY-ID
035700*  BELOW ASSUMES NOTHING ABOUT PAYMENT-FILE'S ORDER - IT WORKS
035800*  WHETHER THE LEDGER HAPPENS TO BE IN PAY-ID ORDER OR NOT.
035900     LOAD-ONE-PAYMENT-ENTRY.
036000         ADD 1 TO W-PAYMENT-COUNT.
036100         SET WT-PAY-IDX TO W-PAYMENT-COUNT.
036200         MOVE PAY-ID TO WT-PAY-ID(WT-PAY-IDX).
036300         MOVE PAY-INVOICE-ID TO WT-PAY-INVOICE-ID(WT-PAY-IDX).
036400         MOVE PAY-AMOUNT TO WT-PAY-AMOUNT(WT-PAY-IDX).
036500         MOVE PAY-DATE TO WT-PAY-DATE(WT-PAY-IDX).
036600         MOVE PAY-METHOD TO WT-PAY-METHOD(WT-PAY-IDX).
036700         MOVE "N" TO WT-PAY-DELETED(WT-PAY-IDX).
036800         IF PAY-ID NOT LESS THAN W-NEXT-PAY-ID
036900             COMPUTE W-NEXT-PAY-ID = PAY-ID + 1.
037000     LOAD-ONE-PAYMENT-ENTRY-EXIT.
037100         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
037200*
037300*  NO VALIDATION OF PAY-AMOUNT OR PAY-INVOICE-ID HAPPENS ON
037400*  LOAD - PAYMENT-FILE IS TRUSTED AS A PRODUCT OF THIS PROGRAM'S
037500*  OWN PRIOR RUNS, NOT AN EXTERNAL FEED.
037600
037700*---------------------------------------------------------------
037800*  REWRITE-PAYMENT-FILE - RE-WRITES PAYMENT-FILE IN FULL FROM
037900*  THE WORKING-STORAGE TABLE, DROPPING ANY ROW FLAGGED DELETED
038000*  THIS RUN.  THE FILE IS OPENED OUTPUT, NOT EXTEND - THIS
038100*  DELIBERATELY DISCARDS AND RECREATES THE WHOLE LEDGER RATHER
038200*  THAN APPENDING, WHICH IS THE ONLY WAY A DELETE CAN TAKE
038300*  EFFECT ON A LINE SEQUENTIAL FILE.
038400     REWRITE-PAYMENT-FILE.
038500*
038600*  W-PAY-WRITE-IDX IS A SEPARATE SUBSCRIPT FROM W-PAY-SCAN-IDX
038700*  USED BY THE BALANCE/DELETE SCANS ABOVE - KEPT SEPARATE SO A
038800*  FUTURE CHANGE TO THE WRITE ORDER CANNOT ACCIDENTALLY DISTURB
038900*  A SCAN IN PROGRESS ELSEWHERE IN THE PROGRAM.
039000         OPEN OUTPUT PAYMENT-FILE.
039100         MOVE 1 TO W-PAY-WRITE-IDX.
039200         PERFORM WRITE-ONE-PAYMENT-ENTRY THRU
039300             WRITE-ONE-PAYMENT-ENTRY-EXIT
039400             UNTIL W-PAY-WRITE-IDX > W-PAYMENT-COUNT.
039500         CLOSE PAYMENT-FILE.
039600
039700*  WRITE-ONE-PAYMENT-ENTRY - SKIPS ANY ROW FLAGGED DELETED,
039800*  WHETHER IT WAS DELETED THIS RUN OR ON AN EARLIER ONE - ONCE
039900*  DELETED A ROW NEVER COMES BACK ONTO PAYMENT-FILE.
040000     WRITE-ONE-PAYMENT-ENTRY.
040100         IF PAYMENT-ENTRY-DELETED(W-PAY-WRITE-IDX)
040200             GO TO WRITE-ONE-PAYMENT-ENTRY-EXIT.
040300         MOVE WT-PAY-ID(W-PAY-WRITE-IDX) TO PAY-ID.
040400         MOVE WT-PAY-INVOICE-ID(W-PAY-WRITE-IDX)
040500             TO PAY-INVOICE-ID.
040600         MOVE WT-PAY-AMOUNT(W-PAY-WRITE-IDX) TO PAY-AMOUNT.
040700         MOVE WT-PAY-DATE(W-PAY-WRITE-IDX) TO PAY-DATE.
040800         MOVE WT-PAY-METHOD(W-PAY-WRITE-IDX) TO PAY-METHOD.
040900         WRITE PAYMENT-REC.
041000     WRITE-ONE-PAYMENT-ENTRY-EXIT.
041100         ADD 1 TO W-PAY-WRITE-IDX.
041200*
041300*  PAY-ID IS NOT RE-SEQUENCED ON OUTPUT - A GAP LEFT BY A
041400*  DELETED ROW STAYS A GAP.  THE PAYMENT DESK WANTED PAY-ID TO
041500*  STAY A STABLE REFERENCE NUMBER ACROSS RERUNS, NOT A POSITION
041600*  IN THE FILE.
041700
041800*---------------------------------------------------------------
041900*  COPY-MASTER-TO-INVOICE-OUT - FIELD-BY-FIELD MOVE, SAME HOUSE
042000*  STYLE USED EVERYWHERE ELSE IN THE SUITE.
042100     COPY-MASTER-TO-INVOICE-OUT.
042200         MOVE INV-ID TO IVO-ID.
042300         MOVE INV-VENDOR-ID TO IVO-VENDOR-ID.
042400         MOVE INV-NUMBER TO IVO-NUMBER.
042500         MOVE INV-AMOUNT TO IVO-AMOUNT.
042600         MOVE INV-CGST-AMOUNT TO IVO-CGST-AMOUNT.
042700         MOVE INV-SGST-AMOUNT TO IVO-SGST-AMOUNT.
042800         MOVE INV-IGST-AMOUNT TO IVO-IGST-AMOUNT.
042900         MOVE INV-TOTAL-AMOUNT TO IVO-TOTAL-AMOUNT.
043000         MOVE INV-DATE TO IVO-DATE.
043100         MOVE INV-DUE-DATE TO IVO-DUE-DATE.
043200         MOVE INV-STATUS TO IVO-STATUS.
043300         MOVE INV-CURRENT-LEVEL TO IVO-CURRENT-LEVEL.
043400         MOVE INV-IS-OVERDUE TO IVO-IS-OVERDUE.
043500         MOVE INV-ESCALATION-LVL TO IVO-ESCALATION-LVL.
043600*
043700*  INV-STATUS IS MOVED HERE AFTER APPLY-ONE-PAYMENT OR
043800*  DELETE-ONE-PAYMENT HAS ALREADY UPDATED IT IN THE INVOICE-FILE
043900*  RECORD AREA - THIS PARAGRAPH ONLY COPIES, IT NEVER DECIDES
044000*  STATUS ITSELF.
044100
044200*---------------------------------------------------------------
044300*  THE FOUR MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY
044400*  COPYBOOKS.
044500*
044600*  READ-INVOICE-FILE-NEXT-RECORD / READ-PAYMENT-FILE-NEXT-
044700*  RECORD / READ-PAYMENT-TRAN-FILE-NEXT-RECORD - SEQUENTIAL
044800*  READ/AT END LOGIC FOR THEIR NAMED FILES.
044900     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
045000     COPY "READ-PAYMENT-FILE-NEXT-RECORD.CBL".
045100     COPY "READ-PAYMENT-TRAN-FILE-NEXT-RECORD.CBL".
045200*
045300*  PLGENERAL - HOUSE-WIDE ABEND-THE-RUN PARAGRAPH.  DISPLAYS
045400*  W-ABEND-CODE/W-ABEND-TEXT AND SETS A NON-ZERO RETURN-CODE
045500*  BEFORE STOPPING THE RUN - SAME MEMBER invoice-approve AND
045600*  invoice-create BOTH COPY FOR THE SAME PURPOSE.
045700     COPY "PLGENERAL.CBL".
045800*
045900*  NO SORT VERB APPEARS IN THIS PROGRAM - PAYMENT-TRAN-FILE
046000*  ARRIVES PRE-SORTED FROM THE FEED JOB THAT PRODUCES IT, THE
046100*  SAME WAY THE APPROVAL TRANSACTION FEED DOES FOR
046200*  invoice-approve.
046300*---------------------------------------------------------------
046400*  END OF PROGRAM.
046500*---------------------------------------------------------------
