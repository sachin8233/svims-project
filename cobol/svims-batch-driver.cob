000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    svims-batch-driver.
000300 AUTHOR.        R J MARLOWE.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  NIGHTLY/ON-DEMAND JOB-STEP DRIVER FOR THE VENDOR INVOICE
001000*  DESK.  RUNS THE EIGHT SVIMS BATCH STEPS IN A FIXED ORDER -
001100*  NO OPERATOR MENU, NO CONFIRMATION, THIS STREAM RUNS
001200*  UNATTENDED OFF THE OVERNIGHT SCHEDULE (FORMERLY THE
001300*  ACCOUNTS-PAYABLE-SYSTEM MENU SHELL - SEE CHANGE LOG).
001400*
001500*  STEP ORDER IS FIXED BY THE BUSINESS RULES - RULE VALIDATE
001600*  MUST RUN BEFORE ANY APPROVAL LOOKUP, MARK-OVERDUE MUST RUN
001700*  BEFORE ESCALATE, AND RISK-SCORE/REPORTS RUN LAST SO THEY
001800*  SEE THE DAY'S FINAL INVOICE STATE.
001850*
001860*  EACH STEP IS A SEPARATE CALLED SUB-PROGRAM, NOT A COPYBOOK -
001870*  THIS LETS OPERATIONS RERUN A SINGLE FAILED STEP BY HAND FROM
001880*  THE OPERATOR CONSOLE WITHOUT RUNNING THE WHOLE STREAM OVER,
001890*  PROVIDED THE RERUN STARTS FROM THE FIRST FAILED STEP FORWARD.
001892*  EACH CALLED PROGRAM OWNS ITS OWN FILES, ITS OWN WORKING-
001894*  STORAGE AND ITS OWN RETURN-CODE - THIS DRIVER HOLDS NO
001896*  BUSINESS DATA OF ITS OWN BEYOND THE STEP-NAME TRACE FIELD.
001900*---------------------------------------------------------------
002000*  CHANGE LOG
002100*
002200*  01/09/1989  RJM  AP-0041  ORIGINAL VOUCHER JOB STREAM         AP-0041
002300*  06/14/1991  RJM  AP-0077  ADDED VENDOR STEP TO STREAM         AP-0077
002400*  11/02/1993  TLK  AP-0118  REORDERED STEPS PER AUDIT           AP-0118
002500*  03/22/1996  TLK  AP-0155  ADD RETURN-CODE CHECK/STEP          AP-0155
002600*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
002700*  02/11/1999  DWP  AP-0202  Y2K - VERIFIED CENTURY ROLL         AP-0202
002800*  07/19/2001  MHC  SV-0033  RECAST AS SVIMS GST STREAM          SV-0033
002900*  04/03/2003  MHC  SV-0058  RULE VALIDATE STEP FIRST            SV-0058
003000*  10/27/2005  BTO  SV-0091  ADD ESCALATE AFTER OVERDUE          SV-0091
003100*  05/15/2007  BTO  SV-0114  ADD RISK SCORE + RPT STEPS          SV-0114
003150*  12/03/2009  BTO  SV-0141  EACH STEP NOW ABENDS THE WHOLE      SV-0141
003160*                            STREAM ON A NON-ZERO RETURN-CODE,   SV-0141
003170*                            NOT JUST A DISPLAY WARNING          SV-0141
003200*---------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600         C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900     WORKING-STORAGE SECTION.
004000
004100*  JOB-START/JOB-END BANNER DATE - SAME GDTV- BLOCK THE REST OF
004200*  THE SUITE USES, COPIED HERE JUST FOR THE SYSOUT BANNER.
004300     COPY "wsdate.cbl".
004400
004500*  STEP RETURN-CODE SAVE AREA - CHECKED AFTER EACH CALL SO A
004600*  BLOWN STEP STOPS THE STREAM INSTEAD OF RUNNING THE REST
004700*  OF THE NIGHT'S WORK AGAINST BAD DATA.
004800     01  W-STEP-RETURN-CODE        PIC S9(4) COMP.
004900     01  W-STEP-NAME               PIC X(20).
005000
005050*  STEP-COUNT IS A TRACE COUNTER ONLY - INCREMENTED BUT NOT
005060*  CURRENTLY DISPLAYED; KEPT SO A FUTURE STEP-PROGRESS LINE CAN
005070*  BE ADDED WITHOUT A NEW WORKING-STORAGE ITEM.  W-ABEND-REASON
005080*  IS BUILT BUT ONLY EVER HOLDS ONE FIXED LITERAL TODAY - A
005090*  LATER REQUEST MAY WANT THE FAILING STEP'S OWN REASON TEXT
005095*  PASSED BACK INSTEAD, BUT NO SVIMS STEP RETURNS ONE YET.
005100     01  W-DRIVER-WORK-AREA.
005200         05  W-STEP-COUNT          PIC 9(2) COMP VALUE 0.
005300         05  W-ABEND-REASON        PIC X(60).
005400         05  FILLER                 PIC X(10).
005500
005600*---------------------------------------------------------------
005650*  NO SORT, NO FILE I-O OF ITS OWN - THIS PROGRAM ONLY ORCHES-
005660*  TRATES.  EVERY FILE TOUCHED BY THE NIGHT'S WORK IS OPENED
005670*  AND CLOSED INSIDE THE CALLED STEP THAT OWNS IT.
005700 PROCEDURE DIVISION.
005750*---------------------------------------------------------------
005760*  RUN-THE-NIGHTLY-STREAM - THE ONLY PARAGRAPH THE JCL EVER
005770*  TRANSFERS CONTROL TO.  EIGHT CALLS, IN ORDER, EACH ONE A
005780*  SEPARATE SVIMS SUB-PROGRAM; A JOB-START AND JOB-END BANNER
005790*  LINE BRACKET THE WHOLE RUN ON THE OPERATOR CONSOLE SO THE
005795*  OVERNIGHT SHIFT CAN TELL AT A GLANCE HOW LONG THE STREAM RAN.
005800*---------------------------------------------------------------
005900     RUN-THE-NIGHTLY-STREAM.
006000         PERFORM GET-TODAYS-DATE.
006100         DISPLAY "SVIMS-BATCH-DRIVER: JOB START " W-TODAY-DATE.
006200         PERFORM RUN-RULE-VALIDATE-STEP.
006300         PERFORM RUN-INVOICE-CREATE-STEP.
006400         PERFORM RUN-INVOICE-APPROVE-STEP.
006500         PERFORM RUN-PAYMENT-APPLY-STEP.
006600         PERFORM RUN-MARK-OVERDUE-STEP.
006700         PERFORM RUN-ESCALATE-STEP.
006800         PERFORM RUN-RISK-SCORE-STEP.
006900         PERFORM RUN-REPORTS-STEP.
007000         DISPLAY "SVIMS-BATCH-DRIVER: JOB END   " W-TODAY-DATE.
007100         STOP RUN.
007200
007300*---------------------------------------------------------------
007400*  STEP 1 - RULE VALIDATE (MUST PRECEDE ANY APPROVAL LOOKUP).
007450*  IF THE RULE TABLE IS BAD - OVERLAPPING RANGES OR A RULE WITH
007460*  MIN-AMOUNT NOT LESS THAN MAX-AMOUNT - NOTHING DOWNSTREAM THAT
007470*  LOOKS UP AN APPROVAL LEVEL CAN BE TRUSTED, SO THIS RUNS FIRST
007480*  AND ABENDS THE WHOLE STREAM BEFORE ANY INVOICE IS TOUCHED.
007490*  rule-edit-validate ITSELF STOPS WITH RETURN-CODE 16 ON A BAD
007495*  TABLE, WHICH IS WHAT W-STEP-RETURN-CODE CATCHES BELOW.
007500     RUN-RULE-VALIDATE-STEP.
007600         MOVE "RULE-EDIT-VALIDATE" TO W-STEP-NAME.
007700         CALL "rule-edit-validate".
007800         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
007900         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
008000             PERFORM ABEND-THE-STREAM.
008100
008200*---------------------------------------------------------------
008300*  STEP 2 - INVOICE CREATE.  PICKS UP NEW INVOICES OFF THE
008350*  INTAKE FILE, SPLITS THE GST THREE WAYS AND WRITES THEM TO
008360*  INVOICE-FILE IN PENDING STATUS.
008400     RUN-INVOICE-CREATE-STEP.
008500         MOVE "INVOICE-CREATE" TO W-STEP-NAME.
008600         CALL "invoice-create".
008700         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
008800         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
008900             PERFORM ABEND-THE-STREAM.
009000
009100*---------------------------------------------------------------
009200*  STEP 3 - INVOICE APPROVE/REJECT.  WALKS EVERY PENDING
009250*  INVOICE THROUGH THE APPROVAL-RULE TABLE AND EITHER ADVANCES
009260*  ITS APPROVAL LEVEL OR REJECTS IT OUTRIGHT.
009300     RUN-INVOICE-APPROVE-STEP.
009400         MOVE "INVOICE-APPROVE" TO W-STEP-NAME.
009500         CALL "invoice-approve".
009600         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
009700         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
009800             PERFORM ABEND-THE-STREAM.
009900
010000*---------------------------------------------------------------
010100*  STEP 4 - PAYMENT APPLY/DELETE.  APPLIES PAYMENT FILE
010150*  TRANSACTIONS AGAINST FULLY-APPROVED INVOICES AND MARKS
010160*  THEM PAID.
010200     RUN-PAYMENT-APPLY-STEP.
010300         MOVE "PAYMENT-APPLY" TO W-STEP-NAME.
010400         CALL "payment-apply".
010500         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
010600         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
010700             PERFORM ABEND-THE-STREAM.
010800
010900*---------------------------------------------------------------
011000*  STEP 5 - MARK OVERDUE (MUST PRECEDE ESCALATE).  FLAGS ANY
011050*  INVOICE PAST ITS DUE DATE THAT ISN'T ALREADY PAID OR
011060*  REJECTED.
011100     RUN-MARK-OVERDUE-STEP.
011200         MOVE "INVOICE-MARK-OVERDUE" TO W-STEP-NAME.
011300         CALL "invoice-mark-overdue".
011400         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
011500         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
011600             PERFORM ABEND-THE-STREAM.
011700
011800*---------------------------------------------------------------
011900*  STEP 6 - ESCALATE OVERDUE INVOICES.  BUMPS THE ESCALATION
011950*  LEVEL OF EVERY INVOICE STILL FLAGGED OVERDUE FROM STEP 5.
012000     RUN-ESCALATE-STEP.
012100         MOVE "INVOICE-ESCALATE" TO W-STEP-NAME.
012200         CALL "invoice-escalate".
012300         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
012400         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
012500             PERFORM ABEND-THE-STREAM.
012600
012700*---------------------------------------------------------------
012800*  STEP 7 - VENDOR RISK SCORE.  RECOMPUTES THE FOUR-FACTOR
012850*  RISK SCORE FOR EVERY VENDOR AGAINST TODAY'S INVOICE STATE.
012900     RUN-RISK-SCORE-STEP.
013000         MOVE "VENDOR-RISK-SCORE" TO W-STEP-NAME.
013100         CALL "vendor-risk-score".
013200         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
013300         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
013400             PERFORM ABEND-THE-STREAM.
013500
013600*---------------------------------------------------------------
013700*  STEP 8 - PORTFOLIO REPORTS (RUNS LAST - SEES TODAY'S STATE).
013750*  THE FIVE-SECTION MANAGEMENT REPORT AND THE TOP-10 VENDOR
013760*  SORT BOTH DEPEND ON EVERY EARLIER STEP HAVING ALREADY RUN.
013770*  MOVING THIS STEP EARLIER WOULD REPORT YESTERDAY'S OVERDUE/
013780*  RISK-SCORE NUMBERS INSTEAD OF TODAY'S.
013800     RUN-REPORTS-STEP.
013900         MOVE "INVOICE-REPORTS" TO W-STEP-NAME.
014000         CALL "invoice-reports".
014100         MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
014200         IF W-STEP-RETURN-CODE NOT EQUAL ZERO
014300             PERFORM ABEND-THE-STREAM.
014400
014500*---------------------------------------------------------------
014550*  ABEND-THE-STREAM - COMMON FAILURE PATH FOR ALL EIGHT STEPS.
014560*  DISPLAYS WHICH STEP FAILED AND ITS RETURN-CODE, THEN STOPS
014570*  THE WHOLE STREAM COLD WITH RETURN-CODE 16 SO THE JCL'S
014580*  COND CHECKING SKIPS ANY STEP THAT WOULD FOLLOW.  THERE IS NO
014590*  PARTIAL-RERUN LOGIC HERE - RESTARTING A FAILED NIGHT IS AN
014595*  OPERATIONS-DESK DECISION MADE BY HAND FROM THE SYSOUT.
014600     ABEND-THE-STREAM.
014700         DISPLAY "SVIMS-BATCH-DRIVER: STEP FAILED - "
014800             W-STEP-NAME.
014900         DISPLAY W-STEP-RETURN-CODE.
015000         MOVE "STEP FAILURE - SEE SYSOUT" TO W-ABEND-REASON.
015100         MOVE 16 TO RETURN-CODE.
015200         STOP RUN.
015300
015400*---------------------------------------------------------------
015450*  PLDATE - HOUSE-WIDE GET-TODAYS-DATE PARAGRAPH, SHARED WITH
015460*  EVERY OTHER SVIMS PROGRAM THAT STAMPS A RUN DATE.
015500     COPY "PLDATE.CBL".
015600*---------------------------------------------------------------
015610*  END OF PROGRAM.
015620*---------------------------------------------------------------
