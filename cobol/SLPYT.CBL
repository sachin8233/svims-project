000100*------------------------------------------------------------
000200*  SLPYT.CBL - FILE-CONTROL ENTRY.
000300*  PAYMENT APPLY/DELETE TRANSACTION FEED.
000400*------------------------------------------------------------
000500        SELECT PAYMENT-TRAN-FILE
000600            ASSIGN TO "PYTTRAN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
