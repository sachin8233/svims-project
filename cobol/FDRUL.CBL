000100*------------------------------------------------------------
000200*  FDRUL.CBL - FILE SECTION ENTRY.
000300*  APPROVAL RULE RECORD - THE AMOUNT-BAND TABLE THAT DRIVES
000400*  HOW MANY SIGN-OFFS AN INVOICE NEEDS. MUST ARRIVE IN
000500*  ASCENDING RUL-PRIORITY SEQUENCE FOR THE LOOKUP SCAN.
000600*------------------------------------------------------------
000700        FD  RULE-FILE
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  RULE-REC.
001100        05  RUL-ID                      PIC 9(9).
001200        05  RUL-MIN-AMOUNT              PIC S9(13)V99 COMP-3.
001300        05  RUL-MAX-AMOUNT              PIC S9(13)V99 COMP-3.
001400        05  RUL-APPROVAL-LVLS           PIC 9(3).
001500        05  RUL-IS-ACTIVE               PIC X(1).
001600        05  RUL-PRIORITY                PIC 9(3).
001700        05  FILLER                      PIC X(8).
