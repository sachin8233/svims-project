000100*------------------------------------------------------------
000200*  FDRPT.CBL - FILE SECTION ENTRY.
000300*  PRINT-IMAGE LINE FOR THE PORTFOLIO ROLLUP REPORT.
000400*------------------------------------------------------------
000500        FD  REPORT-FILE
000600            LABEL RECORDS ARE OMITTED.
000700
000800        01  REPORT-LINE                PIC X(132).
