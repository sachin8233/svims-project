000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-reports.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  PORTFOLIO ROLLUP - RUNS LAST IN THE NIGHTLY STREAM, AFTER
001000*  VENDOR-RISK-SCORE, SO IT SEES TODAY'S FINAL INVOICE AND
001100*  VENDOR STATE.  FIVE SECTIONS, WRITTEN TO REPORT-FILE IN
001200*  THIS FIXED ORDER - STATUS SUMMARY, FINANCIAL SUMMARY,
001300*  VENDOR SUMMARY, TRAILING 6-MONTH TREND, TOP 10 VENDORS
001400*  BY TOTAL INVOICED AMOUNT.
001500*
001600*  TOP-10 RANKING USES THE SAME SORT-USING-GIVING SHAPE THE
001700*  OLD DEDUCTIBLES REPORT USED AGAINST THE VOUCHER FILE - WE
001800*  BUILD A SOURCE EXTRACT FROM THE VENDOR TABLE, SORT IT, AND
001900*  READ THE SORTED WORK FILE BACK FOR THE TOP 10 LINES.
002000*
002100*  THIS PROGRAM DOES NOT ITSELF UPDATE INVOICE-FILE, VENDOR-
002200*  FILE OR PAYMENT-FILE - IT IS A READ-ONLY ROLLUP.  ALL THREE
002300*  ARE OPENED INPUT ONLY.  A RERUN OF THIS STEP ALONE, WITHOUT
002400*  RERUNNING ANY EARLIER STEP, IS ALWAYS SAFE.
002500*
002600*  WHY FIVE SECTIONS AND NOT ONE COMBINED REPORT - THE DESK
002700*  ASKED FOR A SINGLE PRINTOUT THEY COULD HAND TO THE MONTHLY
002800*  REVIEW MEETING WITHOUT STAPLING TOGETHER FIVE SEPARATE BATCH
002900*  OUTPUTS, SO ALL FIVE SHARE ONE REPORT-FILE AND ONE PAGE
003000*  NUMBERING SEQUENCE.
003010*
003020*  WHY THIS STEP RUNS LAST, NOT FIRST - EARLY DRAFTS OF THE
003030*  NIGHTLY STREAM HAD THIS STEP RUN BEFORE VENDOR-RISK-SCORE,
003040*  ON THE THEORY THAT A ROLLUP SHOULD NOT DEPEND ON A SCORING
003050*  STEP.  THAT ORDER WAS DROPPED BEFORE THIS PROGRAM EVER WENT
003060*  TO PRODUCTION ONCE IT BECAME CLEAR THE DESK WANTED THE SAME
003070*  RISK SCORES ON THIS REPORT THAT invoice-escalate USES TO
003080*  DECIDE ESCALATIONS, NOT A STALE COPY FROM THE PRIOR NIGHT.
003090*
003100*  THIS PROGRAM HOLDS NO DIRECT KNOWLEDGE OF wsrultb.cbl'S
003110*  APPROVAL-RULE TABLE OR THE GST RATE TABLE IN PLGST.CBL - IT
003120*  ONLY SUMMARIZES FIGURES ALREADY CARRIED ON INVOICE-FILE BY
003130*  THE TIME THIS STEP RUNS, SO A RULE TABLE OR RATE TABLE
003140*  CHANGE NEVER REQUIRES A CHANGE HERE.
003150*---------------------------------------------------------------
003200*  CHANGE LOG
003300*
003400*  02/14/1992  RJM  AP-0099  ORIGINAL DEDUCTIBLES-REPORT PGM     AP-0099
003500*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
003600*  07/19/2001  MHC  SV-0045  RECAST AS PORTFOLIO ROLLUP REPORT   SV-0045
003700*  04/03/2003  MHC  SV-0066  ADD FINANCIAL/VENDOR SUMMARY BLOCKS SV-0066
003800*  10/27/2005  BTO  SV-0095  ADD MONTHLY TREND SECTION           SV-0095
003900*  05/15/2007  BTO  SV-0115  ADD TOP-10 VENDOR SORT SECTION      SV-0115
004000*  11/19/2009  BTO  SV-0133  CONFIRMED TOP-10 TIE-BREAK ORDER    SV-0133
004100*                            MATCHES THE VENDOR TABLE LOAD ORDER SV-0133
004200*  02/08/2012  SKR  SV-0152  ADDED AVERAGE RISK SCORE LINE TO    SV-0152
004300*                            SECTION 3 PER DESK REQUEST          SV-0152
004400*  07/23/2014  SKR  SV-0171  REVIEWED GST TOTAL FORMULA AGAINST  SV-0171
004500*                            THE RULE TABLE - NO CHANGE NEEDED   SV-0171
004600*  03/11/2016  SKR  SV-0184  TRACE-PAIR WORK AREAS ADDED FOR     SV-0184
004700*                            FUTURE DIAGNOSTIC DISPLAY LINES,    SV-0184
004800*                            NOT YET WIRED IN                    SV-0184
004900*  09/14/2018  PNV  SV-0204  CONFIRMED SECTION 4 BUILDS OLDEST   SV-0204
005000*                            MONTH FIRST, NOT NEWEST FIRST       SV-0204
005100*  01/22/2021  PNV  SV-0223  NO LOGIC CHANGE - ANNUAL REVIEW OF  SV-0223
005200*                            THE VENDOR SUMMARY SCORED-COUNT     SV-0223
005300*                            DEFINITION AGAINST CURRENT POLICY   SV-0223
005400*  06/05/2023  PNV  SV-0248  CONFIRMED REPORT-FILE PAGE NUMBER   SV-0248
005500*                            IS NOT ITSELF PRINTED ON THE PAGE - SV-0248
005600*                            OPERATIONS USES IT FOR BURSTING     SV-0248
005700*                            ONLY, NOT A HEADING FIELD           SV-0248
005710*  02/19/2024  PNV  SV-0259  NO LOGIC CHANGE - WALKED THE        SV-0259
005720*                            SECTION 3 HIGH-RISK CUTOFF AGAINST  SV-0259
005730*                            vendor-risk-score AFTER A DESK      SV-0259
005740*                            QUESTION ABOUT A MISMATCH; NONE     SV-0259
005750*                            FOUND, BOTH USE 50.00               SV-0259
005760*  11/04/2025  SMT  SV-0266  REVIEWED THIS PROGRAM AGAINST THE   SV-0266
005770*                            CURRENT SEVEN-STATUS INV-STATUS     SV-0266
005780*                            LIST AFTER THE ESCALATION POLICY    SV-0266
005790*                            UPDATE - NO NEW STATUS VALUE WAS    SV-0266
005795*                            ADDED, NO CHANGE REQUIRED HERE      SV-0266
005796*  03/17/2026  SMT  SV-0271  WALKED THE SORT-USING/GIVING STEP   SV-0271
005797*                            AGAINST THE CURRENT VSRCFIL/WORK-   SV-0271
005798*                            FILE LAYOUT AFTER A DESK QUESTION   SV-0271
005799*                            ABOUT A TIE AT THE TOP OF THE TOP-  SV-0271
005810*                            10 LIST - CONFIRMED THE TIE-BREAK   SV-0271
005820*                            STILL FOLLOWS THE VENDOR TABLE      SV-0271
005830*                            LOAD ORDER PER SV-0133, NO CHANGE   SV-0271
005840*                            REQUIRED                            SV-0271
005841*---------------------------------------------------------------
005842*  A NOTE FOR WHOEVER NEXT TOUCHES THE TOP-10 SORT SECTION -
005843*  VSRC-FILE, WORK-FILE AND SORT-FILE ARE ALL SCRATCH DATASETS,
005844*  NEVER SVIMS FILES OF RECORD.  THEY ARE SAFE TO DELETE BETWEEN
005845*  RUNS AND CARRY NO RETENTION REQUIREMENT - DO NOT ADD THEM TO
005846*  ANY BACKUP OR ARCHIVE JOB THAT SWEEPS THE SVIMS FILE LIBRARY.
005847*  IF A RERUN OF THIS STEP FAILS PARTWAY THROUGH THE SORT, THE
005848*  NEXT RUN OVERWRITES VSRC-FILE CLEANLY SINCE IT IS OPENED
005849*  OUTPUT, NOT EXTEND, AT THE TOP OF PRINT-TOP-10-VENDORS.
005850*---------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000     CONFIGURATION SECTION.
006010*  C01 IS THE OPERATOR-SET CHANNEL FOR THE PAGE-EJECT BEFORE
006020*  RPT-BANNER - SAME CHANNEL/FORMS-CONTROL CONVENTION USED BY
006030*  EVERY OTHER PRINT PROGRAM IN THE SUITE, SO ONE CARRIAGE-
006040*  CONTROL TAPE (OR ITS VIRTUAL EQUIVALENT ON THE CURRENT BOX)
006050*  SERVES ALL OF THEM.
006100     SPECIAL-NAMES.
006200         C01 IS TOP-OF-FORM.
006300     INPUT-OUTPUT SECTION.
006400     FILE-CONTROL.
006500
006600*  INVOICE-FILE - TODAY'S FINAL INVOICE STATE, AS LEFT BY
006700*  invoice-escalate, THE LAST STEP TO TOUCH IT.  READ ONLY.
006800         COPY "SLINV.CBL".
006900*  VENDOR-FILE - READ ONLY, LOADED INTO THE SAME wsvndtb.cbl
007000*  TABLE vendor-risk-score BUILDS, WITH TODAY'S RISK SCORES
007100*  ALREADY UPDATED ON IT BY THAT EARLIER STEP.
007200         COPY "SLVND.CBL".
007300*  PAYMENT-FILE - READ ONLY, LOADED INTO wspaytb.cbl FOR THE
007400*  FINANCIAL AND PER-VENDOR PAID TOTALS.
007500         COPY "SLPAY.CBL".
007600*  REPORT-FILE - THE ONE PRINTOUT ALL FIVE SECTIONS SHARE.
007700         COPY "SLRPT.CBL".
007800
007900*  VENDOR TOP-10 SORT WORK FILES - SAME USING/GIVING SHAPE
008000*  deductibles-report.cob USED AGAINST THE OLD VOUCHER FILE.
008100*  VSRC-FILE IS BUILT FROM THE VENDOR TABLE BY THIS PROGRAM,
008200*  SORTED INTO WORK-FILE, THEN DISCARDED - NEITHER IS A
008300*  PERMANENT SVIMS FILE.
008350*  VSRCFIL - THE SORT'S SOURCE EXTRACT, ASSIGNED TO ITS OWN
008360*  LOGICAL NAME RATHER THAN REUSING VENDOR-FILE'S, SINCE THE
008370*  RECORD LAYOUT IS NARROWER THAN wsvndtb.cbl'S FULL ENTRY.
008400         SELECT VSRC-FILE
008500             ASSIGN TO "VSRCFIL"
008600             ORGANIZATION IS SEQUENTIAL.
008650*  WORK-FILE - THE SORT'S OUTPUT, READ BACK SEQUENTIALLY FOR
008660*  THE TOP-10 PRINT LOOP ONLY; NEVER WRITTEN TO DIRECTLY BY
008670*  THIS PROGRAM.
008700         SELECT WORK-FILE
008800             ASSIGN TO "WORK-FILE"
008900             ORGANIZATION IS SEQUENTIAL.
008950*  SORT-FILE - THE SORT VERB'S OWN WORK DATASET; "sort-file.tmp"
008960*  IS A SCRATCH NAME, NEVER A PERMANENT SVIMS FILE.
009000         SELECT SORT-FILE
009100             ASSIGN TO "sort-file.tmp".
009200
009300 DATA DIVISION.
009400     FILE SECTION.
009500*  SEE THE NAMED COPYBOOKS FOR FIELD-BY-FIELD LAYOUTS OF THE
009600*  THREE PERMANENT SVIMS FILES READ BY THIS PROGRAM.
009700*
009800*  NONE OF THE THREE ARE OPENED I-O ANYWHERE IN THIS PROGRAM -
009900*  GREP THE PROCEDURE DIVISION BELOW IF THAT EVER CHANGES AND
010000*  UPDATE THIS NOTE, SINCE THE READ-ONLY CLAIM IN THE PROGRAM
010100*  HEADER DEPENDS ON IT STAYING TRUE.
010150*
010160*  ORDER OF THE THREE COPY STATEMENTS BELOW MATCHES THE ORDER
010170*  INVOICE-REPORTS-MAIN OPENS/LOADS THEM IN - INVOICE-FILE IS
010180*  READ DIRECTLY (SEQUENTIALLY), WHILE VENDOR-FILE AND
010190*  PAYMENT-FILE ARE EACH LOADED ONCE INTO A WORKING-STORAGE
010195*  TABLE AND NEVER READ AGAIN AFTER THEIR LOAD PARAGRAPH RUNS.
010200         COPY "FDINV.CBL".
010300*  FDINV - INVOICE-FILE'S RECORD.  INV-STATUS, INV-VENDOR-ID,
010400*  INV-DATE AND THE THREE GST AMOUNT FIELDS ARE THE ONLY
010500*  FIELDS THIS PROGRAM TOUCHES FROM THIS RECORD.
010600         COPY "FDVND.CBL".
010700*  FDVND - VENDOR-FILE'S RECORD, READ ONCE INTO wsvndtb.cbl
010800*  BY PL-LOAD-VENDOR-TABLE.CBL AND NEVER READ AGAIN DIRECTLY.
010900         COPY "FDPAY.CBL".
011000*  FDRPT - THE REPORT LINE ITSELF.  SEE THE 01-LEVEL PRINT-LINE
011100*  LAYOUTS FURTHER DOWN IN WORKING-STORAGE FOR WHAT ACTUALLY
011200*  GETS MOVED INTO IT BEFORE EACH WRITE.
011300         COPY "FDRPT.CBL".
011400
011500*  VSRC-RECORD/WORK-RECORD/SORT-RECORD ARE THREE VIEWS OF THE
011600*  SAME LAYOUT - SOURCE (BUILD), SORTED OUTPUT (READ BACK), AND
011700*  THE SORT VERB'S OWN SD RECORD.  ALL THREE MUST STAY IN STEP
011800*  FIELD FOR FIELD OR THE SORT KEYS WILL POINT AT THE WRONG
011900*  COLUMN.
012000*
012100*  VSRC-VND-NAME IS CARRIED AT ITS FULL WIDTH FROM wsvndtb.cbl
012200*  EVEN THOUGH THE PRINTED TOP-10 LINE ONLY SHOWS THE FIRST 22
012300*  CHARACTERS OF IT (SEE RPT-S5-VND-NAME BELOW) - THE TABLE IS
012400*  KEPT AT FULL WIDTH SO A FUTURE WIDER REPORT LAYOUT WOULD NOT
012500*  NEED TO TOUCH THIS RECORD.
012600         FD  VSRC-FILE
012700             LABEL RECORDS ARE STANDARD.
012800*  VSRC-RECORD - ONE ROW PER VENDOR TABLE ENTRY, WRITTEN BY
012900*  WRITE-ONE-VSRC-RECORD BELOW BEFORE THE SORT VERB RUNS.
013000         01  VSRC-RECORD.
013100             05  VSRC-VND-ID            PIC 9(9).
013200             05  VSRC-VND-NAME          PIC X(100).
013300             05  VSRC-INVOICE-CNT       PIC 9(7).
013400             05  VSRC-TOT-INVOICED      PIC S9(13)V99.
013500             05  VSRC-TOT-PAID          PIC S9(13)V99.
013600             05  VSRC-RISK-SCORE        PIC 9(3)V9(2).
013700
013800         FD  WORK-FILE
013900             LABEL RECORDS ARE STANDARD.
014000*  WORK-RECORD - THE SORTED OUTPUT, READ BACK SEQUENTIALLY BY
014100*  READ-WORK-FILE-NEXT-RECORD FOR THE TOP-10 PRINT LOOP.
014200         01  WORK-RECORD.
014300             05  WORK-VND-ID            PIC 9(9).
014400             05  WORK-VND-NAME          PIC X(100).
014500             05  WORK-INVOICE-CNT       PIC 9(7).
014600             05  WORK-TOT-INVOICED      PIC S9(13)V99.
014700             05  WORK-TOT-PAID          PIC S9(13)V99.
014800             05  WORK-RISK-SCORE        PIC 9(3)V9(2).
014900
015000*  SORT-FILE/SORT-RECORD - THE SD FOR THE SORT VERB ITSELF.
015100*  NEVER OPENED OR READ DIRECTLY BY THIS PROGRAM - THE SORT
015200*  VERB OWNS ITS OPEN/CLOSE LIFECYCLE INTERNALLY.
015300         SD  SORT-FILE.
015400         01  SORT-RECORD.
015500             05  SORT-VND-ID            PIC 9(9).
015600             05  SORT-VND-NAME          PIC X(100).
015700             05  SORT-INVOICE-CNT       PIC 9(7).
015800             05  SORT-TOT-INVOICED      PIC S9(13)V99.
015900             05  SORT-TOT-PAID          PIC S9(13)V99.
016000             05  SORT-RISK-SCORE        PIC 9(3)V9(2).
016100
016200     WORKING-STORAGE SECTION.
016300
016400*  VENDOR TABLE - REUSED EXACTLY AS vendor-risk-score BUILDS
016500*  IT, RE-ACCUMULATED FRESH HERE FOR THIS RUN'S ROLLUP.  THIS
016600*  PROGRAM NEVER WRITES VENDOR-FILE BACK - THE TABLE IS PURELY
016700*  A WORKING COPY FOR THE DURATION OF THE REPORT RUN.
016800     COPY "wsvndtb.cbl".
016900
017000*  PAYMENT HISTORY TABLE - READ-ONLY LOAD, SAME AS
017100*  vendor-risk-score'S COPY OF THE SAME TABLE.
017200     COPY "wspaytb.cbl".
017300
017400*  JOB-START DATE AND MONTH-NAME TABLE FOR THE TREND SECTION -
017500*  PLDATE.CBL'S SUBTRACT-MONTHS AND BUILD-MONTH-LABEL
017600*  PARAGRAPHS, COPIED AT THE BOTTOM OF THE PROCEDURE DIVISION,
017700*  DEPEND ON THE FIELDS THIS COPYBOOK DECLARES.
017800     COPY "wsdate.cbl".
017850*
017860*  wsdate.cbl ALSO SUPPLIES W-TODAY-CCYY/W-TODAY-MM, SET BY
017870*  GET-TODAYS-DATE AT THE TOP OF INVOICE-REPORTS-MAIN, AND THE
017880*  SCRATCH FIELDS SUBTRACT-MONTHS/BUILD-MONTH-LABEL USE
017890*  INTERNALLY - NONE OF THOSE SCRATCH FIELDS ARE REFERENCED
017900*  DIRECTLY BY THIS PROGRAM'S OWN PARAGRAPHS.
018000*  RUN-LEVEL COUNTERS - W-PAGE-NUMBER IS BUMPED ONCE AT
018100*  PRINT-HEADINGS AND NEVER AGAIN, SINCE THIS REPORT IS A
018200*  SINGLE-PAGE-FAMILY PRINTOUT, NOT A PAGE-PER-SECTION ONE.
018300     01  W-REPORT-COUNTERS.
018400         05  W-INVOICES-READ       PIC 9(7) COMP VALUE 0.
018500         05  W-PAGE-NUMBER         PIC 9(4) COMP VALUE 0.
018600         05  FILLER                 PIC X(10).
018700
018800*  SECTION 1 - STATUS TOTALS.  ONE PAIR OF FIELDS PER
018900*  INV-STATUS VALUE, PLUS THE GRAND-TOTAL PAIR.  THE SEVEN
019000*  STATUS VALUES HERE MUST MATCH THE SEVEN LEGAL INV-STATUS
019100*  VALUES CARRIED BY invoice-create THROUGH invoice-escalate -
019200*  AN EIGHTH VALUE INTRODUCED UPSTREAM WOULD SILENTLY DROP OUT
019300*  OF EVERY SECTION 1 LINE BUT STILL COUNT IN THE GRAND TOTAL.
019400*
019500*  WHY COUNT AND AMOUNT ARE KEPT AS SEPARATE FIELDS RATHER
019600*  THAN ONE GROUP WITH A REDEFINES - THIS TABLE IS EDITED AND
019700*  PRINTED DIRECTLY, FIELD BY FIELD, IN PRINT-STATUS-SUMMARY
019800*  BELOW, SO THERE IS NO NEED FOR AN ALTERNATE VIEW OF IT THE
019900*  WAY THE TRACE-PAIR AREAS FURTHER DOWN NEED ONE.
020000     01  W-STATUS-TOTALS.
020100         05  W-ST-PENDING-CNT      PIC 9(7) COMP.
020200         05  W-ST-PENDING-AMT      PIC S9(13)V99 COMP-3.
020300         05  W-ST-APPROVED-CNT     PIC 9(7) COMP.
020400         05  W-ST-APPROVED-AMT     PIC S9(13)V99 COMP-3.
020500         05  W-ST-REJECTED-CNT     PIC 9(7) COMP.
020600         05  W-ST-REJECTED-AMT     PIC S9(13)V99 COMP-3.
020700         05  W-ST-PAID-CNT         PIC 9(7) COMP.
020800         05  W-ST-PAID-AMT         PIC S9(13)V99 COMP-3.
020900         05  W-ST-PARTIAL-CNT      PIC 9(7) COMP.
021000         05  W-ST-PARTIAL-AMT      PIC S9(13)V99 COMP-3.
021100         05  W-ST-OVERDUE-CNT      PIC 9(7) COMP.
021200         05  W-ST-OVERDUE-AMT      PIC S9(13)V99 COMP-3.
021300         05  W-ST-ESCALATED-CNT    PIC 9(7) COMP.
021400         05  W-ST-ESCALATED-AMT    PIC S9(13)V99 COMP-3.
021500         05  W-ST-GRAND-CNT        PIC 9(7) COMP.
021600         05  W-ST-GRAND-AMT        PIC S9(13)V99 COMP-3.
021700         05  FILLER                 PIC X(08).
021800
021900*  SECTION 2 - FINANCIAL SUMMARY.  W-FIN-TOT-OUTSTAND AND
022000*  W-FIN-TOT-GST ARE BOTH DERIVED FIELDS, COMPUTED IN
022100*  PRINT-FINANCIAL-SUMMARY ITSELF RATHER THAN ACCUMULATED
022200*  DURING THE INVOICE PASS - THEY ONLY NEED THE OTHER FIELDS'
022300*  FINAL VALUES, NEVER A RUNNING PARTIAL.
022400     01  W-FINANCIAL-TOTALS.
022500         05  W-FIN-TOT-INVOICED    PIC S9(13)V99 COMP-3.
022600         05  W-FIN-TOT-PAID        PIC S9(13)V99 COMP-3.
022700         05  W-FIN-TOT-OUTSTAND    PIC S9(13)V99 COMP-3.
022800         05  W-FIN-TOT-CGST        PIC S9(13)V99 COMP-3.
022900         05  W-FIN-TOT-SGST        PIC S9(13)V99 COMP-3.
023000         05  W-FIN-TOT-IGST        PIC S9(13)V99 COMP-3.
023100         05  W-FIN-TOT-GST         PIC S9(13)V99 COMP-3.
023200         05  FILLER                 PIC X(08).
023300
023400*  SECTION 3 - VENDOR SUMMARY.  'SCORED' MEANS THE VENDOR
023500*  HAS AT LEAST ONE INVOICE ON FILE - A ZERO-INVOICE VENDOR'S
023600*  FLAT-ZERO SCORE IS LEFT OUT OF THE AVERAGE, SAME RULE
023700*  vendor-risk-score USES TO DECIDE WHETHER TO EVEN ATTEMPT A
023800*  SCORE FOR A VENDOR.
023900     01  W-VENDOR-SUMMARY.
024000         05  W-VND-TOTAL-CNT       PIC 9(5) COMP.
024100         05  W-VND-ACTIVE-CNT      PIC 9(5) COMP.
024200         05  W-VND-HIGH-RISK-CNT   PIC 9(5) COMP.
024300         05  W-VND-SCORED-CNT      PIC 9(5) COMP.
024400         05  W-VND-SCORE-SUM       PIC S9(7)V99 COMP-3.
024500         05  W-VND-AVG-SCORE       PIC S9(3)V99 COMP-3.
024600         05  FILLER                 PIC X(08).
024700
024800*  SECTION 4 - TRAILING 6-MONTH TREND TABLE, OLDEST TO
024900*  NEWEST, BUILT AT JOB START FROM TODAY'S DATE.  SIX ENTRIES
025000*  ONLY - THE DESK DOES NOT WANT A ROLLING 12-MONTH VIEW ON
025100*  THIS REPORT, JUST ENOUGH HISTORY TO SPOT A RECENT TURN.
025200*
025300*  INDEXED BY RATHER THAN A PLAIN COMP SUBSCRIPT - THIS TABLE
025400*  IS SMALL AND FIXED-SIZE, AND INDEXED BY LETS THE SET...UP
025500*  BY 1 STATEMENTS ELSEWHERE IN THIS PROGRAM ADVANCE IT
025600*  WITHOUT A SEPARATE ADD STATEMENT, THE SAME HOUSE IDIOM USED
025700*  FOR THE VENDOR AND PAYMENT TABLE SCANS IN THIS SUITE.
025800     01  W-MONTH-TREND-TABLE.
025900         05  W-MONTH-ENTRY OCCURS 6 TIMES
026000                 INDEXED BY W-MT-IDX.
026100             10  WT-MT-CCYYMM       PIC 9(6).
026200             10  WT-MT-LABEL        PIC X(8).
026300             10  WT-MT-INV-CNT      PIC 9(7) COMP.
026400             10  WT-MT-INV-AMT      PIC S9(13)V99 COMP-3.
026500             10  WT-MT-PAID-AMT     PIC S9(13)V99 COMP-3.
026600
026800     77  W-WORK-CCYYMM             PIC 9(6) COMP.
026900     01  W-MONTH-ENTRY-FOUND        PIC X.
027000         88  MONTH-ENTRY-FOUND      VALUE "Y".
027100
027150*  TOP-10 SORT WORK FIELDS - W-VND-SCAN-IDX DRIVES THE BUILD
027160*  PHASE (ONE PASS OVER wsvndtb.cbl), W-TOP10-WRITTEN DRIVES
027170*  THE PRINT PHASE AND DOUBLES AS THE PRINTED RANK NUMBER,
027180*  AND W-END-OF-WORK-FILE/END-OF-WORK-FILE FLAG THE SORTED
027190*  WORK FILE'S READ/AT END CONDITION.
027300     77  W-VND-SCAN-IDX            PIC 9(5) COMP.
027400     77  W-TOP10-WRITTEN           PIC 9(2) COMP VALUE 0.
027500     01  W-END-OF-WORK-FILE         PIC X.
027600         88  END-OF-WORK-FILE       VALUE "Y".
027700
027800     01  W-END-OF-INVOICE-FILE      PIC X.
027900         88  END-OF-INVOICE-FILE    VALUE "Y".
028000
028050*  SAME "N" SEED / AT-END-SETS-"Y" CONVENTION AS
028060*  W-END-OF-WORK-FILE, W-END-OF-RULE-FILE AND EVERY OTHER
028070*  END-OF-FILE SWITCH IN THE SVIMS SUITE - NONE OF THEM ARE
028080*  INITIALIZED BY VALUE "N" ON THE 01-LEVEL ITSELF SINCE EACH
028090*  ONE IS EXPLICITLY MOVED "N" AT THE TOP OF ITS OWN LOAD OR
028095*  READ-PASS PARAGRAPH INSTEAD, WHERE A RERUN WOULD ALSO RESET IT.
028100*  PER-INVOICE PAID-SO-FAR ACCUMULATOR - SAME FIELD NAME
028200*  vendor-risk-score USES FOR THE SAME PURPOSE.
028300     01  W-INVOICE-PAID-SUM        PIC S9(13)V99 COMP-3.
028400
028500*  DEBUG-TRACE AREA - PAIRS A VENDOR ID WITH AN EDITED
028600*  DISPLAY VIEW, SAME IDIOM AS THE RISK-SCORE PASS.  NOT WIRED
028700*  TO A DISPLAY STATEMENT IN THIS VERSION - HELD FOR THE NEXT
028800*  TIME THE DESK ASKS FOR A MORE DETAILED ROLLUP TRACE.
028900     01  W-TRACE-VENDOR-ID         PIC 9(9).
029000     01  FILLER REDEFINES W-TRACE-VENDOR-ID.
029100         05  W-TRACE-VENDOR-DISPLAY PIC X(09).
029150*  THE REDEFINES ABOVE GIVES A DISPLAY STATEMENT AN X-PICTURE
029160*  VIEW OF THE SAME 9 BYTES WITHOUT A SEPARATE MOVE - THE SAME
029170*  SHAPE USED BY W-COUNT-PAIR-AREA AND W-RANK-TRACE-AREA BELOW.
029200
029300*  SAME TRACE-PAIR IDIOM, ONE INSTANCE PER ACCUMULATOR THAT
029400*  COULD USE A TWO-FIELD DIAGNOSTIC LINE.
029500     01  W-COUNT-PAIR-AREA.
029600         05  W-COUNT-PAIR-STATUS   PIC 9(7).
029700         05  W-COUNT-PAIR-MONTH    PIC 9(6).
029800     01  FILLER REDEFINES W-COUNT-PAIR-AREA.
029900         05  W-COUNT-PAIR-TEXT     PIC X(13).
030000
030010*  W-COUNT-PAIR-STATUS/W-COUNT-PAIR-MONTH ARE NEVER BOTH LOADED
030020*  AT ONCE - WHICHEVER DIAGNOSTIC IS WIRED IN LATER PICKS ONE OR
030030*  THE OTHER PER CALL, NOT BOTH TOGETHER.
030050*  THIRD TRACE-PAIR INSTANCE, FOR A RANK/VENDOR-ID DIAGNOSTIC
030060*  LINE AGAINST THE TOP-10 SECTION - ALSO NOT WIRED TO A
030070*  DISPLAY STATEMENT, SAME AS THE TWO PAIRS ABOVE.
030100     01  W-RANK-TRACE-AREA.
030200         05  W-RANK-TRACE-RANK     PIC 9(2).
030300         05  W-RANK-TRACE-VENDOR   PIC 9(9).
030400     01  FILLER REDEFINES W-RANK-TRACE-AREA.
030500         05  W-RANK-TRACE-TEXT     PIC X(11).
030600
030610*  11 BYTES - TWO FOR THE RANK, NINE FOR THE VENDOR ID, NO
030620*  SEPARATOR - MATCHES THE WIDTH OF THE TWO FIELDS ABOVE EXACTLY.
030630*  END OF TRACE-PAIR WORK AREAS.
030700*---------------------------------------------------------------
030800*  PRINT-LINE LAYOUTS - ONE 01-LEVEL PER REPORT LINE SHAPE.
030900*  EACH IS MOVED INTO REPORT-LINE JUST BEFORE ITS WRITE, THE
031000*  SAME HOUSE PATTERN USED FOR EVERY PRINTED REPORT IN THE
031100*  SUITE.  EVERY GROUP HAS A FILLER PAD TO THE REPORT-FILE'S
031200*  RECORD WIDTH.
031300*---------------------------------------------------------------
031400*  RPT-BANNER - THE ONE-TIME TITLE LINE AT THE TOP OF THE
031500*  FIRST PAGE.  CENTERED BY EYE AGAINST A 132-COLUMN REPORT-
031600*  FILE RECORD, NOT COMPUTED.
031700     01  RPT-BANNER.
031800         05  FILLER     PIC X(50).
031900         05  FILLER     PIC X(32)
032000             VALUE "SVIMS INVOICE PORTFOLIO ROLLUP".
032100         05  FILLER     PIC X(50).
032200
032300*  RPT-SECTION-TITLE/RPT-UNDERLINE - THE TWO-LINE HEADING
032400*  PRINTED BY PRINT-SECTION-HEADING AHEAD OF EVERY ONE OF THE
032500*  FIVE SECTIONS.  RPT-SECT-TEXT IS FILLED BY THE CALLING
032600*  SECTION PARAGRAPH, NOT HERE.
032700     01  RPT-SECTION-TITLE.
032800         05  FILLER     PIC X(4).
032900         05  RPT-SECT-TEXT PIC X(50).
033000         05  FILLER     PIC X(78).
033100
033200     01  RPT-UNDERLINE.
033300         05  FILLER     PIC X(4).
033400         05  FILLER     PIC X(25)
033500             VALUE "=========================".
033600         05  FILLER     PIC X(25)
033700             VALUE "=========================".
033800         05  FILLER     PIC X(78).
033900*
034000*  RPT-S1-HEADING/RPT-S1-DETAIL - SECTION 1, STATUS SUMMARY.
034100*  COUNT IS EDITED WITH A ZZZ,ZZ9 PICTURE SINCE A STATUS COUNT
034200*  NEVER GOES NEGATIVE; AMOUNT CARRIES A TRAILING MINUS SIGN
034300*  EDIT IN CASE A CREDIT MEMO EVER DRIVES A BUCKET NEGATIVE.
034400     01  RPT-S1-HEADING.
034500         05  FILLER     PIC X(4).
034600         05  FILLER     PIC X(20) VALUE "STATUS".
034700         05  FILLER     PIC X(4).
034800         05  FILLER     PIC X(12) VALUE "COUNT".
034900         05  FILLER     PIC X(4).
035000         05  FILLER     PIC X(20) VALUE "TOTAL AMOUNT".
035100         05  FILLER     PIC X(68).
035200
035250*  RPT-S1-DETAIL - SECTION 1'S LABEL/COUNT/AMOUNT LINE, ONE PER
035260*  STATUS VALUE PLUS THE GRAND-TOTAL LINE.
035300     01  RPT-S1-DETAIL.
035400         05  FILLER     PIC X(4).
035500         05  RPT-S1-STATUS PIC X(20).
035600         05  FILLER     PIC X(4).
035700         05  RPT-S1-COUNT PIC ZZZ,ZZ9.
035800         05  FILLER     PIC X(9).
035900         05  RPT-S1-AMOUNT PIC ZZZ,ZZZ,ZZ9.99-.
036000         05  FILLER     PIC X(73).
036100
036200*  RPT-S2-DETAIL IS SHARED BY SECTIONS 2 AND 3 - BOTH ARE
036300*  LABEL/AMOUNT PAIRS, SO ONE LAYOUT SERVES BOTH RATHER THAN
036400*  DECLARING A DUPLICATE ONE FOR SECTION 3.
036500     01  RPT-S2-DETAIL.
036600         05  FILLER     PIC X(4).
036700         05  RPT-S2-LABEL PIC X(30).
036800         05  FILLER     PIC X(4).
036900         05  RPT-S2-AMOUNT PIC ZZZ,ZZZ,ZZ9.99-.
037000         05  FILLER     PIC X(79).
037100
037110*  RPT-S4-HEADING/RPT-S4-DETAIL - SECTION 4, THE MONTHLY
037120*  TREND.  FOUR COLUMNS - MONTH LABEL, INVOICE COUNT, INVOICE
037130*  AMOUNT, PAID AMOUNT - WIDE ENOUGH TO SHOW BOTH SIDES OF THE
037140*  MONTH WITHOUT A SEPARATE OUTSTANDING COLUMN; THE DESK CAN
037150*  SUBTRACT THE TWO BY EYE IF THEY WANT IT.
037200     01  RPT-S4-HEADING.
037300         05  FILLER     PIC X(4).
037400         05  FILLER     PIC X(10) VALUE "MONTH".
037500         05  FILLER     PIC X(4).
037600         05  FILLER     PIC X(12) VALUE "INV COUNT".
037700         05  FILLER     PIC X(4).
037800         05  FILLER     PIC X(20) VALUE "INVOICE AMOUNT".
037900         05  FILLER     PIC X(4).
038000         05  FILLER     PIC X(20) VALUE "PAID AMOUNT".
038100         05  FILLER     PIC X(54).
038200
038300     01  RPT-S4-DETAIL.
038400         05  FILLER     PIC X(4).
038500         05  RPT-S4-MONTH PIC X(10).
038600         05  FILLER     PIC X(4).
038700         05  RPT-S4-INV-CNT PIC ZZZ,ZZ9.
038800         05  FILLER     PIC X(9).
038900         05  RPT-S4-INV-AMT PIC ZZZ,ZZZ,ZZ9.99-.
039000         05  FILLER     PIC X(9).
039100         05  RPT-S4-PAID-AMT PIC ZZZ,ZZZ,ZZ9.99-.
039200         05  FILLER     PIC X(59).
039300
039310*  RPT-S5-HEADING/RPT-S5-DETAIL - SECTION 5, THE TOP 10
039320*  VENDOR LINE.  THE WIDEST LAYOUT IN THIS PROGRAM - RANK,
039330*  VENDOR ID, A TRUNCATED 22-CHARACTER VENDOR NAME, INVOICE
039340*  COUNT, AND THREE MONEY COLUMNS PLUS A RISK SCORE.  VENDOR
039350*  NAME IS TRUNCATED RATHER THAN WRAPPED SINCE THE REPORT
039360*  FILE IS A SINGLE-LINE-PER-RECORD DEVICE, SAME AS EVERY
039370*  OTHER REPORT IN THE SUITE.
039400     01  RPT-S5-HEADING.
039500         05  FILLER     PIC X(2).
039600         05  FILLER     PIC X(5) VALUE "RANK".
039700         05  FILLER     PIC X(2).
039800         05  FILLER     PIC X(10) VALUE "VENDOR ID".
039900         05  FILLER     PIC X(2).
040000         05  FILLER     PIC X(22) VALUE "VENDOR NAME".
040100         05  FILLER     PIC X(2).
040200         05  FILLER     PIC X(8) VALUE "INVCNT".
040300         05  FILLER     PIC X(2).
040400         05  FILLER     PIC X(16) VALUE "TOTAL INVOICED".
040500         05  FILLER     PIC X(2).
040600         05  FILLER     PIC X(16) VALUE "TOTAL PAID".
040700         05  FILLER     PIC X(2).
040800         05  FILLER     PIC X(16) VALUE "OUTSTANDING".
040900         05  FILLER     PIC X(2).
041000         05  FILLER     PIC X(9) VALUE "RISK".
041100         05  FILLER     PIC X(14).
041200
041300     01  RPT-S5-DETAIL.
041400         05  FILLER     PIC X(2).
041500         05  RPT-S5-RANK PIC Z9.
041600         05  FILLER     PIC X(5).
041700         05  RPT-S5-VND-ID PIC 9(9).
041800         05  FILLER     PIC X(3).
041900         05  RPT-S5-VND-NAME PIC X(22).
042000         05  FILLER     PIC X(2).
042100         05  RPT-S5-INV-CNT PIC ZZZ9.
042200         05  FILLER     PIC X(6).
042300         05  RPT-S5-TOT-INVOICED PIC ZZZ,ZZZ,ZZ9.99-.
042400         05  FILLER     PIC X(1).
042500         05  RPT-S5-TOT-PAID PIC ZZZ,ZZZ,ZZ9.99-.
042600         05  FILLER     PIC X(1).
042700         05  RPT-S5-OUTSTANDING PIC ZZZ,ZZZ,ZZ9.99-.
042800         05  FILLER     PIC X(1).
042900         05  RPT-S5-RISK-SCORE PIC ZZ9.99.
043000         05  FILLER     PIC X(23).
043100
043120*  A NEGATIVE RPT-S5-OUTSTANDING (A VENDOR PAID MORE THAN WAS
043130*  INVOICED, E.G. A CORRECTED OVERPAYMENT) PRINTS WITH THE
043140*  TRAILING MINUS EDIT LIKE ANY OTHER SIGNED AMOUNT FIELD IN
043150*  THIS PROGRAM - THE DESK HAS NEVER ASKED FOR THAT CASE TO BE
043160*  SUPPRESSED OR FLAGGED DIFFERENTLY FROM A NORMAL BALANCE.
043200*  PAGE-FULL IS DECLARED FOR CONSISTENCY WITH THE OTHER
043300*  PRINT PROGRAMS IN THE SUITE - THIS REPORT NEVER ACTUALLY
043400*  TESTS IT, SINCE ALL FIVE SECTIONS FIT ON ONE PAGE FAMILY AT
043500*  SVIMS'S CURRENT VENDOR VOLUME.
043600*
043700*  IF VENDOR VOLUME EVER GROWS ENOUGH TO PUSH SECTION 5 PAST
043800*  A SINGLE PAGE, W-PRINTED-LINES AND PAGE-FULL ARE ALREADY IN
043900*  PLACE FOR WHOEVER ADDS THE PAGE-BREAK TEST - SEE HOW
044000*  invoice-escalate.cob TESTS THE SAME CONDITION FOR THE
044100*  PATTERN TO FOLLOW.
044200     01  W-PRINTED-LINES            PIC 99.
044300         88  PAGE-FULL              VALUE 55 THROUGH 99.
044400
044500*---------------------------------------------------------------
044600 PROCEDURE DIVISION.
044700*---------------------------------------------------------------
044800*  INVOICE-REPORTS-MAIN - LOADS THE MONTH-TREND SKELETON AND
044900*  BOTH WORKING TABLES BEFORE TOUCHING INVOICE-FILE, DRIVES THE
045000*  SINGLE INVOICE PASS THAT FEEDS SECTIONS 1, 2 AND 4, THEN THE
045100*  VENDOR PASS FOR SECTION 3, THEN PRINTS ALL FIVE SECTIONS IN
045200*  FIXED ORDER.
045300*
045400*  THE ORDER OF OPERATIONS BELOW MATTERS - THE MONTH TABLE AND
045500*  BOTH WORKING TABLES MUST BE FULLY BUILT BEFORE THE INVOICE
045600*  PASS STARTS, SINCE PROCESS-ONE-INVOICE LOOKS UP BOTH THE
045700*  MONTH TABLE (FOR THE TREND COLUMNS) AND THE VENDOR TABLE
045800*  (FOR THE PER-VENDOR ACCUMULATORS) ON EVERY INVOICE IT READS.
045900*  GETTING THIS ORDER WRONG WOULD NOT ABEND THE RUN - IT WOULD
046000*  JUST SILENTLY PRODUCE A REPORT WITH EVERY LOOKUP MISSING,
046100*  WHICH IS WORSE AND HARDER TO CATCH IN REVIEW.
046200     INVOICE-REPORTS-MAIN.
046250*  STEP 1 - TODAY'S DATE, NEEDED BY BUILD-MONTH-TREND-TABLE
046260*  BELOW TO ANCHOR THE TRAILING 6-MONTH WINDOW.
046300         PERFORM GET-TODAYS-DATE.
046400         PERFORM INITIALIZE-MONTH-TABLE.
046500         PERFORM ZERO-REPORT-TOTALS.
046550*  STEP 2 - THE MONTH-TREND SKELETON, SIX ROWS, OLDEST FIRST.
046600         PERFORM BUILD-MONTH-TREND-TABLE THRU
046700             BUILD-ONE-MONTH-ENTRY-EXIT
046800             UNTIL W-MT-IDX > 6.
046850*  STEP 3 - THE TWO WORKING TABLES EVERY LATER PASS LOOKS UP
046860*  AGAINST.
046900         PERFORM LOAD-VENDOR-TABLE.
047000         PERFORM LOAD-PAYMENT-HISTORY-TABLE.
047050*  STEP 4 - GRAND PAID TOTAL AND TREND PAID COLUMN, BOTH BUILT
047060*  FROM THE PAYMENT TABLE BEFORE THE INVOICE PASS BEGINS.
047100         PERFORM ACCUMULATE-PAYMENT-TOTALS THRU
047200             ACCUMULATE-ONE-PAYMENT-EXIT
047300             UNTIL W-PAY-SCAN-IDX > W-PAYMENT-COUNT.
047350*  STEP 5 - THE SINGLE INVOICE-FILE PASS DESCRIBED IN THE
047360*  BANNER COMMENT ABOVE PROCESS-ONE-INVOICE BELOW.
047400         MOVE "N" TO W-END-OF-INVOICE-FILE.
047500         OPEN INPUT INVOICE-FILE.
047600         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
047700         PERFORM PROCESS-ONE-INVOICE THRU
047800             PROCESS-ONE-INVOICE-EXIT
047900             UNTIL END-OF-INVOICE-FILE.
048000         CLOSE INVOICE-FILE.
048050*  STEP 6 - SECTION 3'S VENDOR-LEVEL COUNTS, ONE PASS OVER THE
048060*  VENDOR TABLE NOW THAT WT-VND-INVOICE-CNT IS FINAL FOR EVERY
048070*  VENDOR.
048100         PERFORM ACCUMULATE-VENDOR-SUMMARY THRU
048200             ACCUMULATE-ONE-VENDOR-EXIT
048300             UNTIL W-VND-SCAN-IDX > W-VENDOR-COUNT.
048350*  AVERAGED HERE, NOT IN ACCUMULATE-ONE-VENDOR, SINCE THE
048360*  DIVISOR (W-VND-SCORED-CNT) IS NOT FINAL UNTIL THE WHOLE
048370*  VENDOR PASS HAS COMPLETED.
048400         IF W-VND-SCORED-CNT > ZERO
048500             COMPUTE W-VND-AVG-SCORE ROUNDED =
048600                 W-VND-SCORE-SUM / W-VND-SCORED-CNT
048700         ELSE
048800             MOVE ZERO TO W-VND-AVG-SCORE
048900         END-IF.
048950*  STEP 7 - ALL FIVE SECTIONS, FIXED ORDER, ONE REPORT-FILE
048960*  OPEN/CLOSE FOR THE WHOLE RUN.
049000         OPEN OUTPUT REPORT-FILE.
049100         PERFORM PRINT-HEADINGS.
049200         PERFORM PRINT-STATUS-SUMMARY.
049300         PERFORM PRINT-FINANCIAL-SUMMARY.
049400         PERFORM PRINT-VENDOR-SUMMARY.
049500         PERFORM PRINT-MONTHLY-TREND.
049600         PERFORM PRINT-TOP-10-VENDORS.
049700         PERFORM FINALIZE-PAGE.
049800         CLOSE REPORT-FILE.
049850*  OPERATOR-FACING RUN SUMMARY ON SYSOUT - NOT PART OF
049860*  REPORT-FILE ITSELF, JUST A QUICK EYEBALL CHECK FOR WHOEVER
049870*  WATCHES THE NIGHTLY STREAM'S CONSOLE LOG.
049900         DISPLAY "INVOICE-REPORTS: " W-INVOICES-READ
050000             " INVOICES, " W-VND-TOTAL-CNT " VENDORS ROLLED UP".
050100         MOVE ZERO TO RETURN-CODE.
050200         STOP RUN.
050300
050400*---------------------------------------------------------------
050500*  ZERO-REPORT-TOTALS - EVERY ACCUMULATOR USED BY SECTIONS 1
050600*  THROUGH 3 IS CLEARED HERE BEFORE THE PASSES START.  SECTION
050700*  4'S TABLE IS CLEARED SEPARATELY IN INITIALIZE-MONTH-TABLE
050800*  SINCE IT IS AN OCCURS TABLE, NOT A FLAT GROUP.
050850*
050860*  ZERO-REPORT-TOTALS - A LONG RUN OF FLAT MOVE STATEMENTS
050870*  RATHER THAN ONE MOVE ZERO TO W-STATUS-TOTALS, SINCE THE
050880*  GROUP ALSO CARRIES THE TRAILING FILLER PADS - INITIALIZE
050890*  WOULD CLEAR THOSE TOO, WHICH IS HARMLESS BUT NOT THE HOUSE
050895*  HABIT FOR A NUMERIC-ONLY RESET LIKE THIS ONE.
050900     ZERO-REPORT-TOTALS.
051000         MOVE ZERO TO W-ST-PENDING-CNT W-ST-PENDING-AMT.
051100         MOVE ZERO TO W-ST-APPROVED-CNT W-ST-APPROVED-AMT.
051200         MOVE ZERO TO W-ST-REJECTED-CNT W-ST-REJECTED-AMT.
051300         MOVE ZERO TO W-ST-PAID-CNT W-ST-PAID-AMT.
051400         MOVE ZERO TO W-ST-PARTIAL-CNT W-ST-PARTIAL-AMT.
051500         MOVE ZERO TO W-ST-OVERDUE-CNT W-ST-OVERDUE-AMT.
051600         MOVE ZERO TO W-ST-ESCALATED-CNT W-ST-ESCALATED-AMT.
051700         MOVE ZERO TO W-ST-GRAND-CNT W-ST-GRAND-AMT.
051800         MOVE ZERO TO W-FIN-TOT-INVOICED W-FIN-TOT-PAID.
051900         MOVE ZERO TO W-FIN-TOT-OUTSTAND W-FIN-TOT-CGST.
052000         MOVE ZERO TO W-FIN-TOT-SGST W-FIN-TOT-IGST.
052100         MOVE ZERO TO W-FIN-TOT-GST.
052200         MOVE ZERO TO W-VND-TOTAL-CNT W-VND-ACTIVE-CNT.
052300         MOVE ZERO TO W-VND-HIGH-RISK-CNT W-VND-SCORED-CNT.
052400         MOVE ZERO TO W-VND-SCORE-SUM W-VND-AVG-SCORE.
052500
052600*---------------------------------------------------------------
052700*  BUILDS THE 6-MONTH TREND TABLE, OLDEST MONTH FIRST, USING
052800*  PLDATE.CBL'S SUBTRACT-MONTHS/BUILD-MONTH-LABEL HELPERS.
052900*  W-MONTHS-BACK COUNTS DOWN FROM 5 TO 0 SO THE LAST ENTRY
053000*  BUILT (INDEX 6) IS THE CURRENT MONTH, NOT FIVE MONTHS AGO.
053100     BUILD-MONTH-TREND-TABLE.
053150*
053160*  W-BASE-CCYY/W-BASE-MM ARE PLDATE.CBL'S OWN SCRATCH FIELDS -
053170*  SUBTRACT-MONTHS BELOW READS THEM TOGETHER WITH
053180*  W-MONTHS-BACK AND LEAVES ITS ANSWER IN W-RESULT-CCYYMM.
053200         MOVE W-TODAY-CCYY TO W-BASE-CCYY.
053300         MOVE W-TODAY-MM TO W-BASE-MM.
053400         SET W-MT-IDX TO 1.
053500         MOVE 5 TO W-MONTHS-BACK.
053550*
053560*  BUILD-ONE-MONTH-ENTRY - ONE TABLE ROW PER CALL, OLDEST
053570*  FIRST (W-MONTHS-BACK STARTS AT 5 AND COUNTS DOWN TO 0).
053600     BUILD-ONE-MONTH-ENTRY.
053700         PERFORM SUBTRACT-MONTHS.
053800         MOVE W-RESULT-CCYYMM TO WT-MT-CCYYMM(W-MT-IDX).
053900         MOVE W-RESULT-MM TO W-LABEL-MM.
054000         PERFORM BUILD-MONTH-LABEL.
054100         MOVE W-MONTH-LABEL TO WT-MT-LABEL(W-MT-IDX).
054150*
054160*  THE THREE COUNTERS BELOW START AT ZERO AND ARE FILLED IN
054170*  BY LATER PASSES - ACCUMULATE-PAYMENT-TOTALS FOR THE PAID
054180*  COLUMN, PROCESS-ONE-INVOICE FOR THE OTHER TWO.
054200         MOVE ZERO TO WT-MT-INV-CNT(W-MT-IDX).
054300         MOVE ZERO TO WT-MT-INV-AMT(W-MT-IDX).
054400         MOVE ZERO TO WT-MT-PAID-AMT(W-MT-IDX).
054450*  BUILD-ONE-MONTH-ENTRY-EXIT - ADVANCES TO THE NEXT TABLE
054460*  ROW AND THE NEXT MONTHS-BACK VALUE FOR THE NEXT ITERATION.
054500     BUILD-ONE-MONTH-ENTRY-EXIT.
054600         SET W-MT-IDX UP BY 1.
054700         SUBTRACT 1 FROM W-MONTHS-BACK.
054800
054900*---------------------------------------------------------------
055000*  FINDS THE TREND ROW FOR A GIVEN CCYYMM.  ONLY 6 ROWS, SO A
055100*  STRAIGHT LINEAR SCAN IS USED RATHER THAN SEARCH ALL.
055200*  W-MT-IDX IS LEFT ONE PAST THE MATCHING ROW WHEN FOUND -
055300*  CALLERS SUBTRACT 1 BEFORE SUBSCRIPTING, SAME CONVENTION THE
055400*  TABLE-SCAN PARAGRAPHS USE ELSEWHERE IN THE SUITE.
055500     FIND-MONTH-ENTRY-BY-CCYYMM.
055600         MOVE "N" TO W-MONTH-ENTRY-FOUND.
055700         SET W-MT-IDX TO 1.
055800         PERFORM CHECK-ONE-MONTH-ENTRY THRU
055900             CHECK-ONE-MONTH-ENTRY-EXIT
056000             UNTIL W-MT-IDX > 6 OR MONTH-ENTRY-FOUND.
056100
056200*  CHECK-ONE-MONTH-ENTRY - ONE PASS OF THE SCAN ABOVE.
056300     CHECK-ONE-MONTH-ENTRY.
056400         IF WT-MT-CCYYMM(W-MT-IDX) NOT EQUAL W-WORK-CCYYMM
056500             GO TO CHECK-ONE-MONTH-ENTRY-EXIT.
056600         MOVE "Y" TO W-MONTH-ENTRY-FOUND.
056700     CHECK-ONE-MONTH-ENTRY-EXIT.
056800         SET W-MT-IDX UP BY 1.
056900
057000*---------------------------------------------------------------
057100*  ONE PASS OVER THE FULL PAYMENT TABLE - GRAND TOTAL PAID
057200*  FOR THE FINANCIAL SUMMARY, AND THE MONTHLY-TREND PAID
057300*  AMOUNT COLUMN, BOTH BUILT HERE BEFORE THE INVOICE PASS.
057400*  A PAYMENT OUTSIDE THE TRAILING 6 MONTHS SIMPLY FAILS
057500*  FIND-MONTH-ENTRY-BY-CCYYMM AND IS COUNTED IN THE FINANCIAL
057600*  GRAND TOTAL ONLY, NOT IN ANY TREND ROW.
057700     ACCUMULATE-PAYMENT-TOTALS.
057800         MOVE 1 TO W-PAY-SCAN-IDX.
057850*
057860*  ACCUMULATE-ONE-PAYMENT - THE WT-PAY-DELETED FLAG IS NOT
057870*  TESTED HERE, UNLIKE THE SAME TABLE'S USE IN
057880*  vendor-risk-score - THIS COPY OF wspaytb.cbl IS LOADED FRESH
057890*  EACH RUN DIRECTLY FROM PAYMENT-FILE, WHICH NEVER CARRIES A
057895*  DELETED ROW FORWARD.
057900     ACCUMULATE-ONE-PAYMENT.
058000         ADD WT-PAY-AMOUNT(W-PAY-SCAN-IDX) TO W-FIN-TOT-PAID.
058100         COMPUTE W-WORK-CCYYMM =
058200             WT-PAY-DATE(W-PAY-SCAN-IDX) / 100.
058300         PERFORM FIND-MONTH-ENTRY-BY-CCYYMM.
058400         IF MONTH-ENTRY-FOUND
058500             ADD WT-PAY-AMOUNT(W-PAY-SCAN-IDX)
058600                 TO WT-MT-PAID-AMT(W-MT-IDX - 1)
058700         END-IF.
058800     ACCUMULATE-ONE-PAYMENT-EXIT.
058900         ADD 1 TO W-PAY-SCAN-IDX.
059000
059100*---------------------------------------------------------------
059200*  ONE PASS OVER INVOICE-FILE DRIVES THREE OF THE FIVE
059300*  SECTIONS AT ONCE - STATUS TOTALS, FINANCIAL GST TOTALS,
059400*  PER-VENDOR ACCUMULATORS FOR TOP-10, AND THE INVOICE SIDE
059500*  OF THE MONTHLY TREND.  ONE PASS RATHER THAN FOUR KEEPS A
059600*  NIGHTLY INVOICE-FILE OF SVIMS'S CURRENT SIZE WELL WITHIN
059700*  THE BATCH WINDOW.
059800*
059900*  THIS IS THE SAME "DO EVERYTHING YOU CAN ON ONE PASS"
060000*  REASONING invoice-escalate USES FOR ITS OWN INVOICE-FILE
060100*  PASS - A SEPARATE READ PER SECTION WOULD BE EASIER TO FOLLOW
060200*  BUT FOUR TIMES THE I/O, AND THIS STEP ALREADY RUNS LAST IN
060300*  THE NIGHTLY STREAM WHEN THE BATCH WINDOW IS TIGHTEST.
060400*
060500*  NOTE THAT SUM-INVOICE-PAYMENTS BELOW RE-SCANS THE ENTIRE
060600*  PAYMENT TABLE FOR EVERY INVOICE THAT MATCHES A VENDOR - AN
060700*  O(INVOICES TIMES PAYMENTS) COST THAT HAS BEEN ACCEPTABLE AT
060800*  SVIMS'S CURRENT VOLUMES BUT IS WORTH REVISITING IF EITHER
060900*  FILE GROWS SUBSTANTIALLY.
061000     PROCESS-ONE-INVOICE.
061100         ADD 1 TO W-INVOICES-READ.
061150*  SECTION 1'S SEVEN-BUCKET BREAKOUT PLUS THE GRAND TOTAL.
061200         PERFORM ACCUMULATE-STATUS-TOTAL.
061250*  SECTION 2'S RUNNING GROSS AND GST COMPONENT TOTALS - ALL
061260*  FOUR ADD STATEMENTS RUN FOR EVERY INVOICE REGARDLESS OF
061270*  STATUS, UNLIKE THE STATUS-BUCKETED FIGURES ABOVE.
061300         ADD INV-TOTAL-AMOUNT TO W-FIN-TOT-INVOICED.
061400         ADD INV-CGST-AMOUNT TO W-FIN-TOT-CGST.
061500         ADD INV-SGST-AMOUNT TO W-FIN-TOT-SGST.
061600         ADD INV-IGST-AMOUNT TO W-FIN-TOT-IGST.
061650*  LOOK UP THE OWNING VENDOR FOR THE PER-VENDOR SECTION 3/5
061660*  ACCUMULATORS BELOW.
061700         MOVE INV-VENDOR-ID TO W-SEARCH-VENDOR-ID.
061800         PERFORM FIND-VENDOR-BY-ID.
061900*  A NON-MATCH HERE MEANS THE INVOICE'S VENDOR WAS REMOVED
062000*  FROM VENDOR-FILE SINCE THE INVOICE WAS CREATED - THE
062100*  INVOICE STILL COUNTS IN SECTIONS 1 AND 2, BUT IS SILENTLY
062200*  LEFT OUT OF THE PER-VENDOR SECTION 3/5 ACCUMULATORS.
062300         IF FOUND-VENDOR-RECORD
062400             ADD 1 TO WT-VND-INVOICE-CNT(WT-VND-IDX)
062500             ADD INV-TOTAL-AMOUNT
062600                 TO WT-VND-TOT-INVOICED(WT-VND-IDX)
062700             PERFORM SUM-INVOICE-PAYMENTS
062800             ADD W-INVOICE-PAID-SUM
062900                 TO WT-VND-TOT-PAID(WT-VND-IDX)
063000         END-IF.
063050*  SECTION 4'S INVOICE-SIDE COLUMNS - AN INVOICE DATED OUTSIDE
063060*  THE TRAILING 6-MONTH WINDOW SIMPLY FAILS
063070*  FIND-MONTH-ENTRY-BY-CCYYMM AND IS LEFT OUT OF THE TREND TABLE
063080*  ENTIRELY, THE SAME RULE THE PAYMENT-SIDE COLUMN USES ABOVE.
063100         COMPUTE W-WORK-CCYYMM = INV-DATE / 100.
063200         PERFORM FIND-MONTH-ENTRY-BY-CCYYMM.
063300         IF MONTH-ENTRY-FOUND
063400             ADD 1 TO WT-MT-INV-CNT(W-MT-IDX - 1)
063500             ADD INV-TOTAL-AMOUNT
063600                 TO WT-MT-INV-AMT(W-MT-IDX - 1)
063700         END-IF.
063800     PROCESS-ONE-INVOICE-EXIT.
063900         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
064000
064100*---------------------------------------------------------------
064200*  IF-CHAIN ON INV-STATUS - HOUSE STYLE AVOIDS EVALUATE; THIS
064300*  MATCHES THE SAME IF/ELSE CHAIN USED ELSEWHERE IN THE SVIMS
064400*  SUITE.  AN UNRECOGNIZED STATUS FALLS THROUGH THE WHOLE
064500*  CHAIN WITHOUT ADDING TO ANY STATUS BUCKET, BUT STILL ADDS
064600*  TO THE GRAND TOTAL BELOW.
064700     ACCUMULATE-STATUS-TOTAL.
064800         IF INV-STATUS EQUAL "PENDING"
064900             ADD 1 TO W-ST-PENDING-CNT
065000             ADD INV-TOTAL-AMOUNT TO W-ST-PENDING-AMT
065100         ELSE IF INV-STATUS EQUAL "APPROVED"
065200             ADD 1 TO W-ST-APPROVED-CNT
065300             ADD INV-TOTAL-AMOUNT TO W-ST-APPROVED-AMT
065400         ELSE IF INV-STATUS EQUAL "REJECTED"
065500             ADD 1 TO W-ST-REJECTED-CNT
065600             ADD INV-TOTAL-AMOUNT TO W-ST-REJECTED-AMT
065700         ELSE IF INV-STATUS EQUAL "PAID"
065800             ADD 1 TO W-ST-PAID-CNT
065900             ADD INV-TOTAL-AMOUNT TO W-ST-PAID-AMT
066000         ELSE IF INV-STATUS EQUAL "PARTIALLY_PAID"
066100             ADD 1 TO W-ST-PARTIAL-CNT
066200             ADD INV-TOTAL-AMOUNT TO W-ST-PARTIAL-AMT
066300         ELSE IF INV-STATUS EQUAL "OVERDUE"
066400             ADD 1 TO W-ST-OVERDUE-CNT
066500             ADD INV-TOTAL-AMOUNT TO W-ST-OVERDUE-AMT
066600         ELSE IF INV-STATUS EQUAL "ESCALATED"
066700             ADD 1 TO W-ST-ESCALATED-CNT
066800             ADD INV-TOTAL-AMOUNT TO W-ST-ESCALATED-AMT
066900         END-IF.
067000         ADD 1 TO W-ST-GRAND-CNT.
067100         ADD INV-TOTAL-AMOUNT TO W-ST-GRAND-AMT.
067200
067300*---------------------------------------------------------------
067400*  SAME SCAN IDIOM THE RISK-SCORE PASS USES - LAST MATCH IN
067500*  SCAN ORDER WINS, BUT HERE WE ONLY NEED THE SUM, NOT THE
067600*  LAST PAYMENT DATE.  A DELETED PAYMENT-FILE ROW IS NOT
067700*  EXCLUDED HERE BECAUSE LOAD-PAYMENT-HISTORY-TABLE BELOW
067800*  NEVER LOADS ONE IN THE FIRST PLACE - PAYMENT-FILE ITSELF
067900*  NEVER HOLDS A DELETED ROW ONCE payment-apply HAS REWRITTEN
068000*  IT.
068100     SUM-INVOICE-PAYMENTS.
068150*
068160*  RESET TO ZERO AND RESCAN THE FULL TABLE FROM THE TOP FOR
068170*  EVERY INVOICE THAT MATCHES A VENDOR - SEE THE EFFICIENCY
068180*  NOTE AT PROCESS-ONE-INVOICE ABOVE.
068200         MOVE ZERO TO W-INVOICE-PAID-SUM.
068300         MOVE 1 TO W-PAY-SCAN-IDX.
068400         PERFORM SUM-ONE-PAYMENT-ENTRY THRU
068500             SUM-ONE-PAYMENT-ENTRY-EXIT
068600             UNTIL W-PAY-SCAN-IDX > W-PAYMENT-COUNT.
068700
068800*  SUM-ONE-PAYMENT-ENTRY - ONE PASS OF THE SCAN ABOVE.  A
068810*  NON-MATCHING PAYMENT ROW (A DIFFERENT INVOICE ENTIRELY)
068820*  IS SKIPPED VIA THE GO TO BELOW, SAME IDIOM USED BY EVERY
068830*  OTHER TABLE-SCAN PARAGRAPH IN THE SUITE.
068900     SUM-ONE-PAYMENT-ENTRY.
069000         IF WT-PAY-INVOICE-ID(W-PAY-SCAN-IDX) NOT EQUAL INV-ID
069100             GO TO SUM-ONE-PAYMENT-ENTRY-EXIT.
069200         ADD WT-PAY-AMOUNT(W-PAY-SCAN-IDX)
069300             TO W-INVOICE-PAID-SUM.
069350*  SUM-ONE-PAYMENT-ENTRY-EXIT - ADVANCES THE SCAN SUBSCRIPT.
069400     SUM-ONE-PAYMENT-ENTRY-EXIT.
069500         ADD 1 TO W-PAY-SCAN-IDX.
069600
069700*---------------------------------------------------------------
069800*  VENDOR-LEVEL ROLLUP - TOTAL/ACTIVE/HIGH-RISK COUNTS AND
069900*  THE SCORE-SUM FEEDING THE AVERAGE, DONE AS ITS OWN PASS
070000*  OVER THE VENDOR TABLE AFTER THE INVOICE PASS COMPLETES, SO
070100*  WT-VND-INVOICE-CNT IS ALREADY FINAL FOR EVERY VENDOR BY THE
070200*  TIME THE SCORED-COUNT TEST BELOW RUNS.
070300     ACCUMULATE-VENDOR-SUMMARY.
070400         MOVE 1 TO W-VND-SCAN-IDX.
070500     ACCUMULATE-ONE-VENDOR.
070600         ADD 1 TO W-VND-TOTAL-CNT.
070700         IF WT-VND-STATUS(W-VND-SCAN-IDX) EQUAL "ACTIVE"
070800             ADD 1 TO W-VND-ACTIVE-CNT
070900         END-IF.
071000*
071100*  THE 50.00 HIGH-RISK CUTOFF BELOW MATCHES THE THRESHOLD
071200*  vendor-risk-score USES TO SET WT-VND-STATUS TO "HIGH_RISK" -
071300*  KEPT AS A LITERAL HERE RATHER THAN A COPYBOOK CONSTANT SINCE
071400*  THIS REPORT NEVER WRITES THE STATUS FIELD, ONLY COUNTS IT.
071500         IF WT-VND-RISK-SCORE(W-VND-SCAN-IDX) > 50.00
071600             ADD 1 TO W-VND-HIGH-RISK-CNT
071700         END-IF.
071750*
071760*  A VENDOR WITH WT-VND-INVOICE-CNT OF ZERO NEVER HAD
071770*  vendor-risk-score ATTEMPT A SCORE FOR IT IN THE FIRST
071780*  PLACE, SO ITS WT-VND-RISK-SCORE IS STILL WHATEVER FLAT
071790*  DEFAULT THAT STEP LEFT IN THE TABLE - INCLUDING IT HERE
071795*  WOULD DRAG THE AVERAGE DOWN WITH A NUMBER THAT WAS NEVER A
071797*  REAL SCORE TO BEGIN WITH.
071800         IF WT-VND-INVOICE-CNT(W-VND-SCAN-IDX) > ZERO
071900             ADD 1 TO W-VND-SCORED-CNT
072000             ADD WT-VND-RISK-SCORE(W-VND-SCAN-IDX)
072100                 TO W-VND-SCORE-SUM
072200         END-IF.
072250*  ACCUMULATE-ONE-VENDOR-EXIT - BUMPS THE SCAN SUBSCRIPT FOR
072260*  THE NEXT ITERATION OF THE PERFORM...UNTIL IN
072270*  ACCUMULATE-VENDOR-SUMMARY ABOVE.
072300     ACCUMULATE-ONE-VENDOR-EXIT.
072400         ADD 1 TO W-VND-SCAN-IDX.
072500
072600*---------------------------------------------------------------
072700*  PRINT-HEADINGS - WRITTEN ONCE, AT THE TOP OF THE FIRST AND
072800*  ONLY PAGE FAMILY THIS REPORT PRODUCES.
072850*
072860*  THE PAGE NUMBER BUMPED HERE IS NEVER ACTUALLY PRINTED ON
072870*  THE REPORT ITSELF - IT IS CARRIED PURELY FOR CONSISTENCY
072880*  WITH THE OTHER PRINT PROGRAMS IN THE SUITE, EACH OF WHICH
072890*  MAINTAINS A W-PAGE-NUMBER EVEN WHEN, AS HERE, A SINGLE RUN
072895*  NEVER PRODUCES A SECOND PAGE.
072900     PRINT-HEADINGS.
072910*  ADVANCING PAGE HERE, NOT ADVANCING 1, IS WHAT ACTUALLY STARTS
072920*  A FRESH SHEET ON THE LINE PRINTER - THE "AFTER ADVANCING PAGE"
072930*  PHRASE ON THE BANNER MOVE IS THE ONLY ONE IN THIS PROGRAM.
073000         ADD 1 TO W-PAGE-NUMBER.
073100         MOVE RPT-BANNER TO REPORT-LINE.
073200         WRITE REPORT-LINE AFTER ADVANCING PAGE.
073300         MOVE SPACES TO REPORT-LINE.
073400         WRITE REPORT-LINE AFTER ADVANCING 1.
073500         MOVE ZERO TO W-PRINTED-LINES.
073600
073700*  FINALIZE-PAGE - A SINGLE BLANK TRAILER LINE AFTER THE LAST
073800*  SECTION, SO THE PRINTOUT DOES NOT END FLUSH AGAINST THE
073900*  PERFORATION.
074000     FINALIZE-PAGE.
074100         MOVE SPACES TO REPORT-LINE.
074200         WRITE REPORT-LINE AFTER ADVANCING 1.
074300
074400*  PRINT-SECTION-HEADING - SHARED BY ALL FIVE SECTIONS.  THE
074500*  CALLER MOVES ITS OWN TITLE TEXT TO RPT-SECT-TEXT BEFORE
074600*  CALLING THIS.
074700     PRINT-SECTION-HEADING.
074710*  THE ADVANCING-2 ON THE TITLE LINE IS WHAT LEAVES ONE BLANK
074720*  LINE BETWEEN SECTIONS - THE UNDERLINE THAT FOLLOWS ADVANCES
074730*  ONLY 1, SO TITLE AND UNDERLINE SIT TOGETHER.
074800         MOVE RPT-SECTION-TITLE TO REPORT-LINE.
074900         WRITE REPORT-LINE AFTER ADVANCING 2.
075000         MOVE RPT-UNDERLINE TO REPORT-LINE.
075100         WRITE REPORT-LINE AFTER ADVANCING 1.
075200*  +3, NOT +2, BECAUSE THE BLANK LINE BEFORE THE TITLE COUNTS
075210*  TOWARD THE PAGE-FULL CHECK TOO.
075220         ADD 3 TO W-PRINTED-LINES.
075300
075400*---------------------------------------------------------------
075500*  SECTION 1 - INVOICE STATUS SUMMARY.  SEVEN STATUS LINES
075600*  PLUS A GRAND TOTAL, IN THE SAME ORDER AN INVOICE MOVES
075700*  THROUGH THE SVIMS LIFECYCLE.
075800     PRINT-STATUS-SUMMARY.
075900         MOVE "1. INVOICE STATUS SUMMARY" TO RPT-SECT-TEXT.
076000         PERFORM PRINT-SECTION-HEADING.
076100         MOVE RPT-S1-HEADING TO REPORT-LINE.
076200         WRITE REPORT-LINE AFTER ADVANCING 1.
076300*
076310*  PENDING - AN INVOICE NOT YET TOUCHED BY invoice-approve.
076400*  PENDING.
076500         MOVE "PENDING" TO RPT-S1-STATUS.
076600         MOVE W-ST-PENDING-CNT TO RPT-S1-COUNT.
076700         MOVE W-ST-PENDING-AMT TO RPT-S1-AMOUNT.
076800         PERFORM WRITE-S1-DETAIL-LINE.
076900*
076910*  APPROVED - CLEARED ALL REQUIRED LEVELS IN
076920*  PL-FIND-APPLICABLE-RULE.CBL'S RULE, BUT PAYMENT-APPLY HAS
076930*  NOT YET POSTED A PAYMENT AGAINST IT.
077000*  APPROVED.
077100         MOVE "APPROVED" TO RPT-S1-STATUS.
077200         MOVE W-ST-APPROVED-CNT TO RPT-S1-COUNT.
077300         MOVE W-ST-APPROVED-AMT TO RPT-S1-AMOUNT.
077400         PERFORM WRITE-S1-DETAIL-LINE.
077500*
077510*  REJECTED - FAILED invoice-approve'S VALIDATION, AND IS NOT
077520*  EXPECTED TO MOVE TO ANY OTHER STATUS AGAIN.
077600*  REJECTED.
077700         MOVE "REJECTED" TO RPT-S1-STATUS.
077800         MOVE W-ST-REJECTED-CNT TO RPT-S1-COUNT.
077900         MOVE W-ST-REJECTED-AMT TO RPT-S1-AMOUNT.
078000         PERFORM WRITE-S1-DETAIL-LINE.
078100*
078110*  PAID - FULLY PAID; W-ST-PAID-AMT HERE IS THE INVOICE
078120*  AMOUNT, NOT THE PAYMENT AMOUNT - THE TWO SHOULD AGREE FOR
078130*  EVERY PAID-STATUS INVOICE BY THE TIME THIS REPORT RUNS.
078200*  PAID.
078300         MOVE "PAID" TO RPT-S1-STATUS.
078400         MOVE W-ST-PAID-CNT TO RPT-S1-COUNT.
078500         MOVE W-ST-PAID-AMT TO RPT-S1-AMOUNT.
078600         PERFORM WRITE-S1-DETAIL-LINE.
078700*
078710*  PARTIALLY_PAID - AT LEAST ONE PAYMENT POSTED, BUT THE
078720*  SUM OF PAYMENTS IS STILL LESS THAN THE INVOICE TOTAL.
078800*  PARTIALLY_PAID.
078900         MOVE "PARTIALLY_PAID" TO RPT-S1-STATUS.
079000         MOVE W-ST-PARTIAL-CNT TO RPT-S1-COUNT.
079100         MOVE W-ST-PARTIAL-AMT TO RPT-S1-AMOUNT.
079200         PERFORM WRITE-S1-DETAIL-LINE.
079300*
079310*  OVERDUE - SET BY invoice-mark-overdue WHEN THE DUE DATE
079320*  HAS PASSED WITH NO FULL PAYMENT ON FILE.
079400*  OVERDUE.
079500         MOVE "OVERDUE" TO RPT-S1-STATUS.
079600         MOVE W-ST-OVERDUE-CNT TO RPT-S1-COUNT.
079700         MOVE W-ST-OVERDUE-AMT TO RPT-S1-AMOUNT.
079800         PERFORM WRITE-S1-DETAIL-LINE.
079900*
079910*  ESCALATED - SET BY invoice-escalate ONCE AN OVERDUE
079920*  INVOICE HAS AGED PAST THE ESCALATION THRESHOLD; THE
079930*  HEAVIEST STATUS ON THE LIFECYCLE, PRINTED LAST BEFORE THE
079940*  GRAND TOTAL.
080000*  ESCALATED.
080100         MOVE "ESCALATED" TO RPT-S1-STATUS.
080200         MOVE W-ST-ESCALATED-CNT TO RPT-S1-COUNT.
080300         MOVE W-ST-ESCALATED-AMT TO RPT-S1-AMOUNT.
080400         PERFORM WRITE-S1-DETAIL-LINE.
080500*
080600*  GRAND TOTAL - EVERY INVOICE READ, REGARDLESS OF STATUS.
080700         MOVE "GRAND TOTAL" TO RPT-S1-STATUS.
080800         MOVE W-ST-GRAND-CNT TO RPT-S1-COUNT.
080900         MOVE W-ST-GRAND-AMT TO RPT-S1-AMOUNT.
081000         PERFORM WRITE-S1-DETAIL-LINE.
081100
081200*  WRITE-S1-DETAIL-LINE - ONE PHYSICAL WRITE, SHARED BY ALL
081300*  EIGHT LINES ABOVE.
081400     WRITE-S1-DETAIL-LINE.
081500         MOVE RPT-S1-DETAIL TO REPORT-LINE.
081600         WRITE REPORT-LINE AFTER ADVANCING 1.
081700         ADD 1 TO W-PRINTED-LINES.
081800
081900*---------------------------------------------------------------
082000*  SECTION 2 - FINANCIAL SUMMARY.  OUTSTANDING AND GST ARE
082100*  COMPUTED HERE, NOT CARRIED AS RUNNING ACCUMULATORS - SEE
082200*  THE W-FINANCIAL-TOTALS COMMENT IN WORKING-STORAGE.
082300     PRINT-FINANCIAL-SUMMARY.
082400         MOVE "2. FINANCIAL SUMMARY" TO RPT-SECT-TEXT.
082500         PERFORM PRINT-SECTION-HEADING.
082550*
082560*  OUTSTANDING - WHAT HAS BEEN INVOICED BUT NOT YET PAID,
082570*  ACROSS EVERY STATUS, NOT JUST APPROVED/PARTIALLY-PAID ONES.
082600         COMPUTE W-FIN-TOT-OUTSTAND =
082700             W-FIN-TOT-INVOICED - W-FIN-TOT-PAID.
082750*
082760*  GST TOTAL - THE THREE COMPONENT TAXES ADDED TOGETHER.
082770*  SVIMS NEVER SPLITS AN INVOICE ACROSS BOTH CGST/SGST AND
082780*  IGST AT ONCE (SEE invoice-create'S GST CALCULATION RULE),
082790*  SO EXACTLY ONE OF THE THREE COMPONENT TOTALS IS NON-ZERO
082800*  FOR ANY GIVEN INVOICE, BUT ALL THREE ARE SUMMED HERE SINCE
082810*  THE PORTFOLIO AS A WHOLE MIXES INTRA- AND INTER-STATE
082820*  VENDORS.
082830         COMPUTE W-FIN-TOT-GST =
082840             W-FIN-TOT-CGST + W-FIN-TOT-SGST +
082850             W-FIN-TOT-IGST.
083050*
083060*  SEVEN DETAIL LINES FOLLOW, ONE PER FINANCIAL FIGURE, IN
083070*  THE ORDER THE DESK ASKED FOR AT REVIEW - GROSS FIGURES
083080*  FIRST, THEN THE DERIVED OUTSTANDING FIGURE, THEN THE THREE
083090*  GST COMPONENTS AND THEIR TOTAL LAST.
083100         MOVE "TOTAL INVOICED" TO RPT-S2-LABEL.
083200         MOVE W-FIN-TOT-INVOICED TO RPT-S2-AMOUNT.
083300         PERFORM WRITE-S2-DETAIL-LINE.
083350*  TOTAL PAID - SUMMED ACROSS EVERY PAYMENT ROW REGARDLESS OF
083360*  WHICH INVOICE OR VENDOR IT BELONGS TO.
083400         MOVE "TOTAL PAID" TO RPT-S2-LABEL.
083500         MOVE W-FIN-TOT-PAID TO RPT-S2-AMOUNT.
083600         PERFORM WRITE-S2-DETAIL-LINE.
083650*  TOTAL OUTSTANDING - THE ONE DERIVED FIGURE IN THIS SECTION,
083660*  COMPUTED JUST ABOVE PRINT-FINANCIAL-SUMMARY'S FIRST DETAIL
083670*  LINE RATHER THAN ACCUMULATED DURING THE INVOICE PASS.
083700         MOVE "TOTAL OUTSTANDING" TO RPT-S2-LABEL.
083800         MOVE W-FIN-TOT-OUTSTAND TO RPT-S2-AMOUNT.
083900         PERFORM WRITE-S2-DETAIL-LINE.
083950*  THE THREE GST COMPONENT LINES BELOW ARE MUTUALLY EXCLUSIVE
083960*  PER INVOICE BUT SUMMED ACROSS THE WHOLE PORTFOLIO, SO ALL
083970*  THREE CAN BE NON-ZERO ON THIS REPORT EVEN THOUGH NO SINGLE
083980*  INVOICE EVER CONTRIBUTES TO MORE THAN ONE OF THEM.
084000         MOVE "TOTAL CGST" TO RPT-S2-LABEL.
084100         MOVE W-FIN-TOT-CGST TO RPT-S2-AMOUNT.
084200         PERFORM WRITE-S2-DETAIL-LINE.
084300         MOVE "TOTAL SGST" TO RPT-S2-LABEL.
084400         MOVE W-FIN-TOT-SGST TO RPT-S2-AMOUNT.
084500         PERFORM WRITE-S2-DETAIL-LINE.
084600         MOVE "TOTAL IGST" TO RPT-S2-LABEL.
084700         MOVE W-FIN-TOT-IGST TO RPT-S2-AMOUNT.
084750         PERFORM WRITE-S2-DETAIL-LINE.
084760*
084770*  GRAND GST TOTAL - THE SAME W-FIN-TOT-GST COMPUTED ABOVE,
084780*  BEFORE ANY OF THE SEVEN LINES WERE WRITTEN.
084800         MOVE "TOTAL GST" TO RPT-S2-LABEL.
085000         MOVE W-FIN-TOT-GST TO RPT-S2-AMOUNT.
085100         PERFORM WRITE-S2-DETAIL-LINE.
085200
085300*---------------------------------------------------------------
085400*  SECTION 3 - VENDOR SUMMARY.  SHARES SECTION 2'S DETAIL
085500*  LINE - COBOL ALIGNS THE DECIMAL POINT ON MOVE, SO A PLAIN
085600*  COMP COUNT LANDS CORRECTLY IN THE EDITED AMOUNT FIELD.
085700     PRINT-VENDOR-SUMMARY.
085800         MOVE "3. VENDOR SUMMARY" TO RPT-SECT-TEXT.
085900         PERFORM PRINT-SECTION-HEADING.
085950*
085960*  TOTAL VENDORS - EVERY ROW wsvndtb.cbl HOLDS, REGARDLESS OF
085970*  WT-VND-STATUS.
086000         MOVE "TOTAL VENDORS" TO RPT-S2-LABEL.
086100         MOVE W-VND-TOTAL-CNT TO RPT-S2-AMOUNT.
086200         PERFORM WRITE-S2-DETAIL-LINE.
086250*
086260*  ACTIVE VENDORS - WT-VND-STATUS OF "ACTIVE" ONLY.  A
086270*  VENDOR IN "HIGH_RISK" STATUS IS NOT COUNTED HERE EVEN
086280*  THOUGH IT MAY STILL HAVE OPEN INVOICES - SEE THE HIGH-RISK
086290*  LINE BELOW FOR THAT COUNT.
086300         MOVE "ACTIVE VENDORS" TO RPT-S2-LABEL.
086400         MOVE W-VND-ACTIVE-CNT TO RPT-S2-AMOUNT.
086500         PERFORM WRITE-S2-DETAIL-LINE.
086550*  HIGH-RISK VENDORS - THE 50.00 CUTOFF COUNT FROM
086560*  ACCUMULATE-ONE-VENDOR, REGARDLESS OF THAT VENDOR'S
086570*  WT-VND-STATUS TEXT.
086600         MOVE "HIGH-RISK VENDORS" TO RPT-S2-LABEL.
086700         MOVE W-VND-HIGH-RISK-CNT TO RPT-S2-AMOUNT.
086800         PERFORM WRITE-S2-DETAIL-LINE.
086850*
086860*  AVERAGE RISK SCORE - COMPUTED ONCE, IN
086870*  INVOICE-REPORTS-MAIN, BEFORE ANY PRINTING BEGINS, SO IT IS
086880*  ALREADY FINAL BY THE TIME THIS PARAGRAPH RUNS.
086900         MOVE "AVERAGE RISK SCORE" TO RPT-S2-LABEL.
087000         MOVE W-VND-AVG-SCORE TO RPT-S2-AMOUNT.
087100         PERFORM WRITE-S2-DETAIL-LINE.
087200
087300*  WRITE-S2-DETAIL-LINE - ONE PHYSICAL WRITE, SHARED BY
087400*  SECTIONS 2 AND 3.
087500     WRITE-S2-DETAIL-LINE.
087600         MOVE RPT-S2-DETAIL TO REPORT-LINE.
087700         WRITE REPORT-LINE AFTER ADVANCING 1.
087800         ADD 1 TO W-PRINTED-LINES.
087900
088000*---------------------------------------------------------------
088100*  SECTION 4 - TRAILING 6-MONTH TREND, OLDEST TO NEWEST.
088200     PRINT-MONTHLY-TREND.
088300         MOVE "4. MONTHLY TREND" TO RPT-SECT-TEXT.
088400         PERFORM PRINT-SECTION-HEADING.
088500         MOVE RPT-S4-HEADING TO REPORT-LINE.
088600         WRITE REPORT-LINE AFTER ADVANCING 1.
088700         SET W-MT-IDX TO 1.
088800         PERFORM PRINT-ONE-MONTH-LINE THRU
088900             PRINT-ONE-MONTH-LINE-EXIT
089000             UNTIL W-MT-IDX > 6.
089100
089200*  PRINT-ONE-MONTH-LINE - ONE DETAIL LINE PER TABLE ENTRY, IN
089300*  TABLE ORDER (OLDEST FIRST).
089400     PRINT-ONE-MONTH-LINE.
089420*  THE MONTH LABEL ITSELF WAS BUILT ONCE, AT JOB START, BY
089430*  BUILD-ONE-MONTH-ENTRY - NOTHING HERE RECOMPUTES IT.
089500         MOVE WT-MT-LABEL(W-MT-IDX) TO RPT-S4-MONTH.
089600         MOVE WT-MT-INV-CNT(W-MT-IDX) TO RPT-S4-INV-CNT.
089700         MOVE WT-MT-INV-AMT(W-MT-IDX) TO RPT-S4-INV-AMT.
089800         MOVE WT-MT-PAID-AMT(W-MT-IDX) TO RPT-S4-PAID-AMT.
089900         MOVE RPT-S4-DETAIL TO REPORT-LINE.
090000         WRITE REPORT-LINE AFTER ADVANCING 1.
090100         ADD 1 TO W-PRINTED-LINES.
090200     PRINT-ONE-MONTH-LINE-EXIT.
090300         SET W-MT-IDX UP BY 1.
090400
090500*---------------------------------------------------------------
090600*  SECTION 5 - TOP 10 VENDORS BY TOTAL INVOICED, DESCENDING.
090700*  VSRC-FILE IS BUILT FROM THE VENDOR TABLE, SORTED ON
090800*  DESCENDING TOTAL-INVOICED WITH ASCENDING VENDOR ID AS TIE-
090900*  BREAK (THE TABLE ARRIVES IN ASCENDING VENDOR-ID ORDER, SO
091000*  THIS KEEPS TIES IN THE SAME ORDER THE TABLE LOADED THEM).
091100     PRINT-TOP-10-VENDORS.
091200         MOVE "5. TOP 10 VENDORS" TO RPT-SECT-TEXT.
091300         PERFORM PRINT-SECTION-HEADING.
091400         MOVE RPT-S5-HEADING TO REPORT-LINE.
091500         WRITE REPORT-LINE AFTER ADVANCING 1.
091550*
091560*  BUILD PHASE - ONE VSRC-RECORD PER VENDOR TABLE ENTRY,
091570*  WRITTEN TO VSRC-FILE IN TABLE (ASCENDING VENDOR-ID) ORDER.
091600         OPEN OUTPUT VSRC-FILE.
091700         MOVE 1 TO W-VND-SCAN-IDX.
091800         PERFORM WRITE-ONE-VSRC-RECORD THRU
091900             WRITE-ONE-VSRC-RECORD-EXIT
092000             UNTIL W-VND-SCAN-IDX > W-VENDOR-COUNT.
092100         CLOSE VSRC-FILE.
092150*
092160*  SORT PHASE - USING/GIVING FORM, SO THE SORT VERB DOES ITS
092170*  OWN OPEN/CLOSE OF VSRC-FILE AND WORK-FILE; THIS PROGRAM
092180*  NEVER OPENS EITHER ONE FOR THE SORT ITSELF.
092200         SORT SORT-FILE
092300             ON DESCENDING KEY SORT-TOT-INVOICED
092400             ON ASCENDING KEY SORT-VND-ID
092500             USING VSRC-FILE
092600             GIVING WORK-FILE.
092650*
092660*  PRINT PHASE - READ THE SORTED WORK-FILE BACK, RANK 1
092670*  (HIGHEST TOTAL-INVOICED) FIRST, STOPPING AT 10 LINES OR
092680*  END OF FILE, WHICHEVER COMES FIRST - A PORTFOLIO OF FEWER
092690*  THAN 10 VENDORS SIMPLY PRINTS FEWER THAN 10 LINES.
092700         OPEN INPUT WORK-FILE.
092800         MOVE ZERO TO W-TOP10-WRITTEN.
092900         MOVE "N" TO W-END-OF-WORK-FILE.
093000         PERFORM READ-WORK-FILE-NEXT-RECORD.
093100         PERFORM PRINT-ONE-TOP10-LINE THRU
093200             PRINT-ONE-TOP10-LINE-EXIT
093300             UNTIL END-OF-WORK-FILE OR W-TOP10-WRITTEN = 10.
093400         CLOSE WORK-FILE.
093500
093600*  WRITE-ONE-VSRC-RECORD - ONE SORT-INPUT ROW PER VENDOR TABLE
093700*  ENTRY, WHETHER OR NOT THAT VENDOR HAS ANY INVOICES - A
093800*  ZERO-INVOICE VENDOR SORTS TO THE BOTTOM ON DESCENDING
093900*  TOTAL-INVOICED AND NEVER MAKES THE TOP 10 IN PRACTICE.
094000     WRITE-ONE-VSRC-RECORD.
094050*  SIX FIELDS MOVED STRAIGHT ACROSS FROM wsvndtb.cbl INTO
094060*  VSRC-RECORD - VSRC-RECORD/WORK-RECORD/SORT-RECORD ALL SHARE
094070*  THIS SAME FIELD ORDER, SO NOTHING IS REORDERED HERE OR ON
094080*  THE WAY BACK OUT IN PRINT-ONE-TOP10-LINE BELOW.
094100         MOVE WT-VND-ID(W-VND-SCAN-IDX) TO VSRC-VND-ID.
094200         MOVE WT-VND-NAME(W-VND-SCAN-IDX) TO VSRC-VND-NAME.
094300         MOVE WT-VND-INVOICE-CNT(W-VND-SCAN-IDX)
094400             TO VSRC-INVOICE-CNT.
094500         MOVE WT-VND-TOT-INVOICED(W-VND-SCAN-IDX)
094600             TO VSRC-TOT-INVOICED.
094700         MOVE WT-VND-TOT-PAID(W-VND-SCAN-IDX)
094800             TO VSRC-TOT-PAID.
094900         MOVE WT-VND-RISK-SCORE(W-VND-SCAN-IDX)
095000             TO VSRC-RISK-SCORE.
095100         WRITE VSRC-RECORD.
095200     WRITE-ONE-VSRC-RECORD-EXIT.
095300         ADD 1 TO W-VND-SCAN-IDX.
095400
095500*  PRINT-ONE-TOP10-LINE - READS THE SORTED WORK FILE AND
095600*  PRINTS UP TO 10 LINES, RANK 1 FIRST.  W-TOP10-WRITTEN ALSO
095700*  DOUBLES AS THE PRINTED RANK NUMBER.
095800     PRINT-ONE-TOP10-LINE.
095850*  THE RANK PRINTED IS JUST THE INCREMENTED COUNTER, NOT A
095860*  SEPARATE COMPUTED VALUE - THE SORTED READ ORDER ALREADY IS
095870*  THE RANK ORDER.
095900         ADD 1 TO W-TOP10-WRITTEN.
096000         MOVE W-TOP10-WRITTEN TO RPT-S5-RANK.
096100         MOVE WORK-VND-ID TO RPT-S5-VND-ID.
096150*  TRUNCATED TO THE FIRST 22 CHARACTERS TO FIT RPT-S5-VND-NAME -
096160*  SEE THE LAYOUT NOTE ABOVE RPT-S5-HEADING.
096200         MOVE WORK-VND-NAME(1:22) TO RPT-S5-VND-NAME.
096300         MOVE WORK-INVOICE-CNT TO RPT-S5-INV-CNT.
096400         MOVE WORK-TOT-INVOICED TO RPT-S5-TOT-INVOICED.
096500         MOVE WORK-TOT-PAID TO RPT-S5-TOT-PAID.
096550*  OUTSTANDING IS RECOMPUTED HERE RATHER THAN CARRIED IN
096560*  WORK-RECORD - ONLY INVOICED AND PAID WERE WORTH SORT KEYS
096570*  OR PRINT COLUMNS OF THEIR OWN; OUTSTANDING IS A TRIVIAL
096580*  SUBTRACTION, NOT WORTH A SEVENTH FIELD IN EVERY SORT RECORD.
096600         COMPUTE RPT-S5-OUTSTANDING =
096700             WORK-TOT-INVOICED - WORK-TOT-PAID.
096800         MOVE WORK-RISK-SCORE TO RPT-S5-RISK-SCORE.
096900         MOVE RPT-S5-DETAIL TO REPORT-LINE.
097000         WRITE REPORT-LINE AFTER ADVANCING 1.
097100         ADD 1 TO W-PRINTED-LINES.
097200         PERFORM READ-WORK-FILE-NEXT-RECORD.
097300     PRINT-ONE-TOP10-LINE-EXIT.
097400         EXIT.
097500
097600*  READ-WORK-FILE-NEXT-RECORD - SEQUENTIAL READ/AT END FOR THE
097700*  SORTED TOP-10 WORK FILE.  NOT A SHARED PROCEDURE-LIBRARY
097800*  COPYBOOK SINCE WORK-FILE IS PRIVATE TO THIS PROGRAM.
097900     READ-WORK-FILE-NEXT-RECORD.
098000         READ WORK-FILE
098100             AT END
098200                 MOVE "Y" TO W-END-OF-WORK-FILE
098300         END-READ.
098400
098500*---------------------------------------------------------------
098600*  READ-ONLY LOAD OF PAYMENT-FILE - SAME IDIOM AS
098700*  vendor-risk-score'S COPY OF THE SAME TABLE.
098800     LOAD-PAYMENT-HISTORY-TABLE.
098850*
098860*  THE OPEN/READ/PERFORM...UNTIL SHAPE BELOW IS THE SAME
098870*  SEQUENTIAL-LOAD IDIOM USED FOR THE VENDOR TABLE LOAD IN
098880*  PL-LOAD-VENDOR-TABLE.CBL - ONE PRIMING READ BEFORE THE
098890*  LOOP, THEN A TRAILING READ AT THE BOTTOM OF THE LOOP BODY.
098900         MOVE 0 TO W-PAYMENT-COUNT.
099000         MOVE "N" TO W-END-OF-PAYMENT-FILE.
099100         OPEN INPUT PAYMENT-FILE.
099200         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
099300         PERFORM LOAD-ONE-PAYMENT-ENTRY THRU
099400             LOAD-ONE-PAYMENT-ENTRY-EXIT
099500             UNTIL END-OF-PAYMENT-FILE.
099600         CLOSE PAYMENT-FILE.
099700
099800*  LOAD-ONE-PAYMENT-ENTRY - THIS PROGRAM NEVER DELETES A
099900*  PAYMENT TABLE ENTRY, SO THE "N" MOVED TO WT-PAY-DELETED
100000*  BELOW NEVER CHANGES FOR THE LIFE OF THE RUN - IT IS MOVED
100100*  ANYWAY SO THE TABLE LAYOUT STAYS IDENTICAL TO THE ONE
100200*  payment-apply AND vendor-risk-score BUILD.
100300     LOAD-ONE-PAYMENT-ENTRY.
100400         ADD 1 TO W-PAYMENT-COUNT.
100450*  WT-PAY-IDX IS SET DIRECTLY FROM THE RUNNING COUNT RATHER
100460*  THAN ADVANCED BY A SEPARATE SET...UP BY 1 AT THE EXIT
100470*  PARAGRAPH - THIS TABLE IS LOADED ONCE, NEVER RE-SCANNED
100480*  DURING THE LOAD ITSELF, SO THE TWO VALUES NEVER DIVERGE.
100500         SET WT-PAY-IDX TO W-PAYMENT-COUNT.
100600         MOVE PAY-ID TO WT-PAY-ID(WT-PAY-IDX).
100700         MOVE PAY-INVOICE-ID TO WT-PAY-INVOICE-ID(WT-PAY-IDX).
100800         MOVE PAY-AMOUNT TO WT-PAY-AMOUNT(WT-PAY-IDX).
100900         MOVE PAY-DATE TO WT-PAY-DATE(WT-PAY-IDX).
101000         MOVE PAY-METHOD TO WT-PAY-METHOD(WT-PAY-IDX).
101100         MOVE "N" TO WT-PAY-DELETED(WT-PAY-IDX).
101200     LOAD-ONE-PAYMENT-ENTRY-EXIT.
101300         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
101400
101500*---------------------------------------------------------------
101600*  THE FIVE MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY
101700*  COPYBOOKS, THE SAME HOUSE-WIDE MEMBERS vendor-risk-score
101710*  AND THE OTHER SVIMS PROGRAMS COPY - NONE OF THE LOGIC IN
101720*  THIS SECTION IS PRIVATE TO invoice-reports.
101800*
101900*  PL-LOAD-VENDOR-TABLE / READ-VENDOR-FILE-NEXT-RECORD -
102000*  BUILDS W-VENDOR-COUNT ENTRIES OF wsvndtb.cbl FROM
102100*  VENDOR-FILE, SAME MEMBER vendor-risk-score USES.
102150*
102160*  SINCE THIS PROGRAM RUNS AFTER vendor-risk-score, THE TABLE
102170*  LOADED HERE ALREADY REFLECTS TODAY'S UPDATED RISK SCORES
102180*  AND WT-VND-STATUS VALUES - THIS PROGRAM NEVER RECALCULATES
102190*  EITHER ONE, ONLY READS AND SUMMARIZES THEM.
102200     COPY "PL-LOAD-VENDOR-TABLE.CBL".
102300     COPY "READ-VENDOR-FILE-NEXT-RECORD.CBL".
102400*
102500*  PL-FIND-VENDOR-BY-ID - LINEAR SCAN OF THE VENDOR TABLE BY
102600*  W-SEARCH-VENDOR-ID, SETTING FOUND-VENDOR-RECORD AND
102700*  WT-VND-IDX ON A HIT.
102800     COPY "PL-FIND-VENDOR-BY-ID.CBL".
102900*
103000*  READ-INVOICE-FILE-NEXT-RECORD / READ-PAYMENT-FILE-NEXT-
103100*  RECORD - SEQUENTIAL READ/AT END LOGIC FOR THEIR NAMED
103200*  FILES.
103300     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
103400     COPY "READ-PAYMENT-FILE-NEXT-RECORD.CBL".
103500*
103600*  PLDATE - GET-TODAYS-DATE, INITIALIZE-MONTH-TABLE,
103700*  SUBTRACT-MONTHS AND BUILD-MONTH-LABEL, THE HOUSE-WIDE DATE
103800*  UTILITY PARAGRAPHS USED BY THIS PROGRAM'S MONTHLY TREND
103900*  SECTION.
103950*
103960*  THIS IS THE ONLY PROGRAM IN THE SUITE THAT CALLS
103970*  SUBTRACT-MONTHS AND BUILD-MONTH-LABEL - EVERY OTHER SVIMS
103980*  PROGRAM ONLY NEEDS GET-TODAYS-DATE FROM THIS MEMBER.
104000     COPY "PLDATE.CBL".
104100*---------------------------------------------------------------
104150*  IF A SIXTH PROCEDURE-LIBRARY COPYBOOK IS EVER NEEDED HERE,
104160*  ADD IT ABOVE THIS BANNER, NOT BELOW - THE ORDER ABOVE
104170*  DELIBERATELY MIRRORS THE ORDER invoice-reports-main CALLS
104180*  INTO THIS SECTION'S PARAGRAPHS, SO A READER SCANNING TOP TO
104190*  BOTTOM SEES THEM IN RUN ORDER.
104200*  END OF PROGRAM.
104210*
104220*  OPERATIONS NOTE - THIS STEP'S JCL/SCHEDULER ENTRY MUST NOT BE
104230*  MOVED AHEAD OF VENDOR-RISK-SCORE IN THE NIGHTLY STREAM - SEE
104240*  "WHY THIS STEP RUNS LAST, NOT FIRST" IN THE PROGRAM HEADER
104250*  ABOVE FOR THE REASON.  A STREAM REORDER THAT PUTS THIS STEP
104260*  BACK BEFORE VENDOR-RISK-SCORE WOULD NOT ABEND - IT WOULD JUST
104270*  SILENTLY REPORT LAST NIGHT'S RISK SCORES INSTEAD OF TONIGHT'S.
104300*---------------------------------------------------------------
