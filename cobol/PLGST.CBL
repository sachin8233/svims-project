000100*------------------------------------------------------------
000200*  PLGST.CBL - GST TAX COMPUTATION (GSTSERVICE).
000300*  CALLER SETS W-GST-BASE-AMOUNT, W-GST-VENDOR-STATE AND
000400*  W-GST-INVOICE-STATE THEN PERFORMS COMPUTE-GST-AMOUNTS.
000500*  RESULT COMES BACK IN W-GST-CGST-AMOUNT, W-GST-SGST-AMOUNT,
000600*  W-GST-IGST-AMOUNT AND W-GST-TOTAL-AMOUNT.
000700*  CALLER MUST DECLARE THESE WORKING-STORAGE ITEMS - SEE
000800*  THE W-GST-xxx BLOCK COPIED INTO EACH PROGRAM THAT NEEDS IT.
000900*------------------------------------------------------------
001000
001100        COMPUTE-GST-AMOUNTS.
001200            MOVE 0 TO W-GST-CGST-AMOUNT.
001300            MOVE 0 TO W-GST-SGST-AMOUNT.
001400            MOVE 0 TO W-GST-IGST-AMOUNT.
001500
001600            IF W-GST-VENDOR-STATE = W-GST-INVOICE-STATE
001700                COMPUTE W-GST-CGST-AMOUNT ROUNDED =
001800                    W-GST-BASE-AMOUNT * 9.00 / 100
001900                MOVE W-GST-CGST-AMOUNT TO W-GST-SGST-AMOUNT
002000            ELSE
002100                COMPUTE W-GST-IGST-AMOUNT ROUNDED =
002200                    W-GST-BASE-AMOUNT * 18.00 / 100
002300            END-IF.
002400
002500            COMPUTE W-GST-TOTAL-AMOUNT =
002600                W-GST-BASE-AMOUNT + W-GST-CGST-AMOUNT +
002700                W-GST-SGST-AMOUNT + W-GST-IGST-AMOUNT.
