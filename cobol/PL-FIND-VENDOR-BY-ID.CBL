000100*------------------------------------------------------------
000200*  PL-FIND-VENDOR-BY-ID.CBL
000300*  SEARCH ALL OVER W-VENDOR-TABLE. CALLER SETS
000400*  W-SEARCH-VENDOR-ID BEFORE PERFORMING FIND-VENDOR-BY-ID;
000500*  W-FOUND-VENDOR-RECORD AND WT-VND-IDX COME BACK SET.
000600*------------------------------------------------------------
000700
000800        FIND-VENDOR-BY-ID.
000900            MOVE "N" TO W-FOUND-VENDOR-RECORD.
001000            SET WT-VND-IDX TO 1.
001100            SEARCH ALL W-VENDOR-ENTRY
001200                AT END
001300                    MOVE "N" TO W-FOUND-VENDOR-RECORD
001400                WHEN WT-VND-ID(WT-VND-IDX) = W-SEARCH-VENDOR-ID
001500                    MOVE "Y" TO W-FOUND-VENDOR-RECORD
001600            END-SEARCH.
