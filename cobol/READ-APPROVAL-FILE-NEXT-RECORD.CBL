000100*------------------------------------------------------------
000200*  READ-APPROVAL-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF APPROVAL-FILE.
000400*------------------------------------------------------------
000500
000600        READ-APPROVAL-FILE-NEXT-RECORD.
000700            READ APPROVAL-FILE
000800                AT END
000900                    MOVE "Y" TO W-END-OF-APPROVAL-FILE
001000            END-READ.
