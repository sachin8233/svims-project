000100*------------------------------------------------------------
000200*  SLICT.CBL - FILE-CONTROL ENTRY.
000300*  INVOICE-CREATE TRANSACTION FEED.
000400*------------------------------------------------------------
000500        SELECT INV-CREATE-TRAN-FILE
000600            ASSIGN TO "ICTTRAN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
