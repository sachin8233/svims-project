000100*------------------------------------------------------------
000200*  FDVND.CBL - FILE SECTION ENTRY.
000300*  VENDOR MASTER RECORD - VND-ID IS THE VENDOR NUMBER.
000400*  TABLE IS LOADED WHOLE INTO W-VENDOR-TABLE (SEE WSVNDTB.CBL)
000500*  AND SCANNED WITH SEARCH ALL - FILE MUST ARRIVE IN ASCENDING
000600*  VND-ID SEQUENCE, THE SHOP HAS NO ISAM ON THIS BOX.
000700*------------------------------------------------------------
000800        FD  VENDOR-FILE
000900            LABEL RECORDS ARE STANDARD.
001000
001100        01  VENDOR-REC.
001200        05  VND-ID                      PIC 9(9).
001300        05  VND-NAME                    PIC X(100).
001400        05  VND-GSTIN                   PIC X(50).
001500        05  VND-EMAIL                   PIC X(100).
001600        05  VND-STATUS                  PIC X(20).
001700        05  VND-RISK-SCORE              PIC 9(3)V9(2).
001800        05  FILLER                      PIC X(6).
