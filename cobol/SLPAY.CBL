000100*------------------------------------------------------------
000200*  SLPAY.CBL - FILE-CONTROL ENTRY.
000300*  PAYMENT HISTORY EXTRACT.
000400*------------------------------------------------------------
000500        SELECT PAYMENT-FILE
000600            ASSIGN TO "PAYMTFIL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
