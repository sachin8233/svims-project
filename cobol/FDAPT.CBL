000100*------------------------------------------------------------
000200*  FDAPT.CBL - FILE SECTION ENTRY.
000300*  APPROVE/REJECT TRANSACTION RECORD FED TO invoice-approve.
000400*------------------------------------------------------------
000500        FD  APPROVAL-TRAN-FILE
000600            LABEL RECORDS ARE STANDARD.
000700
000800        01  APPROVAL-TRAN-REC.
000900        05  APT-INVOICE-ID              PIC 9(9).
001000        05  APT-ACTION                  PIC X(8).
001100        05  APT-LEVEL                   PIC 9(3).
001200        05  APT-APPROVED-BY             PIC X(100).
001300        05  APT-COMMENTS                PIC X(500).
001400        05  FILLER                      PIC X(4).
