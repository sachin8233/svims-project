000100*------------------------------------------------------------
000200*  FDINV.CBL - FILE SECTION ENTRY.
000300*  INVOICE MASTER RECORD - INV-ID IS THE INVOICE NUMBER.
000400*  AMOUNT FIELDS ARE COMP-3 PER THE GST TAX DESK'S OWN
000500*  WORKING PAPERS (15 DIGITS, 2 DECIMALS, WIDE ENOUGH TO
000600*  CARRY THE LARGEST VOUCHER ON FILE WITHOUT TRUNCATION).
000700*------------------------------------------------------------
000800        FD  INVOICE-FILE
000900            LABEL RECORDS ARE STANDARD.
001000
001100        01  INVOICE-REC.
001200        05  INV-ID                      PIC 9(9).
001300        05  INV-VENDOR-ID               PIC 9(9).
001400        05  INV-NUMBER                  PIC X(50).
001500        05  INV-AMOUNT                  PIC S9(13)V99 COMP-3.
001600        05  INV-CGST-AMOUNT             PIC S9(13)V99 COMP-3.
001700        05  INV-SGST-AMOUNT             PIC S9(13)V99 COMP-3.
001800        05  INV-IGST-AMOUNT             PIC S9(13)V99 COMP-3.
001900        05  INV-TOTAL-AMOUNT            PIC S9(13)V99 COMP-3.
002000        05  INV-DATE                    PIC 9(8).
002100        05  INV-DUE-DATE                PIC 9(8).
002200        05  INV-STATUS                  PIC X(20).
002300        05  INV-CURRENT-LEVEL           PIC 9(3).
002400        05  INV-IS-OVERDUE              PIC X(1).
002500        05  INV-ESCALATION-LVL          PIC 9(3).
002600        05  FILLER                      PIC X(9).
