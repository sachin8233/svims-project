000100*------------------------------------------------------------
000200*  READ-INVOICE-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF INVOICE-FILE - USED BY THE FULL-FILE
000400*  REWRITE PASSES (MARK-OVERDUE, ESCALATE, REPORTS).
000500*------------------------------------------------------------
000600
000700        READ-INVOICE-FILE-NEXT-RECORD.
000800            READ INVOICE-FILE
000900                AT END
001000                    MOVE "Y" TO W-END-OF-INVOICE-FILE
001100            END-READ.
