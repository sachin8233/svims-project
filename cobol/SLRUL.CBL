000100*------------------------------------------------------------
000200*  SLRUL.CBL - FILE-CONTROL ENTRY.
000300*  APPROVAL-RULE TABLE EXTRACT.
000400*------------------------------------------------------------
000500        SELECT RULE-FILE
000600            ASSIGN TO "RULEFILE"
000700            ORGANIZATION IS LINE SEQUENTIAL.
