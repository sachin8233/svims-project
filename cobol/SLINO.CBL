000100*------------------------------------------------------------
000200*  SLINO.CBL - FILE-CONTROL ENTRY.
000300*  INVOICE MASTER EXTRACT (REWRITTEN OUTPUT).
000400*------------------------------------------------------------
000500        SELECT INVOICE-OUT
000600            ASSIGN TO "INVOICOT"
000700            ORGANIZATION IS LINE SEQUENTIAL.
