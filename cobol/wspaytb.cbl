000100*------------------------------------------------------------
000200*  wspaytb.cbl
000300*  PAYMENT-HISTORY TABLE WORKING STORAGE FOR payment-apply.
000400*  PAYMENT-FILE IS AN APPEND-ONLY LOG THAT CAN ALSO HAVE A ROW
000500*  TAKEN BACK OUT OF IT (A DELETE TRANSACTION), SO THE WHOLE
000600*  FILE IS LOADED HERE, UPDATED IN PLACE, AND RE-WRITTEN IN FULL
000700*  AT JOB END RATHER THAN EXTENDED LIKE THE APPROVAL LOG.
000800*------------------------------------------------------------
000900
001000        01  W-PAYMENT-TABLE.
001100            05  W-PAYMENT-ENTRY
001200                OCCURS 1 TO 20000 TIMES
001300                DEPENDING ON W-PAYMENT-COUNT
001400                INDEXED BY WT-PAY-IDX.
001500                10  WT-PAY-ID              PIC 9(9).
001600                10  WT-PAY-INVOICE-ID      PIC 9(9).
001700                10  WT-PAY-AMOUNT          PIC S9(13)V99 COMP-3.
001800                10  WT-PAY-DATE            PIC 9(8).
001900                10  WT-PAY-METHOD          PIC X(50).
002000                10  WT-PAY-DELETED         PIC X(1).
002100                    88  PAYMENT-ENTRY-DELETED VALUE "Y".
002200
002300        77  W-PAYMENT-COUNT              PIC 9(5) COMP VALUE 0.
002400        77  W-PAY-SCAN-IDX               PIC 9(5) COMP.
002500        77  W-PAY-WRITE-IDX              PIC 9(5) COMP.
002600        77  W-NEXT-PAY-ID                PIC 9(9) COMP VALUE 1.
002700
002800        01  W-END-OF-PAYMENT-FILE         PIC X.
002900            88  END-OF-PAYMENT-FILE        VALUE "Y".
003000
003100        01  W-END-OF-PAYMENT-TRAN-FILE    PIC X.
003200            88  END-OF-PAYMENT-TRAN-FILE   VALUE "Y".
