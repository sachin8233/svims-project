000100*------------------------------------------------------------
000200*  PL-FIND-APPLICABLE-RULE.CBL
000300*  CALLER SETS W-RULE-LOOKUP-AMOUNT THEN PERFORMS
000400*  FIND-APPLICABLE-RULE. W-RULE-FOUND AND W-RULE-REQ-LEVELS
000500*  COME BACK SET (W-RULE-REQ-LEVELS = 0 AND W-RULE-FOUND = N
000600*  MEANS AUTO-APPROVE - NO RULE APPLIES).
000650*
000660*  W-BEST-PRIORITY IS SEEDED AT 1000, ONE PAST THE WIDEST
000670*  LEGAL RUL-PRIORITY VALUE (999), NOT AT 999 ITSELF - SEE THE
000680*  NOTE ON W-BEST-PRIORITY IN wsrultb.cbl IF THAT EVER LOOKS
000690*  LIKE AN OFF-BY-ONE AND SOMEONE IS TEMPTED TO "CLEAN IT UP".
000700*------------------------------------------------------------
000800
000900        FIND-APPLICABLE-RULE.
001000            MOVE "N" TO W-RULE-FOUND.
001100            MOVE 1000 TO W-BEST-PRIORITY.
001200            MOVE 0 TO W-RULE-REQ-LEVELS.
001300            MOVE 1 TO W-RULE-IDX.
001400            PERFORM CHECK-ONE-RULE-ENTRY THRU
001500                CHECK-ONE-RULE-ENTRY-EXIT
001600                UNTIL W-RULE-IDX > W-RULE-COUNT.
001700
001800        CHECK-ONE-RULE-ENTRY.
001900            IF WT-RUL-IS-ACTIVE(W-RULE-IDX) NOT = "Y"
002000                GO TO CHECK-ONE-RULE-ENTRY-EXIT.
002100            IF W-RULE-LOOKUP-AMOUNT
002200                    < WT-RUL-MIN-AMOUNT(W-RULE-IDX)
002300                GO TO CHECK-ONE-RULE-ENTRY-EXIT.
002400            IF W-RULE-LOOKUP-AMOUNT
002500                    > WT-RUL-MAX-AMOUNT(W-RULE-IDX)
002600                GO TO CHECK-ONE-RULE-ENTRY-EXIT.
002700            IF WT-RUL-PRIORITY(W-RULE-IDX)
002800                    NOT < W-BEST-PRIORITY
002900                GO TO CHECK-ONE-RULE-ENTRY-EXIT.
003000            MOVE "Y" TO W-RULE-FOUND.
003100            MOVE WT-RUL-PRIORITY(W-RULE-IDX)
003200                TO W-BEST-PRIORITY.
003300            MOVE WT-RUL-APPROVAL-LVLS(W-RULE-IDX)
003400                TO W-RULE-REQ-LEVELS.
003500        CHECK-ONE-RULE-ENTRY-EXIT.
003600            ADD 1 TO W-RULE-IDX.
