000100*------------------------------------------------------------
000200*  PL-LOAD-RULE-TABLE.CBL
000300*  LOADS RULE-FILE WHOLE INTO W-RULE-TABLE (wsrultb.cbl).
000400*  RULE-FILE MUST ARRIVE IN ASCENDING RUL-PRIORITY SEQUENCE.
000500*------------------------------------------------------------
000600
000700        LOAD-RULE-TABLE.
000800            MOVE 0 TO W-RULE-COUNT.
000900            MOVE "N" TO W-END-OF-RULE-FILE.
001000            OPEN INPUT RULE-FILE.
001100            PERFORM READ-RULE-FILE-NEXT-RECORD.
001200            PERFORM LOAD-ONE-RULE-ENTRY THRU
001300                LOAD-ONE-RULE-ENTRY-EXIT
001400                UNTIL END-OF-RULE-FILE.
001500            CLOSE RULE-FILE.
001600
001700        LOAD-ONE-RULE-ENTRY.
001800            ADD 1 TO W-RULE-COUNT.
001900            MOVE RUL-ID TO WT-RUL-ID(W-RULE-COUNT).
002000            MOVE RUL-MIN-AMOUNT
002100                TO WT-RUL-MIN-AMOUNT(W-RULE-COUNT).
002200            MOVE RUL-MAX-AMOUNT
002300                TO WT-RUL-MAX-AMOUNT(W-RULE-COUNT).
002400            MOVE RUL-APPROVAL-LVLS
002500                TO WT-RUL-APPROVAL-LVLS(W-RULE-COUNT).
002600            MOVE RUL-IS-ACTIVE
002700                TO WT-RUL-IS-ACTIVE(W-RULE-COUNT).
002800            MOVE RUL-PRIORITY TO WT-RUL-PRIORITY(W-RULE-COUNT).
002900        LOAD-ONE-RULE-ENTRY-EXIT.
003000            PERFORM READ-RULE-FILE-NEXT-RECORD.
