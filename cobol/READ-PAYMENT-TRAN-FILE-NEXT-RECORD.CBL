000100*------------------------------------------------------------
000200*  READ-PAYMENT-TRAN-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF PAYMENT-TRAN-FILE.
000400*------------------------------------------------------------
000500
000600        READ-PAYMENT-TRAN-FILE-NEXT-RECORD.
000700            READ PAYMENT-TRAN-FILE
000800                AT END
000900                    MOVE "Y" TO W-END-OF-PAYMENT-TRAN-FILE
001000            END-READ.
