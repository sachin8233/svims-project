000100*------------------------------------------------------------
000200*  FDPAY.CBL - FILE SECTION ENTRY.
000300*  PAYMENT HISTORY RECORD - APPENDED IN THE ORDER PAYMENTS
000400*  ARE APPLIED; THE LAST ROW FOR AN INVOICE IS THE ONE THE
000500*  RISK-SCORE PASS CHECKS FOR LATE PAYMENT.
000600*------------------------------------------------------------
000700        FD  PAYMENT-FILE
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  PAYMENT-REC.
001100        05  PAY-ID                      PIC 9(9).
001200        05  PAY-INVOICE-ID              PIC 9(9).
001300        05  PAY-AMOUNT                  PIC S9(13)V99 COMP-3.
001400        05  PAY-DATE                    PIC 9(8).
001500        05  PAY-METHOD                  PIC X(50).
001600        05  FILLER                      PIC X(7).
