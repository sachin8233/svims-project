000100*------------------------------------------------------------
000200*  SLRPT.CBL - FILE-CONTROL ENTRY.
000300*  PORTFOLIO ROLLUP PRINT FILE (OUTPUT).
000400*------------------------------------------------------------
000500        SELECT REPORT-FILE
000600            ASSIGN TO "SVIMSRPT"
000700            ORGANIZATION IS LINE SEQUENTIAL.
