000100*------------------------------------------------------------
000200*  FDPYT.CBL - FILE SECTION ENTRY.
000300*  PAYMENT APPLY/DELETE TRANSACTION RECORD FED TO
000400*  payment-apply. APT-ACTION OF DELETE USES PYT-PAY-ID ONLY.
000500*------------------------------------------------------------
000600        FD  PAYMENT-TRAN-FILE
000700            LABEL RECORDS ARE STANDARD.
000800
000900        01  PAYMENT-TRAN-REC.
001000        05  PYT-ACTION                  PIC X(6).
001100        05  PYT-INVOICE-ID              PIC 9(9).
001200        05  PYT-PAY-ID                  PIC 9(9).
001300        05  PYT-AMOUNT                  PIC S9(13)V99 COMP-3.
001400        05  PYT-DATE                    PIC 9(8).
001500        05  PYT-METHOD                  PIC X(50).
001600        05  FILLER                      PIC X(5).
