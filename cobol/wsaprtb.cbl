000100*------------------------------------------------------------
000200*  wsaprtb.cbl
000300*  APPROVAL-HISTORY TABLE WORKING STORAGE FOR invoice-approve.
000400*  APPROVAL-FILE IS AN APPEND-ONLY LOG (NO ISAM ON THIS BOX), SO
000500*  THE WHOLE THING IS LOADED HERE AT JOB START TO CHECK FOR A
000600*  REPEAT APPROVER OR A LEVEL ALREADY ON RECORD BEFORE A NEW
000700*  ROW IS APPENDED.
000800*------------------------------------------------------------
000900
001000        01  W-APPROVAL-TABLE.
001100            05  W-APPROVAL-ENTRY
001200                OCCURS 1 TO 5000 TIMES
001300                DEPENDING ON W-APPROVAL-COUNT
001400                INDEXED BY WT-APR-IDX.
001500                10  WT-APR-INVOICE-ID      PIC 9(9).
001600                10  WT-APR-LEVEL           PIC 9(3).
001700                10  WT-APR-APPROVED-BY     PIC X(100).
001800                10  WT-APR-STATUS          PIC X(20).
001900
002000        77  W-APPROVAL-COUNT             PIC 9(5) COMP VALUE 0.
002100        77  W-APR-SCAN-IDX               PIC 9(5) COMP.
002200
002300        01  W-END-OF-APPROVAL-FILE        PIC X.
002400            88  END-OF-APPROVAL-FILE       VALUE "Y".
002500
002600        01  W-DUPLICATE-APPROVAL          PIC X.
002700            88  DUPLICATE-APPROVAL          VALUE "Y".
