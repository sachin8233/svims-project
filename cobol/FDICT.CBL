000100*------------------------------------------------------------
000200*  FDICT.CBL - FILE SECTION ENTRY.
000300*  INVOICE-CREATE TRANSACTION RECORD - ONE LINE PER ITEM.
000400*  ALL LINES SHARING THE SAME ICT-REQ-NUMBER MAKE UP ONE
000500*  NEW INVOICE (AT LEAST ONE LINE IS REQUIRED PER REQUEST).
000600*------------------------------------------------------------
000700        FD  INV-CREATE-TRAN-FILE
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  INV-CREATE-TRAN-REC.
001100        05  ICT-REQ-NUMBER              PIC 9(9).
001200        05  ICT-VENDOR-ID               PIC 9(9).
001300        05  ICT-INVOICE-DATE            PIC 9(8).
001400        05  ICT-DUE-DATE                PIC 9(8).
001500        05  ICT-ITEM-ORDER              PIC 9(3).
001600        05  ICT-DESCRIPTION             PIC X(500).
001700        05  ICT-QUANTITY                PIC 9(7).
001800        05  ICT-UNIT-PRICE              PIC S9(13)V99 COMP-3.
001900        05  FILLER                      PIC X(3).
