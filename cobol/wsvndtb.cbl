000100*------------------------------------------------------------
000200*  wsvndtb.cbl
000300*  VENDOR TABLE WORKING STORAGE FOR PL-LOAD-VENDOR-TABLE.CBL AND
000400*  PL-FIND-VENDOR-BY-ID.CBL. VENDOR-FILE HAS NO ISAM INDEX ON
000500*  THIS BOX SO THE WHOLE EXTRACT IS LOADED HERE, ASCENDING BY
000600*  VND-ID, AND SEARCHED WITH SEARCH ALL.
000700*------------------------------------------------------------
000800
000900        01  W-VENDOR-TABLE.
001000            05  W-VENDOR-ENTRY
001100                OCCURS 1 TO 5000 TIMES
001200                DEPENDING ON W-VENDOR-COUNT
001300                ASCENDING KEY IS WT-VND-ID
001400                INDEXED BY WT-VND-IDX.
001500                10  WT-VND-ID              PIC 9(9).
001600                10  WT-VND-NAME            PIC X(100).
001700                10  WT-VND-GSTIN           PIC X(50).
001800                10  WT-VND-EMAIL           PIC X(100).
001900                10  WT-VND-STATUS          PIC X(20).
002000                10  WT-VND-RISK-SCORE      PIC 9(3)V9(2).
002100                10  WT-VND-OVERDUE-CNT     PIC 9(5) COMP.
002200                10  WT-VND-LATEPAY-CNT     PIC 9(5) COMP.
002300                10  WT-VND-ESCAL-CNT       PIC 9(5) COMP.
002400                10  WT-VND-INVOICE-CNT     PIC 9(5) COMP.
002500                10  WT-VND-TOT-INVOICED    PIC S9(13)V99 COMP-3.
002600                10  WT-VND-TOT-PAID        PIC S9(13)V99 COMP-3.
002700
002800        77  W-VENDOR-COUNT               PIC 9(5) COMP VALUE 0.
002900        77  W-SEARCH-VENDOR-ID           PIC 9(9).
003000
003100        01  W-END-OF-VENDOR-FILE          PIC X.
003200            88  END-OF-VENDOR-FILE         VALUE "Y".
003300
003400        01  W-FOUND-VENDOR-RECORD         PIC X.
003500            88  FOUND-VENDOR-RECORD        VALUE "Y".
