000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-approve.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  APPLIES APPROVE/REJECT TRANSACTIONS (APPROVAL-TRAN-FILE)
001000*  AGAINST INVOICE-FILE.  BOTH FILES MUST ARRIVE IN ASCENDING
001100*  INVOICE-ID SEQUENCE - THIS RUNS AS A CLASSIC SORTED-
001200*  TRANSACTION-AGAINST-MASTER UPDATE, THE SAME SHAPE AS THE
001300*  OLD PAY-SELECTED-VOUCHER PASS OVER THE VOUCHER FILE.
001400*
001500*  A LEVEL MUST EQUAL THE INVOICE'S CURRENT-LEVEL + 1 OR THE
001600*  RUN ABENDS - BAD TRANSACTION SEQUENCING IS A DATA ERROR,
001700*  NOT SOMETHING TO PAPER OVER.  A REPEAT APPROVAL BY THE SAME
001800*  USER, OR A SECOND APPROVAL OF A LEVEL ALREADY ON RECORD, IS
001900*  A SILENT NO-OP PER THE APPROVAL DESK'S OWN RULES - NOT AN
002000*  ERROR.  APPROVAL-FILE IS APPEND-ONLY (NO ISAM ON THIS BOX),
002100*  SO ITS HISTORY IS LOADED WHOLE AT JOB START AND CHECKED
002200*  AGAINST BEFORE EVERY NEW ROW GOES OUT.
002300*
002400*  AN INVOICE REACHES FINAL APPROVED STATUS ONLY WHEN THE
002500*  APPROVAL-RULE TABLE SAYS NO MORE LEVELS ARE REQUIRED FOR ITS
002600*  AMOUNT - A SMALL INVOICE MAY APPROVE IN ONE PASS THROUGH THIS
002700*  PROGRAM, A LARGE ONE MAY NEED SEVERAL NIGHTS' WORTH OF
002800*  INCOMING APPROVAL-TRAN-FILE ROWS BEFORE IT CLEARS.
002900*
003000*  REJECT IS TERMINAL AND UNCONDITIONAL - UNLIKE APPROVE THERE
003100*  IS NO LEVEL CHECK AND NO RULE LOOKUP ON A REJECT; ANY
003200*  REJECT TRANSACTION AT ANY LEVEL ENDS THE INVOICE'S APPROVAL
003300*  CYCLE IMMEDIATELY.
003400*---------------------------------------------------------------
003500*  CHANGE LOG
003600*
003700*  04/11/1990  RJM  AP-0058  ORIGINAL PAY-SELECTED-VOUCHER       AP-0058
003800*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
003900*  07/19/2001  MHC  SV-0036  RECAST AS INVOICE APPROVE           SV-0036
004000*  04/03/2003  MHC  SV-0061  ADDED RULE LOOKUP ON LEVEL          SV-0061
004100*  10/27/2005  BTO  SV-0094  DUPLICATE-APPROVAL CHECK            SV-0094
004200*  05/15/2007  BTO  SV-0115  REJECT-PATH COMMENTS REQD           SV-0115
004300*  08/12/2009  BTO  SV-0139  CONFIRMED REJECT NEEDS NO RULE      SV-0139
004400*                            LOOKUP - A REJECTED INVOICE NEVER   SV-0139
004500*                            ADVANCES A LEVEL SO THE REQUIRED-   SV-0139
004600*                            LEVELS COUNT IS MOOT                SV-0139
004700*  04/04/2012  BTO  SV-0154  NO LOGIC CHANGE - ADDED HEADER      SV-0154
004800*                            NOTE ON MULTI-NIGHT APPROVAL FLOW   SV-0154
004900*  09/21/2014  BTO  SV-0171  CONFIRMED RULE LOOKUP USES          SV-0171
005000*                            INV-TOTAL-AMOUNT (GST INCLUDED),    SV-0171
005100*                            NOT THE PRE-GST INV-AMOUNT - DESK   SV-0171
005200*                            ASKED US TO DOUBLE-CHECK AFTER AN   SV-0171
005300*                            AUDIT QUESTION ON A BORDERLINE      SV-0171
005400*                            INVOICE                            SV-0171
005500*  02/03/2016  BTO  SV-0183  ADDED TRACE-PAIR WORK AREA FOR      SV-0183
005600*                            FUTURE SYSOUT DIAGNOSTIC LINE -     SV-0183
005700*                           NOT YET WIRED IN                    SV-0183
005800*---------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000     CONFIGURATION SECTION.
006100     SPECIAL-NAMES.
006200         C01 IS TOP-OF-FORM.
006300     INPUT-OUTPUT SECTION.
006400     FILE-CONTROL.
006500
006600*  APPROVAL-TRAN-FILE - TODAY'S INCOMING APPROVE/REJECT ROWS,
006700*  ONE PER TRANSACTION, SORTED ASCENDING BY INVOICE-ID BEFORE
006800*  THIS STEP RUNS (THE SORT ITSELF IS NOT DONE BY THIS PROGRAM).
006900*  AN INVOICE CAN CARRY MORE THAN ONE TRANSACTION ON A GIVEN
007000*  NIGHT'S FILE (FOR EXAMPLE TWO DIFFERENT APPROVERS SIGNING OFF
007100*  ON THE SAME NIGHT) - THE MATCH LOGIC FARTHER DOWN HANDLES
007200*  THAT BY LOOPING, NOT BY ASSUMING ONE-TO-ONE.
007300         COPY "SLAPT.CBL".
007400*  INVOICE-FILE/INVOICE-OUT - MASTER IN, FORWARD COPY OUT, SAME
007500*  PATTERN AS THE OTHER INVOICE-TOUCHING BATCH STEPS.
007600         COPY "SLINV.CBL".
007700         COPY "SLINO.CBL".
007800*  APPROVAL-FILE - THE PERMANENT, APPEND-ONLY APPROVAL/REJECT
007900*  HISTORY.  OPENED INPUT ONCE TO LOAD THE TABLE, CLOSED, THEN
008000*  REOPENED EXTEND SO TODAY'S NEW ROWS GO ON THE END.
008100*  THE FILE IS NEVER OPENED I-O - SVIMS NEVER CORRECTS AN
008200*  APPROVAL-FILE ROW IN PLACE, IT ONLY EVER ADDS NEW ONES.
008300         COPY "SLAPR.CBL".
008400*  RULE-FILE - THE APPROVAL-LEVEL RULE TABLE, SAME COPYBOOK AS
008500*  rule-edit-validate.
008600         COPY "SLRUL.CBL".
008700
008800 DATA DIVISION.
008900     FILE SECTION.
009000*  SEE THE NAMED COPYBOOKS FOR FIELD-BY-FIELD LAYOUTS.
009100
009200*  FDAPT - ONE APT- PREFIXED RECORD PER INCOMING APPROVE/REJECT
009300*  TRANSACTION.  KEY FIELDS ARE APT-INVOICE-ID (THE MATCH KEY
009400*  AGAINST INV-ID), APT-ACTION (APPROVE OR REJECT), APT-LEVEL,
009500*  APT-APPROVED-BY AND APT-COMMENTS.
009600*  APT-LEVEL IS IGNORED ENTIRELY ON A REJECT TRANSACTION - SEE
009700*  APPLY-REJECT-TRANSACTION FARTHER DOWN.
009800         COPY "FDAPT.CBL".
009900*  FDINV/FDINO - SEE invoice-mark-overdue AND invoice-escalate
010000*  FOR THE FULL FIELD-BY-FIELD COMMENTARY ON THESE TWO - THE
010100*  LAYOUT HAS NOT CHANGED SINCE THOSE PROGRAMS WERE WRITTEN.
010200         COPY "FDINV.CBL".
010300         COPY "FDINO.CBL".
010400*  FDAPR - ONE APR- PREFIXED RECORD PER APPROVAL-FILE HISTORY
010500*  ROW.  WRITTEN ONLY, NEVER UPDATED OR DELETED IN PLACE -
010600*  APPROVAL-FILE IS A PERMANENT AUDIT TRAIL.
010700*  APR-COMMENTS CARRIES WHATEVER FREE-TEXT NOTE THE APPROVER OR
010800*  REJECTER ENTERED ON THE SOURCE TRANSACTION, COPIED THROUGH
010900*  UNCHANGED FROM APT-COMMENTS.
011000         COPY "FDAPR.CBL".
011100*  FDRUL - THE APPROVAL-LEVEL RULE RECORD, SAME LAYOUT AS
011200*  rule-edit-validate READS AND VALIDATES.
011300         COPY "FDRUL.CBL".
011400
011500     WORKING-STORAGE SECTION.
011600
011700*  APPROVAL-LEVEL RULE TABLE - SAME ONE RULE-EDIT-VALIDATE
011800*  ALREADY PROVED OUT AS OVERLAP-FREE AND RANGE-VALID.  THIS
011900*  PROGRAM DOES NOT RE-VALIDATE THE TABLE - IT TRUSTS THE
012000*  NIGHTLY STREAM'S STEP ORDER (RULE VALIDATE RUNS FIRST).
012100     COPY "wsrultb.cbl".
012200
012300*  APPROVAL HISTORY TABLE - SEE BANNER ABOVE.  HOLDS EVERY
012400*  APPROVAL-FILE ROW EVER WRITTEN FOR EVERY INVOICE, NOT JUST
012500*  TODAY'S - THE DUPLICATE-APPROVAL CHECK NEEDS THE FULL
012600*  HISTORY, NOT JUST THIS RUN'S TRANSACTIONS.
012700     COPY "wsaprtb.cbl".
012800
012900     01  W-END-OF-APT-FILE          PIC X.
013000         88  END-OF-APT-FILE         VALUE "Y".
013100
013200     01  W-END-OF-INVOICE-FILE      PIC X.
013300         88  END-OF-INVOICE-FILE     VALUE "Y".
013400
013500*  RUN-TOTALS - APPLIED COUNTS BOTH APPROVE AND REJECT ROWS
013600*  THAT WERE ACTED ON; SKIPPED COUNTS ONLY THE SILENT-NO-OP
013700*  DUPLICATE-APPROVAL CASE.
013800     01  W-APPROVE-COUNTERS.
013900         05  W-TRANS-APPLIED       PIC 9(5) COMP VALUE 0.
014000         05  W-TRANS-SKIPPED       PIC 9(5) COMP VALUE 0.
014100         05  FILLER                 PIC X(08).
014200
014300*  ABEND-REASON/CODE/TEXT SPLIT - SEE rule-edit-validate FOR
014400*  THE SAME REDEFINES PATTERN AND WHY IT EXISTS.
014500     01  W-ABEND-REASON            PIC X(60).
014600     01  FILLER REDEFINES W-ABEND-REASON.
014700         05  W-ABEND-CODE          PIC X(08).
014800         05  W-ABEND-TEXT          PIC X(52).
014900
015000*  AUDIT-LINE WORK AREA - INVOICE/LEVEL PAIR PAIRED WITH AN
015100*  EDITED DISPLAY VIEW FOR THE SYSOUT TRACE LINE.  NOT WIRED TO
015200*  A DISPLAY STATEMENT IN THIS VERSION.
015300     01  W-TRACE-PAIR-AREA.
015400         05  W-TRACE-INVOICE-ID    PIC 9(9).
015500         05  W-TRACE-LEVEL         PIC 9(3).
015600     01  FILLER REDEFINES W-TRACE-PAIR-AREA.
015700         05  W-TRACE-PAIR-TEXT     PIC X(12).
015800
015900*  NUMERIC/DISPLAY PAIR FOR APT-ACTION - NOT CURRENTLY USED BY
016000*  ANY TRACE LINE, CARRIED FORWARD FROM THE ORIGINAL DESIGN.
016100     01  W-APT-ACTION-NUMERIC      PIC 9(8).
016200     01  FILLER REDEFINES W-APT-ACTION-NUMERIC.
016300         05  W-APT-ACTION-DISPLAY  PIC X(08).
016400*
016500*  NOTE - W-DUPLICATE-APPROVAL, W-APR-SCAN-IDX, W-APPROVAL-COUNT
016600*  AND THE W-APPROVAL-TABLE ITSELF ALL LIVE IN wsaprtb.cbl ABOVE,
016700*  NOT HERE - THEY ARE PART OF THE SHARED HISTORY-TABLE LAYOUT
016800*  RATHER THAN A WORK AREA PRIVATE TO THIS PROGRAM, SO THEY ARE
016900*  DECLARED ONCE IN THE COPYBOOK RATHER THAN REPEATED BELOW.
017000*  CHECK-DUPLICATE-APPROVAL AND SCAN-ONE-HISTORY-ENTRY FARTHER
017100*  DOWN IN THE PROCEDURE DIVISION ARE WHERE THEY ARE ACTUALLY
017200*  SET AND TESTED.
017300
017400*---------------------------------------------------------------
017500 PROCEDURE DIVISION.
017600*---------------------------------------------------------------
017700*  INVOICE-APPROVE-MAIN - LOADS BOTH TABLES, THEN RUNS A
017800*  CLASSIC SORTED MASTER (INVOICE-FILE) AGAINST SORTED
017900*  TRANSACTION (APPROVAL-TRAN-FILE) MATCH, ONE INVOICE AT A
018000*  TIME, APPLYING ZERO OR MORE TRANSACTIONS TO EACH.
018100     INVOICE-APPROVE-MAIN.
018200         PERFORM LOAD-RULE-TABLE.
018300         PERFORM LOAD-APPROVAL-HISTORY-TABLE.
018400         OPEN INPUT INVOICE-FILE.
018500         OPEN INPUT APPROVAL-TRAN-FILE.
018600         OPEN OUTPUT INVOICE-OUT.
018700         OPEN EXTEND APPROVAL-FILE.
018800         MOVE "N" TO W-END-OF-INVOICE-FILE.
018900         MOVE "N" TO W-END-OF-APT-FILE.
019000         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
019100         PERFORM READ-APT-FILE-NEXT-RECORD.
019200         PERFORM PROCESS-ONE-MASTER-INVOICE THRU
019300             PROCESS-ONE-MASTER-INVOICE-EXIT
019400             UNTIL END-OF-INVOICE-FILE.
019500         CLOSE INVOICE-FILE.
019600         CLOSE APPROVAL-TRAN-FILE.
019700         CLOSE INVOICE-OUT.
019800         CLOSE APPROVAL-FILE.
019900         DISPLAY "INVOICE-APPROVE: " W-TRANS-APPLIED
020000             " APPLIED, " W-TRANS-SKIPPED " SKIPPED".
020100         MOVE ZERO TO RETURN-CODE.
020200         STOP RUN.
020300
020400*---------------------------------------------------------------
020500*  PROCESS-ONE-MASTER-INVOICE - MASTER/TRANSACTION MATCH ON
020600*  INV-ID = APT-INVOICE-ID.  AN INVOICE WITH NO MATCHING
020700*  TRANSACTIONS TODAY SIMPLY PASSES THROUGH UNCHANGED; THE
020800*  INNER PERFORM BELOW RUNS ZERO TIMES IN THAT CASE.
020900     PROCESS-ONE-MASTER-INVOICE.
021000*  THE INNER PERFORM BELOW IS THE HEART OF THE MATCH - IT KEEPS
021100*  APPLYING TRANSACTIONS OFF APPROVAL-TRAN-FILE AS LONG AS THEY
021200*  CARRY THE SAME INVOICE-ID AS THE CURRENT MASTER RECORD, THEN
021300*  STOPS THE MOMENT THE TRANSACTION FILE MOVES ON TO THE NEXT
021400*  INVOICE (OR RUNS OUT).
021500         PERFORM APPLY-ONE-TRANSACTION THRU
021600             APPLY-ONE-TRANSACTION-EXIT
021700             UNTIL END-OF-APT-FILE
021800             OR APT-INVOICE-ID NOT EQUAL INV-ID.
021900         PERFORM COPY-MASTER-TO-INVOICE-OUT.
022000         WRITE INVOICE-OUT-REC.
022100         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
022200     PROCESS-ONE-MASTER-INVOICE-EXIT.
022300         EXIT.
022400
022500*---------------------------------------------------------------
022600*  APPLY-ONE-TRANSACTION - DISPATCHES ON APT-ACTION.  REJECT
022700*  AND APPROVE ARE HANDLED BY TWO COMPLETELY SEPARATE
022800*  PARAGRAPHS SINCE THEIR RULES DIVERGE COMPLETELY ONCE PAST
022900*  THE INITIAL STATUS MOVE.
023000     APPLY-ONE-TRANSACTION.
023100*  HOUSE STYLE TESTS FOR THE ONE ALTERNATE VALUE (REJECT) AND
023200*  FALLS THROUGH TO THE NORMAL PATH (APPROVE) RATHER THAN
023300*  TESTING BOTH VALUES EXPLICITLY - APT-ACTION IS EDITED TO ONE
023400*  OF THE TWO ON THE WAY IN, SO THERE IS NO THIRD CASE TO COVER.
023500         IF APT-ACTION = "REJECT"
023600             PERFORM APPLY-REJECT-TRANSACTION
023700         ELSE
023800             PERFORM APPLY-APPROVE-TRANSACTION THRU
023900                 APPLY-APPROVE-TRANSACTION-EXIT
024000         END-IF.
024100     APPLY-ONE-TRANSACTION-EXIT.
024200         PERFORM READ-APT-FILE-NEXT-RECORD.
024300
024400*---------------------------------------------------------------
024500*  APPLY-REJECT-TRANSACTION - UNCONDITIONAL, NO LEVEL CHECK, NO
024600*  RULE LOOKUP.  WRITES ONE APPROVAL-FILE ROW WITH STATUS
024700*  REJECTED AND SETS THE INVOICE'S STATUS TO MATCH.
024800     APPLY-REJECT-TRANSACTION.
024900*  APR-LEVEL IS STAMPED WITH THE INVOICE'S CURRENT LEVEL, NOT
025000*  THE TRANSACTION'S - A REJECT CARRIES NO LEVEL OF ITS OWN ON
025100*  APPROVAL-TRAN-FILE, IT IS SIMPLY A STOP-THE-CYCLE MARKER.
025200         MOVE "REJECTED" TO INV-STATUS.
025300         MOVE INV-ID TO APR-INVOICE-ID.
025400         MOVE INV-CURRENT-LEVEL TO APR-LEVEL.
025500         MOVE APT-APPROVED-BY TO APR-APPROVED-BY.
025600         MOVE "REJECTED" TO APR-STATUS.
025700         MOVE APT-COMMENTS TO APR-COMMENTS.
025800         WRITE APPROVAL-REC.
025900         PERFORM ADD-APPROVAL-HISTORY-ENTRY.
026000         ADD 1 TO W-TRANS-APPLIED.
026100
026200*---------------------------------------------------------------
026300*  APPLY-APPROVE-TRANSACTION - SILENT NO-OP ON A REPEAT
026400*  APPROVER OR LEVEL ALREADY RECORDED - NOT AN ERROR, PER THE
026500*  APPROVAL DESK'S RULES.  OTHERWISE THE TRANSACTION'S LEVEL
026600*  MUST EQUAL CURRENT-LEVEL + 1 EXACTLY (CHECKED BELOW) BEFORE
026700*  THE APPROVAL IS RECORDED AND THE RULE TABLE IS CONSULTED TO
026800*  SEE WHETHER MORE LEVELS ARE STILL REQUIRED.
026900     APPLY-APPROVE-TRANSACTION.
027000         PERFORM CHECK-DUPLICATE-APPROVAL.
027100         IF DUPLICATE-APPROVAL
027200             ADD 1 TO W-TRANS-SKIPPED
027300             GO TO APPLY-APPROVE-TRANSACTION-EXIT.
027400*  OUT-OF-SEQUENCE LEVEL IS A DATA ERROR, NOT A BUSINESS
027500*  CONDITION - THIS ABENDS RATHER THAN SKIPPING THE ROW.
027600         IF APT-LEVEL NOT EQUAL INV-CURRENT-LEVEL + 1
027700             MOVE "APPROVAL LEVEL OUT OF SEQUENCE"
027800                 TO W-ABEND-REASON
027900             PERFORM ABEND-THE-RUN.
028000         MOVE INV-ID TO APR-INVOICE-ID.
028100         MOVE APT-LEVEL TO APR-LEVEL.
028200         MOVE APT-APPROVED-BY TO APR-APPROVED-BY.
028300         MOVE "APPROVED" TO APR-STATUS.
028400         MOVE APT-COMMENTS TO APR-COMMENTS.
028500         WRITE APPROVAL-REC.
028600         PERFORM ADD-APPROVAL-HISTORY-ENTRY.
028700         MOVE APT-LEVEL TO INV-CURRENT-LEVEL.
028800*  RULE LOOKUP ON THE INVOICE'S TOTAL AMOUNT DECIDES HOW MANY
028900*  LEVELS ARE REQUIRED; IF THE APPROVAL JUST RECORDED MEETS OR
029000*  EXCEEDS THAT COUNT THE INVOICE IS FULLY APPROVED.  A TOTAL
029100*  AMOUNT MATCHING NO RULE AT ALL IS TREATED AS REQUIRING NO
029200*  FURTHER APPROVAL - SEE PL-FIND-APPLICABLE-RULE.CBL.
029300         MOVE INV-TOTAL-AMOUNT TO W-RULE-LOOKUP-AMOUNT.
029400         PERFORM FIND-APPLICABLE-RULE.
029500         IF NOT RULE-FOUND
029600             MOVE "APPROVED" TO INV-STATUS
029700         ELSE
029800             IF APT-LEVEL NOT LESS THAN W-RULE-REQ-LEVELS
029900                 MOVE "APPROVED" TO INV-STATUS
030000             END-IF
030100         END-IF.
030200         ADD 1 TO W-TRANS-APPLIED.
030300     APPLY-APPROVE-TRANSACTION-EXIT.
030400         EXIT.
030500
030600*---------------------------------------------------------------
030700*  CHECK-DUPLICATE-APPROVAL - SCANS THIS INVOICE'S HISTORY FOR
030800*  A REPEAT APPROVER OR A LEVEL ALREADY ON RECORD (REJECT ROWS
030900*  DO NOT COUNT - ONLY PRIOR APPROVED ROWS CAN MAKE A NEW
031000*  APPROVAL A DUPLICATE).
031100     CHECK-DUPLICATE-APPROVAL.
031200*  FULL-TABLE SCAN, NOT A KEYED LOOKUP - THE HISTORY TABLE HAS
031300*  NO INDEX ON INVOICE-ID.  ACCEPTABLE AT SVIMS VOLUME, SAME
031400*  TRADE-OFF vendor-risk-score MAKES ON ITS PAYMENT-HISTORY SCAN.
031500         MOVE "N" TO W-DUPLICATE-APPROVAL.
031600         MOVE 1 TO W-APR-SCAN-IDX.
031700         PERFORM SCAN-ONE-HISTORY-ENTRY THRU
031800             SCAN-ONE-HISTORY-ENTRY-EXIT
031900             UNTIL W-APR-SCAN-IDX > W-APPROVAL-COUNT.
032000
032100*---------------------------------------------------------------
032200*  SCAN-ONE-HISTORY-ENTRY - ONE PASS OF THE FULL-SUITE SCAN.
032300*  BOTH CONDITIONS (SAME APPROVER, OR SAME LEVEL) ARE CHECKED
032400*  INDEPENDENTLY - EITHER ONE ALONE IS ENOUGH TO FLAG A DUPLICATE.
032500     SCAN-ONE-HISTORY-ENTRY.
032600         IF WT-APR-INVOICE-ID(W-APR-SCAN-IDX) NOT EQUAL INV-ID
032700             GO TO SCAN-ONE-HISTORY-ENTRY-EXIT.
032800         IF WT-APR-STATUS(W-APR-SCAN-IDX) NOT EQUAL "APPROVED"
032900             GO TO SCAN-ONE-HISTORY-ENTRY-EXIT.
033000         IF WT-APR-APPROVED-BY(W-APR-SCAN-IDX) EQUAL
033100                 APT-APPROVED-BY
033200             MOVE "Y" TO W-DUPLICATE-APPROVAL.
033300         IF WT-APR-LEVEL(W-APR-SCAN-IDX) EQUAL APT-LEVEL
033400             MOVE "Y" TO W-DUPLICATE-APPROVAL.
033500     SCAN-ONE-HISTORY-ENTRY-EXIT.
033600         ADD 1 TO W-APR-SCAN-IDX.
033700
033800*---------------------------------------------------------------
033900*  ADD-APPROVAL-HISTORY-ENTRY - APPENDS THE ROW JUST WRITTEN TO
034000*  APPROVAL-FILE ONTO THE IN-MEMORY TABLE TOO, SO A LATER
034100*  TRANSACTION IN THE SAME RUN SEES IT IMMEDIATELY WITHOUT
034200*  WAITING FOR THE NEXT RUN TO RELOAD APPROVAL-FILE.
034300     ADD-APPROVAL-HISTORY-ENTRY.
034400*  W-APPROVAL-TABLE IS DEPENDING-ON W-APPROVAL-COUNT (SEE
034500*  wsaprtb.cbl), SO BUMPING THE COUNT BEFORE THE MOVES BELOW IS
034600*  WHAT MAKES THE NEW SLOT VISIBLE TO THE TABLE AT ALL.
034700         ADD 1 TO W-APPROVAL-COUNT.
034800         MOVE APR-INVOICE-ID
034900             TO WT-APR-INVOICE-ID(W-APPROVAL-COUNT).
035000         MOVE APR-LEVEL TO WT-APR-LEVEL(W-APPROVAL-COUNT).
035100         MOVE APR-APPROVED-BY
035200             TO WT-APR-APPROVED-BY(W-APPROVAL-COUNT).
035300         MOVE APR-STATUS TO WT-APR-STATUS(W-APPROVAL-COUNT).
035400
035500*---------------------------------------------------------------
035600*  COPY-MASTER-TO-INVOICE-OUT - FIELD-BY-FIELD MOVE, SAME HOUSE
035700*  STYLE USED EVERYWHERE ELSE IN THE SUITE.
035800     COPY-MASTER-TO-INVOICE-OUT.
035900*  CALLED ONCE PER MASTER RECORD REGARDLESS OF HOW MANY (IF ANY)
036000*  TRANSACTIONS WERE APPLIED ABOVE - AN UNTOUCHED INVOICE STILL
036100*  NEEDS TO FLOW THROUGH TO INVOICE-OUT FOR THE NEXT STEP.
036200         MOVE INV-ID TO IVO-ID.
036300         MOVE INV-VENDOR-ID TO IVO-VENDOR-ID.
036400         MOVE INV-NUMBER TO IVO-NUMBER.
036500         MOVE INV-AMOUNT TO IVO-AMOUNT.
036600         MOVE INV-CGST-AMOUNT TO IVO-CGST-AMOUNT.
036700         MOVE INV-SGST-AMOUNT TO IVO-SGST-AMOUNT.
036800         MOVE INV-IGST-AMOUNT TO IVO-IGST-AMOUNT.
036900         MOVE INV-TOTAL-AMOUNT TO IVO-TOTAL-AMOUNT.
037000         MOVE INV-DATE TO IVO-DATE.
037100         MOVE INV-DUE-DATE TO IVO-DUE-DATE.
037200         MOVE INV-STATUS TO IVO-STATUS.
037300         MOVE INV-CURRENT-LEVEL TO IVO-CURRENT-LEVEL.
037400         MOVE INV-IS-OVERDUE TO IVO-IS-OVERDUE.
037500         MOVE INV-ESCALATION-LVL TO IVO-ESCALATION-LVL.
037600
037700*---------------------------------------------------------------
037800*  LOAD-APPROVAL-HISTORY-TABLE - APPROVAL-FILE HISTORY LOAD,
037900*  PLAIN INPUT PASS, FILE CLOSED BEFORE THE EXTEND OPEN FOR NEW
038000*  ROWS FARTHER UP IN INVOICE-APPROVE-MAIN.
038100     LOAD-APPROVAL-HISTORY-TABLE.
038200*  ZEROING W-APPROVAL-COUNT HERE, RATHER THAN RELYING SOLELY ON
038300*  ITS VALUE CLAUSE IN wsaprtb.cbl, PROTECTS AGAINST A FUTURE
038400*  CHANGE THAT MIGHT PERFORM THIS PARAGRAPH MORE THAN ONCE.
038500         MOVE 0 TO W-APPROVAL-COUNT.
038600         MOVE "N" TO W-END-OF-APPROVAL-FILE.
038700         OPEN INPUT APPROVAL-FILE.
038800         PERFORM READ-APPROVAL-FILE-NEXT-RECORD.
038900         PERFORM LOAD-ONE-HISTORY-ENTRY THRU
039000             LOAD-ONE-HISTORY-ENTRY-EXIT
039100             UNTIL END-OF-APPROVAL-FILE.
039200         CLOSE APPROVAL-FILE.
039300
039400*  ONE TABLE ENTRY PER APPROVAL-FILE ROW EVER WRITTEN - THE
039500*  TABLE GROWS FOREVER ACROSS THE LIFE OF THE SYSTEM, SINCE
039600*  APPROVAL-FILE IS NEVER PURGED.
039700     LOAD-ONE-HISTORY-ENTRY.
039800*  SAME MOVE LIST AS ADD-APPROVAL-HISTORY-ENTRY ABOVE - KEPT AS
039900*  TWO SEPARATE PARAGRAPHS RATHER THAN ONE SHARED ONE SINCE ONE
040000*  FIRES OFF AN INPUT RECORD AND THE OTHER OFF AN OUTPUT RECORD
040100*  JUST WRITTEN, AND HOUSE STYLE AVOIDS CALLING A PARAGRAPH WITH
040200*  A DIFFERENT RECORD ALREADY IN THE CURRENT RECORD AREA.
040300         ADD 1 TO W-APPROVAL-COUNT.
040400         MOVE APR-INVOICE-ID
040500             TO WT-APR-INVOICE-ID(W-APPROVAL-COUNT).
040600         MOVE APR-LEVEL TO WT-APR-LEVEL(W-APPROVAL-COUNT).
040700         MOVE APR-APPROVED-BY
040800             TO WT-APR-APPROVED-BY(W-APPROVAL-COUNT).
040900         MOVE APR-STATUS TO WT-APR-STATUS(W-APPROVAL-COUNT).
041000     LOAD-ONE-HISTORY-ENTRY-EXIT.
041100         PERFORM READ-APPROVAL-FILE-NEXT-RECORD.
041200
041300*---------------------------------------------------------------
041400*  READ-APT-FILE-NEXT-RECORD - APT-FILE HAS NO SHARED READ
041500*  COPYBOOK - ONLY THIS PROGRAM EVER OPENS IT, SO THE READ
041600*  LOGIC IS WRITTEN OUT LOCALLY RATHER THAN FACTORED OUT.
041700     READ-APT-FILE-NEXT-RECORD.
041800*  NO RECORD-COUNT ACCUMULATOR HERE - W-TRANS-APPLIED AND
041900*  W-TRANS-SKIPPED FARTHER UP ALREADY COVER EVERY TRANSACTION
042000*  THAT REACHES APPLY-ONE-TRANSACTION, WHICH IS EVERY RECORD
042100*  THIS PARAGRAPH EVER READS.
042200*  CALLED BOTH FROM THE READ-AHEAD IN INVOICE-APPROVE-MAIN AND
042300*  FROM APPLY-ONE-TRANSACTION-EXIT AFTER EVERY TRANSACTION.
042400         READ APPROVAL-TRAN-FILE
042500             AT END MOVE "Y" TO W-END-OF-APT-FILE
042600         END-READ.
042700
042800*---------------------------------------------------------------
042900*  THE SIX MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY
043000*  COPYBOOKS.
043100*
043200*  READ-INVOICE-FILE-NEXT-RECORD / READ-APPROVAL-FILE-NEXT-
043300*  RECORD - SEQUENTIAL READ/AT END LOGIC FOR THEIR NAMED FILES.
043400     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
043500     COPY "READ-APPROVAL-FILE-NEXT-RECORD.CBL".
043600*
043700*  PL-LOAD-RULE-TABLE / READ-RULE-FILE-NEXT-RECORD / PL-FIND-
043800*  APPLICABLE-RULE - THE SAME RULE-TABLE MACHINERY USED BY
043900*  rule-edit-validate, SHARED HERE SO THE TABLE LAYOUT AND
044000*  LOOKUP LOGIC CAN NEVER DRIFT BETWEEN THE TWO PROGRAMS.
044100     COPY "PL-LOAD-RULE-TABLE.CBL".
044200     COPY "READ-RULE-FILE-NEXT-RECORD.CBL".
044300     COPY "PL-FIND-APPLICABLE-RULE.CBL".
044400*
044500*  PLGENERAL - HOUSE-WIDE ABEND-THE-RUN PARAGRAPH.
044600     COPY "PLGENERAL.CBL".
044700*---------------------------------------------------------------
044800*  END OF PROGRAM.
044900*---------------------------------------------------------------
