000100*------------------------------------------------------------
000200*  PL-LOAD-VENDOR-TABLE.CBL
000300*  LOADS VENDOR-FILE WHOLE INTO W-VENDOR-TABLE (wsvndtb.cbl).
000400*  CALLER MUST COPY SLVND.CBL/FDVND.CBL AND wsvndtb.cbl AND
000500*  COPY READ-VENDOR-FILE-NEXT-RECORD.CBL.
000600*------------------------------------------------------------
000700
000800        LOAD-VENDOR-TABLE.
000900            MOVE 0 TO W-VENDOR-COUNT.
001000            MOVE "N" TO W-END-OF-VENDOR-FILE.
001100            OPEN INPUT VENDOR-FILE.
001200            PERFORM READ-VENDOR-FILE-NEXT-RECORD.
001300            PERFORM LOAD-ONE-VENDOR-ENTRY THRU
001400                LOAD-ONE-VENDOR-ENTRY-EXIT
001500                UNTIL END-OF-VENDOR-FILE.
001600            CLOSE VENDOR-FILE.
001700
001800        LOAD-ONE-VENDOR-ENTRY.
001900            ADD 1 TO W-VENDOR-COUNT.
002000            MOVE VND-ID      TO WT-VND-ID(W-VENDOR-COUNT).
002100            MOVE VND-NAME    TO WT-VND-NAME(W-VENDOR-COUNT).
002200            MOVE VND-GSTIN   TO WT-VND-GSTIN(W-VENDOR-COUNT).
002300            MOVE VND-EMAIL   TO WT-VND-EMAIL(W-VENDOR-COUNT).
002400            MOVE VND-STATUS  TO WT-VND-STATUS(W-VENDOR-COUNT).
002500            MOVE VND-RISK-SCORE
002600                TO WT-VND-RISK-SCORE(W-VENDOR-COUNT).
002700            MOVE 0 TO WT-VND-OVERDUE-CNT(W-VENDOR-COUNT).
002800            MOVE 0 TO WT-VND-LATEPAY-CNT(W-VENDOR-COUNT).
002900            MOVE 0 TO WT-VND-ESCAL-CNT(W-VENDOR-COUNT).
003000            MOVE 0 TO WT-VND-INVOICE-CNT(W-VENDOR-COUNT).
003100            MOVE 0 TO WT-VND-TOT-INVOICED(W-VENDOR-COUNT).
003200            MOVE 0 TO WT-VND-TOT-PAID(W-VENDOR-COUNT).
003300        LOAD-ONE-VENDOR-ENTRY-EXIT.
003400            PERFORM READ-VENDOR-FILE-NEXT-RECORD.
