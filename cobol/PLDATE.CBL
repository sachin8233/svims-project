000100*------------------------------------------------------------
000200*  PLDATE.CBL - DATE HELPERS SHARED ACROSS THE SVIMS BATCH SUITE.
000300*  WORKS ON THE wsdate.cbl GDTV-/W- FIELDS.
000400*------------------------------------------------------------
000500
000600        GET-TODAYS-DATE.
000700            ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
000800
000900*  MUST BE PERFORMED ONCE AT JOB START BEFORE BUILD-MONTH-LABEL
001000        INITIALIZE-MONTH-TABLE.
001100            MOVE W-MONTH-INIT-VALUES TO GDTV-MATRIX.
001200
001300*  INPUT  W-LABEL-MM (1-12), W-RESULT-CCYY
001400*  OUTPUT W-MONTH-LABEL (e.g. 'JAN 2026')
001500        BUILD-MONTH-LABEL.
001600            MOVE GDTV-TABLE-MONTH-NAME(W-LABEL-MM)(1:3)
001700                TO W-LBL-ABBR.
001800            MOVE W-RESULT-CCYY TO W-LBL-YEAR.
001900
002000*  INPUT  W-BASE-CCYYMM, W-MONTHS-BACK
002100*  OUTPUT W-RESULT-CCYYMM / W-RESULT-CCYY / W-RESULT-MM
002200        SUBTRACT-MONTHS.
002300            COMPUTE W-TOTAL-MONTHS =
002400                (W-BASE-CCYY * 12) + W-BASE-MM
002500                - W-MONTHS-BACK - 1.
002600            COMPUTE W-RESULT-CCYY = W-TOTAL-MONTHS / 12.
002700            COMPUTE W-RESULT-MM =
002800                W-TOTAL-MONTHS - (W-RESULT-CCYY * 12) + 1.
002900            COMPUTE W-RESULT-CCYYMM =
003000                (W-RESULT-CCYY * 100) + W-RESULT-MM.
