000100*------------------------------------------------------------
000200*  wsdate.cbl
000300*  WORKING-STORAGE FOR PLDATE.CBL.
000400*  GDTV- FIELDS ARE THE SHOP'S OLD DATE-VALIDATION BLOCK, CARRIED
000500*  FORWARD FROM THE VOUCHER SYSTEM AND NOW DRIVING SVIMS'S
000600*  INVOICE/DUE/PAYMENT DATES AND THE TRAILING-6-MONTH REPORT
000700*  LABELS ON THE PORTFOLIO ROLLUP.
000800*------------------------------------------------------------
000900
001000        01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
001100        01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
001200            05  GDTV-DATE-MM               PIC 99.
001300                88  GDTV-MONTH-VALID       VALUE 1 THRU 12.
001400            05  GDTV-DATE-DD               PIC 99.
001500            05  GDTV-DATE-CCYY             PIC 9999.
001600
001700*  GDTV-MATRIX IS LOADED ONCE, AT JOB START, FROM THE LITERAL
001800*  BLOCK BELOW (W-MONTH-INIT-VALUES) - SEE INITIALIZE-MONTH-
001900*  TABLE IN PLDATE.CBL.
002000        01  GDTV-MATRIX.
002100            02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
002200                05  GDTV-TABLE-MONTH-NUMBER  PIC 99.
002300                05  GDTV-TABLE-MONTH-NAME    PIC X(09).
002400
002500        01  W-MONTH-INIT-VALUES.
002600        05 FILLER PIC X(22) VALUE "01JAN      02FEB      ".
002700        05 FILLER PIC X(22) VALUE "03MAR      04APR      ".
002800        05 FILLER PIC X(22) VALUE "05MAY      06JUN      ".
002900        05 FILLER PIC X(22) VALUE "07JUL      08AUG      ".
003000        05 FILLER PIC X(22) VALUE "09SEP      10OCT      ".
003100        05 FILLER PIC X(22) VALUE "11NOV      12DEC      ".
003200
003300        01  W-GDTV-VALID-DATE-INFORMED    PIC X.
003400            88  GDTV-VALID-DATE-INFORMED   VALUE "Y".
003500
003600        77  GDTV-DATE-TEMP-FOR-CALC       PIC 9(12).
003700        77  GDTV-LEAP-YEAR-REMAINDER      PIC 999.
003800        77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999.
003900
004000*  VALUE RECEIVED FROM THE CALLING PROGRAM
004100        77  GDTV-FIRST-YEAR-VALID         PIC 9(4).
004200        77  GDTV-LAST-YEAR-VALID          PIC 9(4).
004300
004400*  VALUE RETURNED TO THE CALLING PROGRAM - FORMAT CCYYMMDD
004500        77  GDTV-DATE                     PIC 9(8).
004600
004700        77  W-TODAY-DATE                 PIC 9(8).
004800        01  FILLER REDEFINES W-TODAY-DATE.
004900            05  W-TODAY-CCYY              PIC 9(4).
005000            05  W-TODAY-MM                PIC 9(2).
005100            05  W-TODAY-DD                PIC 9(2).
005200
005300        77  W-BASE-CCYYMM                PIC 9(6).
005400        01  FILLER REDEFINES W-BASE-CCYYMM.
005500            05  W-BASE-CCYY               PIC 9(4).
005600            05  W-BASE-MM                 PIC 9(2).
005700        77  W-MONTHS-BACK                PIC 9(2) COMP.
005800        77  W-RESULT-CCYYMM              PIC 9(6).
005900        01  FILLER REDEFINES W-RESULT-CCYYMM.
006000            05  W-RESULT-CCYY             PIC 9(4).
006100            05  W-RESULT-MM               PIC 9(2).
006200        77  W-TOTAL-MONTHS               PIC S9(7) COMP.
006300
006400        77  W-LABEL-MM                   PIC 9(2) COMP.
006500        01  W-MONTH-LABEL.
006600            05  W-LBL-ABBR                PIC X(3).
006700            05  FILLER                     PIC X(1) VALUE SPACE.
006800            05  W-LBL-YEAR                PIC 9(4).
