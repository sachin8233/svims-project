000100*------------------------------------------------------------
000200*  FDINO.CBL - FILE SECTION ENTRY.
000300*  INVOICE MASTER RECORD, RE-WRITTEN IN FULL EACH BATCH STEP
000400*  (CREATE, APPROVE, MARK-OVERDUE, ESCALATE, APPLY-PAYMENT).
000500*  LAYOUT IS IDENTICAL TO INVOICE-REC IN FDINV.CBL.
000600*------------------------------------------------------------
000700        FD  INVOICE-OUT
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  INVOICE-OUT-REC.
001100        05  IVO-ID                      PIC 9(9).
001200        05  IVO-VENDOR-ID               PIC 9(9).
001300        05  IVO-NUMBER                  PIC X(50).
001400        05  IVO-AMOUNT                  PIC S9(13)V99 COMP-3.
001500        05  IVO-CGST-AMOUNT             PIC S9(13)V99 COMP-3.
001600        05  IVO-SGST-AMOUNT             PIC S9(13)V99 COMP-3.
001700        05  IVO-IGST-AMOUNT             PIC S9(13)V99 COMP-3.
001800        05  IVO-TOTAL-AMOUNT            PIC S9(13)V99 COMP-3.
001900        05  IVO-DATE                    PIC 9(8).
002000        05  IVO-DUE-DATE                PIC 9(8).
002100        05  IVO-STATUS                  PIC X(20).
002200        05  IVO-CURRENT-LEVEL           PIC 9(3).
002300        05  IVO-IS-OVERDUE              PIC X(1).
002400        05  IVO-ESCALATION-LVL          PIC 9(3).
002500        05  FILLER                      PIC X(9).
