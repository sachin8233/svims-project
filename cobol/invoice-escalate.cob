000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-escalate.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  DAILY BATCH STEP #2 OF THE OVERDUE/ESCALATE PAIR - RUNS
001000*  AFTER invoice-mark-overdue.  FULL PASS OVER INVOICE-FILE;
001100*  ANY INVOICE CURRENTLY FLAGGED OVERDUE GETS ITS ESCALATION
001200*  LEVEL BUMPED BY ONE AND ITS STATUS SET TO ESCALATED.  NOT
001300*  GATED ON HOW LONG THE INVOICE HAS BEEN OVERDUE - EVERY
001400*  OVERDUE INVOICE ESCALATES EVERY TIME THIS STEP RUNS.
001450*
001460*  APPROVAL-DESK POLICY IS DELIBERATELY SIMPLE HERE: THE
001470*  ESCALATION LEVEL IS A COUNT OF HOW MANY NIGHTLY RUNS THE
001480*  INVOICE HAS SAT OVERDUE, NOT A CALENDAR-DAYS-LATE FIGURE.
001490*  AN INVOICE RUN THROUGH THIS STEP FIVE NIGHTS RUNNING WILL
001500*  SHOW ESCALATION LEVEL 5 REGARDLESS OF HOW MANY CALENDAR
001510*  DAYS ELAPSED OVER A WEEKEND OR HOLIDAY SKIP.
001600*---------------------------------------------------------------
001700*  CHANGE LOG
001800*
001900*  06/08/1991  RJM  AP-0080  ORIGINAL CLEAR-SELECTIONS PGM       AP-0080
002000*  09/09/1998  DWP  AP-0202  Y2K - CCYY DATE WINDOW CHK          AP-0202
002100*  07/19/2001  MHC  SV-0038  RECAST AS ESCALATE PASS             SV-0038
002200*  04/03/2003  MHC  SV-0063  ESCALATE EVERY RUN, NO DAY CAP      SV-0063
002250*  01/09/2007  BTO  SV-0107  ADDED TRACE-LINE FOR LEVEL JUMPS    SV-0107
002260*  05/19/2010  BTO  SV-0144  READ/ESCALATED COUNTS NOW ALSO      SV-0144
002270*                            MOVED TO AN EDITED TOTALS LINE FOR  SV-0144
002280*                            THE OPERATOR CONSOLE, NOT JUST      SV-0144
002290*                            DISPLAYED RAW                       SV-0144
002295*  08/03/2012  BTO  SV-0156  CONFIRMED NO MAX-LEVEL CAP EXISTS   SV-0156
002296*                            OR IS WANTED - AN INVOICE CAN       SV-0156
002297*                            ESCALATE INDEFINITELY UNTIL PAID    SV-0156
002300*---------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     SPECIAL-NAMES.
002700         C01 IS TOP-OF-FORM.
002800     INPUT-OUTPUT SECTION.
002900     FILE-CONTROL.
003000
003050*  INVOICE-FILE/INVOICE-OUT - SAME READ-FORWARD-COPY SHAPE AS
003060*  invoice-mark-overdue; SEE THAT PROGRAM'S HEADER FOR WHY A
003070*  FORWARD COPY INSTEAD OF AN IN-PLACE REWRITE.
003100         COPY "SLINV.CBL".
003200         COPY "SLINO.CBL".
003300
003400 DATA DIVISION.
003500     FILE SECTION.
003550*  SAME INVOICE-REC / IVO- LAYOUTS AS THE MARK-OVERDUE STEP;
003560*  THIS PASS TOUCHES ONLY INV-ESCALATION-LVL AND INV-STATUS.
003570*  THE INV-IS-OVERDUE FLAG IS READ HERE BUT NEVER WRITTEN - IT
003580*  REMAINS SET BY invoice-mark-overdue UNTIL THE INVOICE IS
003590*  EVENTUALLY PAID.
003600
003700         COPY "FDINV.CBL".
003800         COPY "FDINO.CBL".
003900
004000     WORKING-STORAGE SECTION.
004050*  RUN-TOTALS FOR THE END-OF-JOB DISPLAY LINE.  COUNTS EVERY
004060*  INVOICE READ REGARDLESS OF STATUS, AND SEPARATELY COUNTS
004070*  ONLY THOSE THAT WERE ACTUALLY OVERDUE AND GOT ESCALATED.
004100     01  W-ESCALATE-COUNTERS.
004200         05  W-INVOICES-READ       PIC 9(7) COMP VALUE 0.
004300         05  W-INVOICES-ESCALATED  PIC 9(7) COMP VALUE 0.
004400         05  FILLER                 PIC X(08).
004410
004420*  TOTALS-LINE VIEW OF THE RUN COUNTERS - EDITED DISPLAY PICTURE
004430*  SO THE END-OF-JOB LINE CAN MOVE THE GROUP IN ONE SHOT RATHER
004435*  THAN CONCATENATING EACH COUNTER SEPARATELY INTO THE DISPLAY.
004440     01  W-ESCALATE-TOTALS-LINE    PIC X(20) VALUE SPACES.
004450     01  FILLER REDEFINES W-ESCALATE-TOTALS-LINE.
004460         05  W-TL-READ-DISPLAY     PIC ZZZZZZ9.
004470         05  FILLER                 PIC X(01).
004480         05  W-TL-ESC-DISPLAY      PIC ZZZZZZ9.
004490         05  FILLER                 PIC X(05).
004500
004600*  NEW-LEVEL WORK AREA - PAIRS THE BINARY WORK COUNTER WITH AN
004700*  EDITED DISPLAY VIEW FOR THE END-OF-JOB TRACE LINE.  THE
004710*  BINARY FORM IS WHAT MOVES INTO INV-ESCALATION-LVL; THE
004720*  DISPLAY FORM ONLY EXISTS FOR THE TRACE DISPLAY STATEMENT.
004800     01  W-NEW-LEVEL-BINARY        PIC 9(3) COMP.
004900     01  W-NEW-LEVEL-AREA.
005000         05  W-NEW-LEVEL-DISPLAY   PIC 9(3).
005100     01  FILLER REDEFINES W-NEW-LEVEL-AREA.
005200         05  W-NEW-LEVEL-TEXT      PIC X(03).
005300
005350*  TRACE LINE - NOT CURRENTLY WIRED TO A DISPLAY STATEMENT IN
005360*  THIS VERSION OF THE STEP, BUT KEPT IN WORKING-STORAGE SINCE
005370*  THE OPERATIONS DESK HAS ASKED MORE THAN ONCE FOR A RUN-TIME
005380*  TRACE OF WHICH INVOICES JUMPED LEVEL ON A GIVEN NIGHT.
005400     01  W-ESCALATE-TRACE-LINE     PIC X(40).
005500     01  FILLER REDEFINES W-ESCALATE-TRACE-LINE.
005600         05  W-TRACE-INV-ID        PIC X(09).
005700         05  FILLER                 PIC X(31).
005800
005850*  NONE OF THE THREE WORK AREAS ABOVE ARE REQUIRED FOR THE
005860*  ESCALATION LOGIC ITSELF - W-NEW-LEVEL-BINARY IS UNUSED AND
005870*  THE TRACE LINE IS NEVER MOVED TO SYSOUT IN THIS VERSION -
005880*  THEY ARE CARRIED FORWARD FROM THE DESIGN REVIEW IN CASE THE
005890*  TRACE DISPLAY GETS TURNED ON IN A LATER REQUEST.
005900*---------------------------------------------------------------
006000 PROCEDURE DIVISION.
006050*---------------------------------------------------------------
006060*  INVOICE-ESCALATE-MAIN - SAME OPEN/READ-AHEAD/PROCESS-TO-EOF/
006070*  CLOSE SHAPE AS EVERY OTHER SVIMS BATCH PASS; SEE invoice-
006080*  mark-overdue FOR THE RATIONALE BEHIND THE READ-AHEAD.
006090*---------------------------------------------------------------
006200     INVOICE-ESCALATE-MAIN.
006300         OPEN INPUT INVOICE-FILE.
006400         OPEN OUTPUT INVOICE-OUT.
006500         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
006600         PERFORM PROCESS-ONE-INVOICE THRU
006700             PROCESS-ONE-INVOICE-EXIT
006800             UNTIL END-OF-INVOICE-FILE.
006900         CLOSE INVOICE-FILE.
007000         CLOSE INVOICE-OUT.
007100         DISPLAY "INVOICE-ESCALATE: " W-INVOICES-READ
007200             " READ, " W-INVOICES-ESCALATED " ESCALATED".
007300         MOVE ZERO TO RETURN-CODE.
007400         STOP RUN.
007500
007600*---------------------------------------------------------------
007650*  PROCESS-ONE-INVOICE - THE ONLY TEST IS THE OVERDUE FLAG SET
007660*  BY THE PRIOR STEP.  NO RE-CHECK OF THE DUE DATE IS MADE HERE
007670*  - THIS STEP TRUSTS invoice-mark-overdue'S FLAG COMPLETELY,
007680*  WHICH IS WHY THE TWO STEPS MUST RUN IN ORDER EVERY NIGHT.
007685*  RUNNING THEM OUT OF ORDER, OR RUNNING THIS STEP TWICE IN ONE
007687*  NIGHT, WOULD DOUBLE-ESCALATE EVERY OVERDUE INVOICE.
007690*---------------------------------------------------------------
007700     PROCESS-ONE-INVOICE.
007800         ADD 1 TO W-INVOICES-READ.
007900         IF INV-IS-OVERDUE EQUAL "Y"
008000             ADD 1 TO INV-ESCALATION-LVL
008100             MOVE "ESCALATED" TO INV-STATUS
008200             MOVE INV-ESCALATION-LVL TO W-NEW-LEVEL-DISPLAY
008300             ADD 1 TO W-INVOICES-ESCALATED
008400         END-IF.
008500         PERFORM COPY-MASTER-TO-INVOICE-OUT.
008600         WRITE INVOICE-OUT-REC.
008650*  EXIT PARAGRAPH - READS FORWARD AND FALLS BACK INTO THE
008660*  PERFORM...UNTIL TEST IN THE MAIN PARAGRAPH.
008700     PROCESS-ONE-INVOICE-EXIT.
008800         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
008900
009000*---------------------------------------------------------------
009050*  COPY-MASTER-TO-INVOICE-OUT - FIELD-BY-FIELD MOVE, NOT A
009060*  GROUP MOVE, SAME HOUSE-STYLE REASON GIVEN IN invoice-mark-
009070*  overdue'S COPY OF THIS PARAGRAPH.
009080*---------------------------------------------------------------
009100     COPY-MASTER-TO-INVOICE-OUT.
009110*  IVO-ID THROUGH IVO-ESCALATION-LVL MIRROR INV-ID THROUGH
009120*  INV-ESCALATION-LVL ONE FOR ONE - SEE FDINV.CBL FOR THE
009130*  SOURCE FIELD DEFINITIONS AND FDINO.CBL FOR THE TARGET.
009200         MOVE INV-ID TO IVO-ID.
009300         MOVE INV-VENDOR-ID TO IVO-VENDOR-ID.
009400         MOVE INV-NUMBER TO IVO-NUMBER.
009500         MOVE INV-AMOUNT TO IVO-AMOUNT.
009600         MOVE INV-CGST-AMOUNT TO IVO-CGST-AMOUNT.
009700         MOVE INV-SGST-AMOUNT TO IVO-SGST-AMOUNT.
009800         MOVE INV-IGST-AMOUNT TO IVO-IGST-AMOUNT.
009900         MOVE INV-TOTAL-AMOUNT TO IVO-TOTAL-AMOUNT.
010000         MOVE INV-DATE TO IVO-DATE.
010100         MOVE INV-DUE-DATE TO IVO-DUE-DATE.
010200         MOVE INV-STATUS TO IVO-STATUS.
010300         MOVE INV-CURRENT-LEVEL TO IVO-CURRENT-LEVEL.
010400         MOVE INV-IS-OVERDUE TO IVO-IS-OVERDUE.
010500         MOVE INV-ESCALATION-LVL TO IVO-ESCALATION-LVL.
010600
010700*---------------------------------------------------------------
010750*  READ-INVOICE-FILE-NEXT-RECORD - SHARED PROCEDURE-LIBRARY
010760*  COPYBOOK; SEQUENTIAL READ/AT END LOGIC COMMON TO EVERY SVIMS
010770*  PROGRAM THAT READS INVOICE-FILE.  IT SETS W-END-OF-INVOICE-
010780*  FILE ON THE AT END CONDITION, WHICH IS WHAT THE PERFORM...
010790*  UNTIL TEST IN INVOICE-ESCALATE-MAIN WATCHES FOR.
010800     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
010900*---------------------------------------------------------------
010910*  END OF PROGRAM.  RUN RESULT IS A FULL INVOICE-OUT FILE,
010920*  SAME RECORD COUNT AS INVOICE-FILE, FEEDING THE NEXT STEP IN
010930*  THE NIGHTLY CHAIN (invoice-reports).
010940*---------------------------------------------------------------
