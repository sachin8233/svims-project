000100*------------------------------------------------------------
000200*  SLINV.CBL - FILE-CONTROL ENTRY.
000300*  INVOICE MASTER EXTRACT (INPUT).
000400*------------------------------------------------------------
000500        SELECT INVOICE-FILE
000600            ASSIGN TO "INVOICFL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
