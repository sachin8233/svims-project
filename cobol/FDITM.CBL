000100*------------------------------------------------------------
000200*  FDITM.CBL - FILE SECTION ENTRY.
000300*  INVOICE LINE-ITEM RECORD - KEYED BY ITM-INVOICE-ID PLUS
000400*  ITM-ORDER, LINES FOR ONE INVOICE ARE WRITTEN TOGETHER AND
000500*  STAY IN ORDER-NUMBER SEQUENCE ON THE EXTRACT.
000600*------------------------------------------------------------
000700        FD  ITEM-FILE
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  ITEM-REC.
001100        05  ITM-INVOICE-ID              PIC 9(9).
001200        05  ITM-ORDER                   PIC 9(3).
001300        05  ITM-DESCRIPTION             PIC X(500).
001400        05  ITM-QUANTITY                PIC 9(7).
001500        05  ITM-UNIT-PRICE              PIC S9(13)V99 COMP-3.
001600        05  ITM-AMOUNT                  PIC S9(13)V99 COMP-3.
001700        05  FILLER                      PIC X(5).
