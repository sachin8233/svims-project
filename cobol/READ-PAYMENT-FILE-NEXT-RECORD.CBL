000100*------------------------------------------------------------
000200*  READ-PAYMENT-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF PAYMENT-FILE.
000400*------------------------------------------------------------
000500
000600        READ-PAYMENT-FILE-NEXT-RECORD.
000700            READ PAYMENT-FILE
000800                AT END
000900                    MOVE "Y" TO W-END-OF-PAYMENT-FILE
001000            END-READ.
