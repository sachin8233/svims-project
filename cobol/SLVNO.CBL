000100*------------------------------------------------------------
000200*  SLVNO.CBL - FILE-CONTROL ENTRY.
000300*  VENDOR MASTER EXTRACT (REWRITTEN OUTPUT).
000400*------------------------------------------------------------
000500        SELECT VENDOR-OUT
000600            ASSIGN TO "VENDOROT"
000700            ORGANIZATION IS LINE SEQUENTIAL.
