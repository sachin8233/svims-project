000100*------------------------------------------------------------
000200*  READ-VENDOR-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF VENDOR-FILE FOR PL-LOAD-VENDOR-TABLE.
000400*------------------------------------------------------------
000500
000600        READ-VENDOR-FILE-NEXT-RECORD.
000700            READ VENDOR-FILE
000800                AT END
000900                    MOVE "Y" TO W-END-OF-VENDOR-FILE
001000            END-READ.
