000100*------------------------------------------------------------
000200*  READ-RULE-FILE-NEXT-RECORD.CBL
000300*  SEQUENTIAL READ OF RULE-FILE FOR PL-LOAD-RULE-TABLE.
000400*------------------------------------------------------------
000500
000600        READ-RULE-FILE-NEXT-RECORD.
000700            READ RULE-FILE
000800                AT END
000900                    MOVE "Y" TO W-END-OF-RULE-FILE
001000            END-READ.
