000100*------------------------------------------------------------
000200*  FDCTL.CBL - FILE SECTION ENTRY.
000300*  SINGLE-RECORD CONTROL FILE HOLDING THE LAST-ISSUED
000400*  INVOICE AND PAYMENT NUMBERS, IN THE SAME SPIRIT AS THE
000500*  OLD CONTROL-LAST-VOUCHER RECORD ON THE AP SYSTEM.
000600*------------------------------------------------------------
000700        FD  CONTROL-FILE
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  CONTROL-REC.
001100        05  CTL-KEY                     PIC 9(1).
001200        05  CTL-LAST-SEQ-NO             PIC 9(4).
001300        05  CTL-LAST-INVOICE-ID         PIC 9(9).
001400        05  CTL-LAST-PAYMENT-ID         PIC 9(9).
001500        05  CTL-CONTROL-DATE            PIC 9(8).
001600        05  FILLER                      PIC X(9).
