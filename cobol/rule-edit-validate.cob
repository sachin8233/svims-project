000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    rule-edit-validate.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  VALIDATES THE APPROVAL-RULE TABLE BEFORE ANY INVOICE GETS
001000*  NEAR IT.  A RULE IS BAD IF ITS [MIN,MAX] AMOUNT RANGE
001100*  OVERLAPS ANY OTHER RULE'S RANGE (STRICT INEQUALITY - TWO
001200*  RANGES THAT ONLY TOUCH AT AN ENDPOINT ARE NOT AN OVERLAP).
001300*  CHECKED AGAINST EVERY RULE ON FILE, ACTIVE OR NOT.
001400*
001500*  THIS STEP RUNS FIRST IN THE NIGHTLY STREAM.  IF ANY PAIR
001600*  OVERLAPS THE WHOLE RUN STOPS COLD - A BAD RULE TABLE MEANS
001700*  EVERY DOWNSTREAM APPROVAL-LEVEL LOOKUP IS SUSPECT.
001750*
001760*  A SECOND, CHEAPER CHECK RUNS AGAINST EACH RULE BY ITSELF -
001770*  ITS OWN MIN-AMOUNT MUST BE STRICTLY LESS THAN ITS OWN
001780*  MAX-AMOUNT, OR THE RULE CAN NEVER BE SATISFIED BY ANY
001790*  INVOICE AND PL-FIND-APPLICABLE-RULE WOULD NEVER SELECT IT.
001800*---------------------------------------------------------------
001900*  CHANGE LOG
002000*
002100*  02/14/1990  RJM  AP-0052  ORIGINAL STATE-CODE EDIT PGM        AP-0052
002200*  08/30/1994  TLK  AP-0131  ADDED RANGE-OVERLAP CHECK           AP-0131
002300*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
002400*  07/19/2001  MHC  SV-0034  RECAST FOR APPROVAL RULES           SV-0034
002500*  04/03/2003  MHC  SV-0059  PRIORITY-ORDER LOAD ADDED           SV-0059
002600*  10/27/2005  BTO  SV-0092  ABEND ON OVERLAP, NOT WARN          SV-0092
002650*  03/11/2008  BTO  SV-0133  ADD MIN/MAX RANGE CHECK PER RULE    SV-0133
002660*  09/22/2009  BTO  SV-0140  RANGE CHECK NOW RUNS BEFORE THE     SV-0140
002670*                            OVERLAP CHECK SO A ONE-RULE ERROR   SV-0140
002680*                            IS REPORTED ON ITS OWN, NOT BURIED  SV-0140
002690*                            UNDER A WALL OF OVERLAP MESSAGES    SV-0140
002700*---------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400
003450*  RULE-FILE IS THE APPROVAL-RULE MASTER, ONE RECORD PER RULE,
003460*  MAINTAINED BY THE APPROVAL DESK AND READ HERE SEQUENTIALLY,
003470*  START TO FINISH, ONCE PER RUN.
003500         COPY "SLRUL.CBL".
003600
003700 DATA DIVISION.
003800     FILE SECTION.
003900
004000         COPY "FDRUL.CBL".
004100
004200     WORKING-STORAGE SECTION.
004300
004400*  RULE TABLE AND OVERLAP-CHECK WORK FIELDS - SHARED COPYBOOK SO
004450*  THE TABLE LAYOUT CAN NEVER DRIFT BETWEEN THIS PROGRAM AND THE
004460*  PL-LOAD-RULE-TABLE / PL-FIND-APPLICABLE-RULE / PL-VALIDATE-
004470*  RULE-OVERLAP PROCEDURE-LIBRARY MEMBERS THAT SHARE IT.
004500     COPY "wsrultb.cbl".
004600
004650*  ABEND-REASON IS BUILT UP AS ONE FREE-TEXT MESSAGE AND THEN
004660*  SPLIT BY THE REDEFINES BELOW SO PLGENERAL'S ABEND-THE-RUN CAN
004670*  DISPLAY AN 8-CHARACTER CODE FIELD SEPARATELY FROM THE TEXT
004680*  WHEN IT WRITES THE OPERATOR MESSAGE.
004700     01  W-ABEND-REASON            PIC X(60).
004800     01  FILLER REDEFINES W-ABEND-REASON.
004900         05  W-ABEND-CODE          PIC X(08).
005000         05  W-ABEND-TEXT          PIC X(52).
005100
005150*  RUN-TOTAL OF RULE RECORDS READ OFF RULE-FILE, DISPLAYED ON
005160*  THE OPERATOR LOG AT END OF RUN SO A SHRUNKEN RULE FILE GETS
005170*  NOTICED BEFORE IT CAUSES A MISSED-RULE COMPLAINT DOWNSTREAM.
005200     01  W-RULE-WORK-AREA.
005300         05  W-RULES-READ          PIC 9(5) COMP VALUE 0.
005400         05  FILLER                 PIC X(08).
005500
005600*  DEBUG-MESSAGE WORK AREA - PAIRS A RULE-ID AS PACKED 9'S WITH
005700*  AN EDITED DISPLAY VIEW FOR THE OVERLAP DISPLAY LINE.
005800     01  W-RULE-ID-NUMERIC         PIC 9(9).
005900     01  FILLER REDEFINES W-RULE-ID-NUMERIC.
006000         05  W-RULE-ID-DISPLAY     PIC X(09).
006100
006150*  UNUSED BY THE CURRENT MESSAGE TEXT (PL-VALIDATE-RULE-OVERLAP
006160*  DISPLAYS THE TWO RULE-IDS DIRECTLY) BUT KEPT SINCE THE
006170*  REDEFINES GIVES A READY-MADE 18-BYTE PAIR VIEW IF A FUTURE
006180*  CHANGE WANTS TO WRITE THE OVERLAP PAIR TO AN EXCEPTION FILE
006190*  INSTEAD OF JUST SYSOUT.
006200     01  W-OVERLAP-PAIR-AREA.
006300         05  W-OVERLAP-RULE-1      PIC 9(9).
006400         05  W-OVERLAP-RULE-2      PIC 9(9).
006500     01  FILLER REDEFINES W-OVERLAP-PAIR-AREA.
006600         05  W-OVERLAP-PAIR-TEXT   PIC X(18).
006700
006800*---------------------------------------------------------------
006900 PROCEDURE DIVISION.
007000
007050*---------------------------------------------------------------
007060*  RULE-EDIT-VALIDATE-MAIN - THE WHOLE RUN IN FIVE STEPS:
007070*  LOAD THE TABLE, RUN THE CHEAP PER-RULE RANGE CHECK, ABEND ON
007080*  FAILURE, RUN THE PAIRWISE OVERLAP CHECK, ABEND ON FAILURE.
007090*  IF BOTH CHECKS PASS, RETURN-CODE ZERO AND NORMAL STOP RUN -
007100*  THAT ZERO IS WHAT THE NIGHTLY STREAM'S JCL TESTS TO DECIDE
007110*  WHETHER THE REST OF THE SVIMS BATCH CHAIN IS ALLOWED TO RUN.
007120*---------------------------------------------------------------
007130     RULE-EDIT-VALIDATE-MAIN.
007200         PERFORM LOAD-RULE-TABLE.
007250         PERFORM VALIDATE-RULE-RANGE-TABLE.
007300         IF RANGE-INVALID
007320             MOVE "RULE-FILE HAS A BAD MIN/MAX RANGE"
007340                 TO W-ABEND-REASON
007360             PERFORM ABEND-THE-RUN.
007400         PERFORM VALIDATE-RULE-OVERLAP-TABLE.
007500         IF OVERLAP-FOUND
007600             MOVE "RULE-FILE HAS OVERLAPPING RANGES"
007700                 TO W-ABEND-REASON
007800             PERFORM ABEND-THE-RUN.
007900         MOVE ZERO TO RETURN-CODE.
007950         STOP RUN.
008000
008100*---------------------------------------------------------------
008150*  THE FOUR MEMBERS BELOW ARE PROCEDURE-LIBRARY COPYBOOKS, NOT
008160*  PART OF THIS SOURCE - SHARED WITH THE OTHER SVIMS PROGRAMS
008170*  THAT TOUCH THE RULE TABLE SO THE LOAD/LOOKUP/VALIDATE LOGIC
008180*  ONLY EXISTS IN ONE PLACE.
008200*
008210*  PL-LOAD-RULE-TABLE - READS RULE-FILE INTO W-RULE-TABLE.
008220     COPY "PL-LOAD-RULE-TABLE.CBL".
008230*
008240*  READ-RULE-FILE-NEXT-RECORD - THE SEQUENTIAL READ/AT END LOGIC
008250*  SHARED BY EVERY PROGRAM THAT READS RULE-FILE.
008260     COPY "READ-RULE-FILE-NEXT-RECORD.CBL".
008270*
008280*  PL-VALIDATE-RULE-OVERLAP - BOTH CHECKS CALLED ABOVE: THE
008290*  PER-RULE MIN/MAX RANGE CHECK AND THE PAIRWISE OVERLAP CHECK.
008300     COPY "PL-VALIDATE-RULE-OVERLAP.CBL".
008310*
008320*  PLGENERAL - HOUSE-WIDE ABEND-THE-RUN PARAGRAPH, SHARED BY
008330*  EVERY SVIMS PROGRAM THAT CAN ABEND THE NIGHTLY STREAM.
008400     COPY "PLGENERAL.CBL".
