000100*------------------------------------------------------------
000200*  PLGENERAL.CBL - GENERAL-PURPOSE BATCH PARAGRAPHS.
000300*  CALLING PROGRAM MUST DECLARE W-ABEND-REASON PIC X(60).
000400*------------------------------------------------------------
000500
000600        ABEND-THE-RUN.
000700            DISPLAY "SVIMS BATCH ABEND - " W-ABEND-REASON.
000800            MOVE 16 TO RETURN-CODE.
000900            STOP RUN.
