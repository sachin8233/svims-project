000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    vendor-risk-score.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000810*  FULL REWRITE PASS OVER VENDOR-FILE EVERY NIGHT - THIS IS
000820*  NOT AN INCREMENTAL UPDATE, EVERY VENDOR'S SCORE IS
000830*  RECOMPUTED FROM SCRATCH FROM THE CURRENT STATE OF INVOICE-
000840*  FILE AND PAYMENT-FILE EACH TIME THE STEP RUNS.
000900*  SCORES EVERY VENDOR 0.00-100.00 FROM FOUR CAPPED FACTORS -
001000*  OVERDUE-INVOICE COUNT, LATE-PAYMENT COUNT, PAYMENT RATIO,
001100*  AND ESCALATED-INVOICE COUNT - AND REWRITES VND-RISK-SCORE.
001200*  RUNS LAST IN THE NIGHTLY STREAM BEFORE THE REPORTS STEP SO
001300*  THE ROLLUP SEES THIS RUN'S FRESH SCORES, NOT YESTERDAY'S.
001400*
001500*  A VENDOR WITH NO INVOICES ON FILE SCORES A FLAT ZERO - THE
001600*  FOUR FACTORS ARE ALL COUNT-DRIVEN AND HAVE NOTHING TO COUNT.
001650*
001660*  THE FOUR FACTORS, THEIR WEIGHTS AND THEIR CAPS, PER THE
001670*  APPROVAL DESK'S OWN WRITE-UP OF THE SCORING RULES:
001680*    FACTOR 1 - OVERDUE INVOICE COUNT  * 10, CAPPED AT 40
001690*    FACTOR 2 - LATE PAYMENT COUNT     *  5, CAPPED AT 30
001700*    FACTOR 3 - (1 - PAYMENT RATIO)    * 20, NOT CAPPED (THE
001710*               RATIO ITSELF IS ALREADY 0.00-1.00)
001720*    FACTOR 4 - ESCALATED INVOICE CNT  *  5, CAPPED AT 10
001730*  THE FOUR FACTORS ARE SUMMED AND THE TOTAL ITSELF IS THEN
001740*  CAPPED AT 100 SO A VENDOR CANNOT SCORE OVER THE TOP OF THE
001750*  SCALE EVEN IF EVERY FACTOR HITS ITS OWN CAP AT ONCE.
001800*---------------------------------------------------------------
001900*  CHANGE LOG
002000*
002100*  05/02/1993  RJM  AP-0108  ORIGINAL PRINT-VENDOR-BY-NUMBER     AP-0108
002200*  09/09/1998  DWP  AP-0204  Y2K - CCYY DATE WINDOW CHK          AP-0204
002300*  07/19/2001  MHC  SV-0041  RECAST AS RISK-SCORING PASS         SV-0041
002400*  04/03/2003  MHC  SV-0065  FOUR-FACTOR SCORE FORMULA ADDED     SV-0065
002500*  10/27/2005  BTO  SV-0094  LAST-PAYMENT LATE CHECK ADDED       SV-0094
002550*  03/02/2008  BTO  SV-0128  PAYMENT-RATIO FACTOR NOW ROUNDS     SV-0128
002560*                            BEFORE THE (1-RATIO)*20 COMPUTE,    SV-0128
002570*                            NOT AFTER - MATCHES THE DESK'S      SV-0128
002580*                            HAND-WORKED EXAMPLES EXACTLY        SV-0128
002590*  07/21/2011  BTO  SV-0151  CONFIRMED ZERO-INVOICE VENDORS      SV-0151
002600*                            SCORE FLAT ZERO, NOT SKIPPED -      SV-0151
002610*                            THEY STILL GET WRITTEN TO VENDOR-   SV-0151
002620*                            OUT WITH EVERY OTHER VENDOR         SV-0151
002630*  02/14/2013  BTO  SV-0159  DELETED PAYMENT ENTRIES CONFIRMED   SV-0159
002640*                            STILL COUNTED TOWARD FACTOR 3 AND   SV-0159
002650*                            THE LATE-PAYMENT CHECK - A REVERSED SV-0159
002660*                            PAYMENT STILL HAPPENED ON THE DATE  SV-0159
002670*                            IT WAS MADE, PER THE GST DESK       SV-0159
002680*  09/30/2014  BTO  SV-0165  NO CHANGE - REVIEWED AGAINST THE    SV-0165
002690*                            REVISED RISK-SCORE POLICY MEMO AND  SV-0165
002695*                            CONFIRMED WEIGHTS/CAPS UNCHANGED    SV-0165
002700*---------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400
003450*  VENDOR-FILE/VENDOR-OUT - THE WHOLE VENDOR MASTER IS LOADED
003460*  TO A TABLE, SCORED IN PLACE, AND REWRITTEN RECORD FOR RECORD
003470*  TO VENDOR-OUT, SAME SHAPE AS THE OTHER TABLE-DRIVEN PASSES.
003500         COPY "SLVND.CBL".
003600         COPY "SLVNO.CBL".
003650*  INVOICE-FILE SUPPLIES THE RAW COUNTS PER VENDOR - READ ONCE,
003660*  SEQUENTIALLY, TOP TO BOTTOM, NOT KEYED.
003700         COPY "SLINV.CBL".
003750*  PAYMENT-FILE SUPPLIES THE AMOUNTS-PAID AND LAST-PAYMENT-DATE
003760*  USED BY FACTOR 2 AND FACTOR 3 BELOW.
003800         COPY "SLPAY.CBL".
003900
004000 DATA DIVISION.
004100     FILE SECTION.
004150*  SEE THE NAMED COPYBOOKS FOR FIELD-BY-FIELD RECORD LAYOUTS -
004160*  NONE OF THE FOUR RECORDS ARE REWRITTEN IN PLACE BY THIS
004170*  PROGRAM EXCEPT VENDOR-OUT, WHICH IS WRITTEN FRESH, NOT READ.
004200
004300         COPY "FDVND.CBL".
004400         COPY "FDVNO.CBL".
004500         COPY "FDINV.CBL".
004600         COPY "FDPAY.CBL".
004700
004800     WORKING-STORAGE SECTION.
004900
005000*  VENDOR TABLE - ALSO CARRIES THE FOUR-FACTOR ACCUMULATORS
005100*  THAT THIS PASS BUILDS UP WHILE READING INVOICE-FILE.  EVERY
005150*  WT-VND-xxx-CNT/TOT FIELD STARTS AT ZERO WHEN THE TABLE LOADS
005160*  AND IS ADDED TO ONCE PER MATCHING INVOICE IN PROCESS-ONE-
005170*  INVOICE BELOW - NONE OF THEM ARE EVER SUBTRACTED FROM.
005200     COPY "wsvndtb.cbl".
005300
005400*  PAYMENT HISTORY TABLE - LOADED READ-ONLY HERE (NO DELETE
005500*  ACTION IN THIS PROGRAM, UNLIKE payment-apply).  THE WHOLE
005550*  TABLE IS RESCANNED ONCE PER INVOICE BY SUM-INVOICE-PAYMENTS,
005560*  NOT INDEXED BY INVOICE-ID - SEE THAT PARAGRAPH FOR WHY A
005570*  FULL SCAN IS ACCEPTABLE AT THIS VOLUME.
005600     COPY "wspaytb.cbl".
005700
005800*  RUN-TOTALS FOR THE END-OF-JOB DISPLAY LINE, PLUS THE WRITE-
005850*  PHASE LOOP INDEX INTO THE SCORED VENDOR TABLE.
005900     01  W-RISK-SCORE-COUNTERS.
006000         05  W-INVOICES-READ       PIC 9(7) COMP VALUE 0.
006100         05  W-VENDORS-SCORED      PIC 9(5) COMP VALUE 0.
006200         05  W-VND-WRITE-IDX       PIC 9(5) COMP.
006300         05  FILLER                 PIC X(08).
006400
006500*  FOUR-FACTOR SCORE WORK FIELDS - SEE SCORE-ONE-VENDOR.  EACH
006550*  W-SCORE-n HOLDS ONE FACTOR AFTER ITS OWN CAP HAS BEEN
006560*  APPLIED; W-SCORE-TOTAL IS THEIR SUM, CAPPED A SECOND TIME.
006600     01  W-VENDOR-SCORE-WORK.
006700         05  W-SCORE-1             PIC S9(3)V9(2) COMP-3.
006800         05  W-SCORE-2             PIC S9(3)V9(2) COMP-3.
006900         05  W-SCORE-3             PIC S9(3)V9(2) COMP-3.
007000         05  W-SCORE-4             PIC S9(3)V9(2) COMP-3.
007100         05  W-SCORE-TOTAL         PIC S9(3)V9(2) COMP-3.
007200         05  W-PAYMENT-RATIO       PIC S9(3)V9(2) COMP-3.
007300
007400*  PER-INVOICE PAYMENT-SCAN WORK FIELDS - SEE
007500*  SUM-INVOICE-PAYMENTS.  RESET TO ZERO/SPACE AT THE TOP OF
007550*  EVERY INVOICE SO ONE INVOICE'S PAYMENT DATA NEVER BLEEDS
007560*  INTO THE NEXT INVOICE'S ACCUMULATION.
007600     01  W-INVOICE-PASS-WORK.
007700         05  W-INVOICE-PAID-SUM    PIC S9(13)V99 COMP-3.
007800         05  W-LAST-PAYMENT-DATE   PIC 9(8).
007900         05  W-PAYMENT-FOUND-FOR-INVOICE PIC X.
008000             88  PAYMENT-FOUND-FOR-INVOICE VALUE "Y".
008100
008200*  DEBUG-TRACE AREA - PAIRS A VENDOR ID WITH AN EDITED DISPLAY
008300*  VIEW FOR TRACE/DIAGNOSTIC DISPLAY LINES.  NOT WIRED TO ANY
008350*  DISPLAY STATEMENT IN THIS VERSION; KEPT FOR THE NEXT TIME
008360*  OPERATIONS ASKS FOR A PER-VENDOR SCORING TRACE.
008370*
008380*  THE SAME GOES FOR W-SCORE-TRACE-AREA AND W-COUNT-PAIR-AREA
008390*  BELOW - ALL THREE BLOCKS WERE PART OF THE ORIGINAL 2003
008395*  DESIGN'S TRACE FACILITY AND NONE HAVE BEEN REMOVED SINCE,
008396*  SINCE A FUTURE DIAGNOSTIC REQUEST MAY STILL WANT THEM.
008400     01  W-TRACE-VENDOR-ID         PIC 9(9).
008500     01  FILLER REDEFINES W-TRACE-VENDOR-ID.
008600         05  W-TRACE-VENDOR-DISPLAY PIC X(09).
008700
008800     01  W-SCORE-TRACE-AREA.
008900         05  W-SCORE-TRACE-VENDOR  PIC 9(9).
009000         05  W-SCORE-TRACE-SCORE   PIC 9(3)V99.
009100     01  FILLER REDEFINES W-SCORE-TRACE-AREA.
009200         05  W-SCORE-TRACE-TEXT    PIC X(14).
009300
009400*  COUNT-PAIR AREA - SAME UNUSED-TODAY TRACE PATTERN AS THE
009450*  TWO REDEFINES ABOVE; CARRIED FORWARD FROM THE ORIGINAL
009460*  SCORE-FORMULA DESIGN REVIEW IN 2003.
009470*  NONE OF THE THREE TRACE BLOCKS ARE COPY-SHARED WITH ANY
009480*  OTHER PROGRAM - EACH SVIMS PASS THAT WANTS A TRACE AREA
009490*  DEFINES ITS OWN LOCALLY.
009500     01  W-COUNT-PAIR-AREA.
009600         05  W-COUNT-PAIR-OVERDUE  PIC 9(5).
009700         05  W-COUNT-PAIR-ESCAL    PIC 9(5).
009800     01  FILLER REDEFINES W-COUNT-PAIR-AREA.
009900         05  W-COUNT-PAIR-TEXT     PIC X(10).
010000
010100*---------------------------------------------------------------
010200 PROCEDURE DIVISION.
010250*---------------------------------------------------------------
010260*  VENDOR-RISK-SCORE-MAIN - THREE PASSES: LOAD THE VENDOR TABLE,
010270*  LOAD THE PAYMENT-HISTORY TABLE, THEN ONE SEQUENTIAL PASS OVER
010280*  INVOICE-FILE BUILDING UP THE FOUR ACCUMULATORS PER VENDOR.
010290*  ONLY AFTER EVERY INVOICE HAS BEEN SCANNED DOES THE FOURTH
010295*  PASS RUN THE SCORE FORMULA AND WRITE VENDOR-OUT - THE
010296*  FORMULA CANNOT RUN PER-INVOICE SINCE IT NEEDS EVERY INVOICE'S
010297*  CONTRIBUTION FIRST.
010298*---------------------------------------------------------------
010300     VENDOR-RISK-SCORE-MAIN.
010400         PERFORM LOAD-VENDOR-TABLE.
010500         PERFORM LOAD-PAYMENT-HISTORY-TABLE.
010600         OPEN INPUT INVOICE-FILE.
010700         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
010800         PERFORM PROCESS-ONE-INVOICE THRU
010900             PROCESS-ONE-INVOICE-EXIT
011000             UNTIL END-OF-INVOICE-FILE.
011100         CLOSE INVOICE-FILE.
011200         OPEN OUTPUT VENDOR-OUT.
011300         MOVE 1 TO W-VND-WRITE-IDX.
011400         PERFORM SCORE-AND-WRITE-ONE-VENDOR THRU
011500             SCORE-AND-WRITE-ONE-VENDOR-EXIT
011600             UNTIL W-VND-WRITE-IDX > W-VENDOR-COUNT.
011700         CLOSE VENDOR-OUT.
011800         DISPLAY "VENDOR-RISK-SCORE: " W-INVOICES-READ
011900             " INVOICES READ, " W-VENDORS-SCORED " SCORED".
012000         MOVE ZERO TO RETURN-CODE.
012100         STOP RUN.
012200
012300*---------------------------------------------------------------
012400*  PROCESS-ONE-INVOICE - ACCUMULATES THE RAW COUNTS AND AMOUNTS
012500*  THIS VENDOR'S SCORE WILL BE BUILT FROM.  THE ACTUAL FORMULA
012600*  RUNS LATER, ONCE PER VENDOR, IN SCORE-ONE-VENDOR - NOT HERE,
012650*  PER INVOICE.  AN INVOICE WHOSE VENDOR IS NOT ON VENDOR-FILE
012660*  (SHOULD NEVER HAPPEN, BUT THE TABLE SEARCH IS DEFENSIVE
012670*  ANYWAY) IS SKIPPED WITHOUT INCREMENTING ANY ACCUMULATOR.
012680*
012682*  FIVE THINGS ARE ACCUMULATED PER INVOICE, IN ORDER BELOW:
012684*    1. THE RAW INVOICE COUNT AND TOTAL-INVOICED AMOUNT
012686*    2. FACTOR 1'S OVERDUE COUNT
012688*    3. FACTOR 4'S ESCALATED COUNT
012690*    4. THE TOTAL-PAID AMOUNT (FEEDS FACTOR 3'S RATIO)
012692*    5. FACTOR 2'S LATE-PAYMENT COUNT
012700     PROCESS-ONE-INVOICE.
012800         ADD 1 TO W-INVOICES-READ.
012900         MOVE INV-VENDOR-ID TO W-SEARCH-VENDOR-ID.
013000         PERFORM FIND-VENDOR-BY-ID.
013100         IF NOT FOUND-VENDOR-RECORD
013200             GO TO PROCESS-ONE-INVOICE-EXIT.
013300         ADD 1 TO WT-VND-INVOICE-CNT(WT-VND-IDX).
013400         ADD INV-TOTAL-AMOUNT
013500             TO WT-VND-TOT-INVOICED(WT-VND-IDX).
013600*  FACTOR 1 INPUT - HOW MANY OF THIS VENDOR'S INVOICES ARE
013650*  CURRENTLY FLAGGED OVERDUE.  THE FLAG COMES FROM THE MARK-
013660*  OVERDUE STEP EARLIER IN THE SAME NIGHTLY RUN, SO THIS COUNT
013670*  ALWAYS REFLECTS TODAY'S OVERDUE STATE, NOT YESTERDAY'S.
013700         IF INV-IS-OVERDUE EQUAL "Y"
013800             ADD 1 TO WT-VND-OVERDUE-CNT(WT-VND-IDX)
013900         END-IF.
014000*  FACTOR 4 INPUT - HOW MANY HAVE BEEN ESCALATED AT LEAST ONCE.
014020*  ESCALATION LEVEL ONLY EVER GOES UP (SEE invoice-escalate),
014030*  SO "GREATER THAN ZERO" IS THE SAME TEST AS "EVER ESCALATED".
014100         IF INV-ESCALATION-LVL > 0
014200             ADD 1 TO WT-VND-ESCAL-CNT(WT-VND-IDX)
014300         END-IF.
014400*  FACTOR 3 INPUT (PAYMENT RATIO) AND FACTOR 2 INPUT (LATE-
014450*  PAYMENT COUNT) BOTH NEED THIS INVOICE'S OWN PAYMENT HISTORY,
014460*  WHICH SUM-INVOICE-PAYMENTS PULLS FROM THE PAYMENT TABLE.
014500         PERFORM SUM-INVOICE-PAYMENTS.
014600         ADD W-INVOICE-PAID-SUM TO WT-VND-TOT-PAID(WT-VND-IDX).
014700         IF INV-STATUS EQUAL "PAID"
014800                 AND PAYMENT-FOUND-FOR-INVOICE
014900             IF W-LAST-PAYMENT-DATE > INV-DUE-DATE
015000                 ADD 1 TO WT-VND-LATEPAY-CNT(WT-VND-IDX)
015100             END-IF
015200         END-IF.
015300     PROCESS-ONE-INVOICE-EXIT.
015400         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
015500
015600*---------------------------------------------------------------
015700*  SUM-INVOICE-PAYMENTS - SUMS THIS INVOICE'S PAYMENTS AND
015800*  REMEMBERS THE LAST ONE'S DATE (HIGHEST SCAN INDEX = LAST
015850*  WRITTEN, SAME RULE THE PAYMENT DESK USES) FOR THE LATE-
015860*  PAYMENT CHECK ABOVE.  A FULL TABLE SCAN PER INVOICE IS
015870*  ACCEPTABLE AT SVIMS VOLUMES; IF PAYMENT-FILE EVER GREW LARGE
015880*  ENOUGH TO MATTER THIS WOULD NEED AN INDEXED LOOKUP INSTEAD.
015900     SUM-INVOICE-PAYMENTS.
016000         MOVE ZERO TO W-INVOICE-PAID-SUM.
016100         MOVE ZERO TO W-LAST-PAYMENT-DATE.
016200         MOVE "N" TO W-PAYMENT-FOUND-FOR-INVOICE.
016300         MOVE 1 TO W-PAY-SCAN-IDX.
016400         PERFORM SCAN-ONE-PAYMENT-ENTRY THRU
016500             SCAN-ONE-PAYMENT-ENTRY-EXIT
016600             UNTIL W-PAY-SCAN-IDX > W-PAYMENT-COUNT.
016700
016750*  ONE PASS OF THE PAYMENT-TABLE SCAN - SKIPS ANY ENTRY NOT
016760*  FOR THIS INVOICE, OTHERWISE ADDS THE AMOUNT AND REMEMBERS
016770*  THE DATE.  DELETED PAYMENT ENTRIES ARE NOT FILTERED OUT
016780*  HERE - A REVERSED/DELETED PAYMENT STILL COUNTS TOWARD THE
016790*  RISK SCORE, WHICH REFLECTS WHAT ACTUALLY HIT THE BOOKS.
016800     SCAN-ONE-PAYMENT-ENTRY.
016900         IF WT-PAY-INVOICE-ID(W-PAY-SCAN-IDX) NOT EQUAL INV-ID
017000             GO TO SCAN-ONE-PAYMENT-ENTRY-EXIT.
017100         COMPUTE W-INVOICE-PAID-SUM = W-INVOICE-PAID-SUM +
017200             WT-PAY-AMOUNT(W-PAY-SCAN-IDX).
017300         MOVE "Y" TO W-PAYMENT-FOUND-FOR-INVOICE.
017400         MOVE WT-PAY-DATE(W-PAY-SCAN-IDX)
017500             TO W-LAST-PAYMENT-DATE.
017600     SCAN-ONE-PAYMENT-ENTRY-EXIT.
017700         ADD 1 TO W-PAY-SCAN-IDX.
017800
017900*---------------------------------------------------------------
018000*  SCORE-AND-WRITE-ONE-VENDOR - THE FOURTH PASS.  ONE ITERATION
018100*  PER VENDOR TABLE ENTRY, IN TABLE ORDER (WHICH IS THE ORDER
018200*  VENDOR-FILE WAS LOADED, I.E. VENDOR-FILE'S OWN SEQUENCE).
018250*  SCORES THE VENDOR, THEN BUILDS AND WRITES VENDOR-OUT-REC FROM
018260*  THE TABLE ENTRY'S FIELDS.
018270*
018280*  ONLY FIVE FIELDS CARRY FORWARD TO VENDOR-OUT - ID, NAME,
018290*  GSTIN, EMAIL, STATUS AND THE FRESHLY-COMPUTED RISK SCORE.
018295*  ANY OTHER VENDOR-FILE FIELD A FUTURE REQUEST NEEDS ON
018296*  VENDOR-OUT WOULD HAVE TO BE ADDED HERE AND TO wsvndtb.cbl.
018300     SCORE-AND-WRITE-ONE-VENDOR.
018400         SET WT-VND-IDX TO W-VND-WRITE-IDX.
018500         PERFORM SCORE-ONE-VENDOR THRU SCORE-ONE-VENDOR-EXIT.
018600         MOVE WT-VND-ID(WT-VND-IDX) TO VNO-ID.
018700         MOVE WT-VND-NAME(WT-VND-IDX) TO VNO-NAME.
018800         MOVE WT-VND-GSTIN(WT-VND-IDX) TO VNO-GSTIN.
018900         MOVE WT-VND-EMAIL(WT-VND-IDX) TO VNO-EMAIL.
019000         MOVE WT-VND-STATUS(WT-VND-IDX) TO VNO-STATUS.
019100         MOVE WT-VND-RISK-SCORE(WT-VND-IDX) TO VNO-RISK-SCORE.
019200         WRITE VENDOR-OUT-REC.
019300         ADD 1 TO W-VENDORS-SCORED.
019400     SCORE-AND-WRITE-ONE-VENDOR-EXIT.
019500         ADD 1 TO W-VND-WRITE-IDX.
019600
019700*---------------------------------------------------------------
019800*  SCORE-ONE-VENDOR - THE FOUR-FACTOR FORMULA ITSELF.  SEE THE
019900*  APPROVAL DESK'S WRITE-UP OF THE SCORING RULES (QUOTED IN THE
019950*  PROGRAM HEADER ABOVE) FOR WHERE EACH WEIGHT AND CAP COMES
019960*  FROM.  A VENDOR WITH ZERO INVOICES EXITS EARLY WITH A FLAT
019970*  ZERO SCORE SINCE EVERY FACTOR BELOW IS COUNT- OR RATIO-
019980*  DRIVEN AND THERE IS NOTHING TO COUNT OR RATIO.
020000     SCORE-ONE-VENDOR.
020100         IF WT-VND-INVOICE-CNT(WT-VND-IDX) EQUAL ZERO
020200             MOVE ZERO TO WT-VND-RISK-SCORE(WT-VND-IDX)
020300             GO TO SCORE-ONE-VENDOR-EXIT.
020400*  FACTOR 1 - OVERDUE COUNT TIMES 10, CAPPED AT 40.
020500         COMPUTE W-SCORE-1 ROUNDED =
020600             WT-VND-OVERDUE-CNT(WT-VND-IDX) * 10.
020700         IF W-SCORE-1 > 40
020800             MOVE 40 TO W-SCORE-1.
020900*  FACTOR 2 - LATE-PAYMENT COUNT TIMES 5, CAPPED AT 30.
021000         COMPUTE W-SCORE-2 ROUNDED =
021100             WT-VND-LATEPAY-CNT(WT-VND-IDX) * 5.
021200         IF W-SCORE-2 > 30
021300             MOVE 30 TO W-SCORE-2.
021400*  PAYMENT RATIO - TOTAL PAID OVER TOTAL INVOICED.  A VENDOR
021450*  NEVER INVOICED FOR ANYTHING (SHOULDN'T HAPPEN SINCE THE
021460*  ZERO-INVOICE CASE ALREADY EXITED ABOVE, BUT GUARDED ANYWAY)
021470*  IS TREATED AS A PERFECT 1.00 RATIO RATHER THAN DIVIDING BY
021480*  ZERO.
021490*  NOTE - TOTAL-PAID CAN LEGITIMATELY EXCEED TOTAL-INVOICED IF
021495*  AN OVERPAYMENT WAS POSTED; THE RATIO CAN THEN EXCEED 1.00
021498*  AND FACTOR 3 BECOMES NEGATIVE, WHICH ONLY LOWERS THE TOTAL -
021499*  THE DESK HAS CONFIRMED THIS IS ACCEPTABLE BEHAVIOR.
021500         IF WT-VND-TOT-INVOICED(WT-VND-IDX) EQUAL ZERO
021600             MOVE 1.0 TO W-PAYMENT-RATIO
021700         ELSE
021800             COMPUTE W-PAYMENT-RATIO ROUNDED =
021900                 WT-VND-TOT-PAID(WT-VND-IDX) /
022000                 WT-VND-TOT-INVOICED(WT-VND-IDX)
022100         END-IF.
022200*  FACTOR 3 - (1 MINUS PAYMENT RATIO) TIMES 20, NOT CAPPED -
022250*  THE RATIO ITSELF IS ALREADY BOUNDED 0.00 TO 1.00 SO THIS
022260*  FACTOR CAN NEVER EXCEED 20 ON ITS OWN.
022300         COMPUTE W-SCORE-3 ROUNDED =
022400             (1 - W-PAYMENT-RATIO) * 20.
022500*  FACTOR 4 - ESCALATED-INVOICE COUNT TIMES 5, CAPPED AT 10.
022600         COMPUTE W-SCORE-4 ROUNDED =
022700             WT-VND-ESCAL-CNT(WT-VND-IDX) * 5.
022800         IF W-SCORE-4 > 10
022900             MOVE 10 TO W-SCORE-4.
023000*  GRAND TOTAL - SUM OF ALL FOUR FACTORS, CAPPED A SECOND TIME
023050*  AT 100 SO THE FINAL SCORE NEVER EXCEEDS THE TOP OF THE SCALE.
023100         COMPUTE W-SCORE-TOTAL ROUNDED =
023200             W-SCORE-1 + W-SCORE-2 + W-SCORE-3 + W-SCORE-4.
023300         IF W-SCORE-TOTAL > 100
023400             MOVE 100 TO W-SCORE-TOTAL.
023500         MOVE W-SCORE-TOTAL TO WT-VND-RISK-SCORE(WT-VND-IDX).
023600     SCORE-ONE-VENDOR-EXIT.
023700         EXIT.
023800
023900*---------------------------------------------------------------
024000*  LOAD-PAYMENT-HISTORY-TABLE - READ-ONLY LOAD OF PAYMENT-FILE
024100*  FOR THE LATE-PAYMENT CHECK - SEE wspaytb.cbl.  NO ID-SEQUENCE
024200*  OR DELETE BOOKKEEPING IS NEEDED HERE, UNLIKE payment-apply'S
024300*  COPY OF THE SAME TABLE, SINCE THIS PASS NEVER WRITES BACK TO
024400*  PAYMENT-FILE.
024410*
024420*  SAME OPEN/READ-AHEAD/LOAD-TO-EOF/CLOSE SHAPE AS PL-LOAD-
024430*  VENDOR-TABLE.CBL, JUST WRITTEN OUT LOCALLY HERE RATHER THAN
024440*  SHARED - THE PAYMENT-HISTORY LOAD IS ONLY NEEDED BY TWO
024450*  PROGRAMS IN THE WHOLE SUITE.
024500     LOAD-PAYMENT-HISTORY-TABLE.
024600         MOVE 0 TO W-PAYMENT-COUNT.
024700         MOVE "N" TO W-END-OF-PAYMENT-FILE.
024800         OPEN INPUT PAYMENT-FILE.
024900         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
025000         PERFORM LOAD-ONE-PAYMENT-ENTRY THRU
025100             LOAD-ONE-PAYMENT-ENTRY-EXIT
025200             UNTIL END-OF-PAYMENT-FILE.
025300         CLOSE PAYMENT-FILE.
025400
025500*  ONE TABLE ENTRY PER PAYMENT RECORD, LOADED IN FILE ORDER SO
025550*  THE HIGHEST INDEX FOR A GIVEN INVOICE IS ALSO THE MOST
025560*  RECENT PAYMENT, WHICH IS WHAT SUM-INVOICE-PAYMENTS RELIES ON.
025600     LOAD-ONE-PAYMENT-ENTRY.
025700         ADD 1 TO W-PAYMENT-COUNT.
025800         SET WT-PAY-IDX TO W-PAYMENT-COUNT.
025900         MOVE PAY-ID TO WT-PAY-ID(WT-PAY-IDX).
026000         MOVE PAY-INVOICE-ID TO WT-PAY-INVOICE-ID(WT-PAY-IDX).
026100         MOVE PAY-AMOUNT TO WT-PAY-AMOUNT(WT-PAY-IDX).
026200         MOVE PAY-DATE TO WT-PAY-DATE(WT-PAY-IDX).
026300         MOVE PAY-METHOD TO WT-PAY-METHOD(WT-PAY-IDX).
026400         MOVE "N" TO WT-PAY-DELETED(WT-PAY-IDX).
026500     LOAD-ONE-PAYMENT-ENTRY-EXIT.
026600         PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
026700
026800*---------------------------------------------------------------
026900*  THE FIVE MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY
026950*  COPYBOOKS, USED BY SEVERAL SVIMS PROGRAMS.
026960*
026970*  PL-LOAD-VENDOR-TABLE - READS VENDOR-FILE INTO W-VENDOR-TABLE.
027000     COPY "PL-LOAD-VENDOR-TABLE.CBL".
027010*
027020*  READ-VENDOR-FILE-NEXT-RECORD - SEQUENTIAL READ/AT END LOGIC
027030*  FOR VENDOR-FILE, SHARED BY EVERY PROGRAM THAT LOADS IT.
027100     COPY "READ-VENDOR-FILE-NEXT-RECORD.CBL".
027110*
027120*  PL-FIND-VENDOR-BY-ID - BINARY SEARCH OF THE LOADED VENDOR
027130*  TABLE BY W-SEARCH-VENDOR-ID, SETTING FOUND-VENDOR-RECORD AND
027140*  WT-VND-IDX ON A HIT.
027200     COPY "PL-FIND-VENDOR-BY-ID.CBL".
027210*
027220*  READ-INVOICE-FILE-NEXT-RECORD - SEQUENTIAL READ/AT END LOGIC
027230*  FOR INVOICE-FILE.
027300     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
027310*
027320*  READ-PAYMENT-FILE-NEXT-RECORD - SEQUENTIAL READ/AT END LOGIC
027330*  FOR PAYMENT-FILE.
027400     COPY "READ-PAYMENT-FILE-NEXT-RECORD.CBL".
027500*---------------------------------------------------------------
027510*  END OF PROGRAM.  RUN RESULT IS A FRESH VENDOR-OUT FILE, ONE
027520*  RECORD PER VENDOR, CARRYING TODAY'S RISK SCORE FORWARD INTO
027530*  THE PORTFOLIO REPORTS STEP THAT RUNS NEXT.
027540*---------------------------------------------------------------
