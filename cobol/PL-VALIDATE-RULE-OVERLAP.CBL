000100*------------------------------------------------------------
000200*  PL-VALIDATE-RULE-OVERLAP.CBL
000300*  PAIRWISE OVERLAP CHECK OVER THE WHOLE W-RULE-TABLE, PER THE
000400*  APPROVAL-DESK'S STRICT-INEQUALITY OVERLAP RULE. RUNS AGAINST
000500*  ALL RULES (ACTIVE OR NOT). SETS W-OVERLAP-FOUND AND DISPLAYS
000600*  EACH OFFENDING PAIR TO SYSOUT.
000650*
000660*  ALSO CARRIES THE SINGLE-RULE RANGE CHECK - A RULE IS NO
000670*  GOOD IF ITS MIN-AMOUNT IS NOT STRICTLY LESS THAN ITS OWN
000680*  MAX-AMOUNT.  SETS W-RANGE-INVALID AND DISPLAYS THE BAD RULE.
000700*------------------------------------------------------------
000800
000900        VALIDATE-RULE-OVERLAP-TABLE.
001000            MOVE "N" TO W-OVERLAP-FOUND.
001100            MOVE 1 TO W-OVL-I.
001200            PERFORM VALIDATE-OVERLAP-OUTER THRU
001300                VALIDATE-OVERLAP-OUTER-EXIT
001400                UNTIL W-OVL-I > W-RULE-COUNT.
001500
001600        VALIDATE-OVERLAP-OUTER.
001700            COMPUTE W-OVL-J = W-OVL-I + 1.
001800            PERFORM VALIDATE-OVERLAP-INNER THRU
001900                VALIDATE-OVERLAP-INNER-EXIT
002000                UNTIL W-OVL-J > W-RULE-COUNT.
002100        VALIDATE-OVERLAP-OUTER-EXIT.
002200            ADD 1 TO W-OVL-I.
002300
002400        VALIDATE-OVERLAP-INNER.
002500            IF WT-RUL-MIN-AMOUNT(W-OVL-I)
002600                    < WT-RUL-MAX-AMOUNT(W-OVL-J)
002700                AND WT-RUL-MAX-AMOUNT(W-OVL-I)
002800                    > WT-RUL-MIN-AMOUNT(W-OVL-J)
002900                MOVE "Y" TO W-OVERLAP-FOUND
003000                DISPLAY "RULE-EDIT-VALIDATE: RULE "
003100                    WT-RUL-ID(W-OVL-I) " OVERLAPS RULE "
003200                    WT-RUL-ID(W-OVL-J)
003300            END-IF.
003400        VALIDATE-OVERLAP-INNER-EXIT.
003500            ADD 1 TO W-OVL-J.
003600
003700        VALIDATE-RULE-RANGE-TABLE.
003800            MOVE "N" TO W-RANGE-INVALID.
003900            MOVE 1 TO W-RULE-IDX.
004000            PERFORM VALIDATE-ONE-RULE-RANGE THRU
004100                VALIDATE-ONE-RULE-RANGE-EXIT
004200                UNTIL W-RULE-IDX > W-RULE-COUNT.
004300
004400        VALIDATE-ONE-RULE-RANGE.
004500            IF WT-RUL-MIN-AMOUNT(W-RULE-IDX)
004600                    NOT LESS THAN WT-RUL-MAX-AMOUNT(W-RULE-IDX)
004700                MOVE "Y" TO W-RANGE-INVALID
004800                DISPLAY "RULE-EDIT-VALIDATE: RULE "
004900                    WT-RUL-ID(W-RULE-IDX)
005000                    " MIN-AMOUNT NOT LESS THAN MAX-AMOUNT"
005100            END-IF.
005200        VALIDATE-ONE-RULE-RANGE-EXIT.
005300            ADD 1 TO W-RULE-IDX.
