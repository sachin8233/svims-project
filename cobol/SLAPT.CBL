000100*------------------------------------------------------------
000200*  SLAPT.CBL - FILE-CONTROL ENTRY.
000300*  APPROVE/REJECT TRANSACTION FEED.
000400*------------------------------------------------------------
000500        SELECT APPROVAL-TRAN-FILE
000600            ASSIGN TO "APTTRAN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
