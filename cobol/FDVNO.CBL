000100*------------------------------------------------------------
000200*  FDVNO.CBL - FILE SECTION ENTRY.
000300*  VENDOR MASTER RECORD, RE-WRITTEN IN FULL EACH RUN AFTER
000400*  VENDOR-RISK-SCORE HAS RECOMPUTED VND-RISK-SCORE.
000500*  LAYOUT IS IDENTICAL TO VENDOR-REC IN FDVND.CBL.
000600*------------------------------------------------------------
000700        FD  VENDOR-OUT
000800            LABEL RECORDS ARE STANDARD.
000900
001000        01  VENDOR-OUT-REC.
001100        05  VNO-ID                      PIC 9(9).
001200        05  VNO-NAME                    PIC X(100).
001300        05  VNO-GSTIN                   PIC X(50).
001400        05  VNO-EMAIL                   PIC X(100).
001500        05  VNO-STATUS                  PIC X(20).
001600        05  VNO-RISK-SCORE              PIC 9(3)V9(2).
001700        05  FILLER                      PIC X(6).
