000100*------------------------------------------------------------
000200*  SLVND.CBL - FILE-CONTROL ENTRY.
000300*  VENDOR MASTER EXTRACT (INPUT).
000400*------------------------------------------------------------
000500        SELECT VENDOR-FILE
000600            ASSIGN TO "VENDORFL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
