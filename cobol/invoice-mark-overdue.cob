000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-mark-overdue.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  DAILY BATCH STEP #1 OF THE OVERDUE/ESCALATE PAIR - MUST RUN
001000*  BEFORE invoice-escalate.  FULL PASS OVER INVOICE-FILE; ANY
001100*  INVOICE PAST ITS DUE DATE AND NOT ALREADY PAID OR REJECTED
001200*  GETS FLAGGED OVERDUE.  ONCE FLAGGED AN INVOICE STAYS
001300*  FLAGGED UNTIL IT IS PAID - THIS PASS NEVER CLEARS THE FLAG,
001400*  ONLY SETS IT.
001450*
001460*  WHY A SEPARATE STEP INSTEAD OF FOLDING THIS INTO ESCALATE:
001470*  THE OVERDUE FLAG AND THE ESCALATION LEVEL ARE OWNED BY TWO
001480*  DIFFERENT BUSINESS RULES (PAST-DUE-DATE VS. DAYS-OVERDUE
001490*  THRESHOLDS) AND THE APPROVAL DESK WANTED TO BE ABLE TO RERUN
001500*  ONE WITHOUT THE OTHER IF A STEP ABENDS PARTWAY THROUGH.
001600*---------------------------------------------------------------
001700*  CHANGE LOG
001800*
001900*  06/08/1991  RJM  AP-0079  ORIGINAL CLEAR-SELECTIONS PGM       AP-0079
002000*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
002100*  07/19/2001  MHC  SV-0037  RECAST AS MARK-OVERDUE PASS         SV-0037
002200*  04/03/2003  MHC  SV-0062  EXCLUDE PAID/REJECTED ONLY          SV-0062
002250*  11/14/2006  BTO  SV-0101  ADDED READ/FLAGGED COUNT DISPLAY    SV-0101
002260*  06/02/2009  BTO  SV-0137  CONFIRMED FLAG IS STICKY - NEVER    SV-0137
002270*                            CLEARED BY THIS PASS, PER DESK REQ  SV-0137
002280*  02/17/2011  BTO  SV-0148  NO LOGIC CHANGE - REVIEWED AGAINST  SV-0148
002290*                            REVISED APPROVAL-DESK OVERDUE DEF   SV-0148
002295*                            AND CONFIRMED NO CODE CHANGE NEEDED SV-0148
002300*---------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     SPECIAL-NAMES.
002700         C01 IS TOP-OF-FORM.
002800     INPUT-OUTPUT SECTION.
002900     FILE-CONTROL.
003000
003050*  INVOICE-FILE IS READ INPUT ONLY - THIS STEP NEVER REWRITES
003060*  THE MASTER IN PLACE, IT COPIES EVERY RECORD FORWARD TO
003070*  INVOICE-OUT, CHANGED OR NOT, SO THE NEXT STEP IN THE CHAIN
003080*  ALWAYS HAS A FRESH, COMPLETE COPY TO WORK FROM.
003100         COPY "SLINV.CBL".
003150*  INVOICE-OUT IS THE FORWARDED COPY - SAME RECORD LAYOUT AS
003160*  INVOICE-FILE, DIFFERENT DDNAME SO THE TWO CAN BE OPEN AT
003170*  ONCE DURING THE PASS.
003200         COPY "SLINO.CBL".
003300
003400 DATA DIVISION.
003500     FILE SECTION.
003550*  FDINV GIVES THE FULL INVOICE-REC LAYOUT - SEE THAT COPYBOOK
003560*  FOR THE FIELD-BY-FIELD COMMENTARY ON THE GST SPLIT AMOUNTS.
003570*  THIS PROGRAM ONLY TOUCHES INV-DUE-DATE, INV-STATUS AND
003580*  INV-IS-OVERDUE; EVERY OTHER FIELD PASSES THROUGH UNCHANGED.
003600
003700         COPY "FDINV.CBL".
003750*  FDINO IS THE SAME LAYOUT UNDER THE IVO- PREFIX, WRITTEN TO
003760*  THE INVOICE-OUT DDNAME RATHER THAN READ BACK FROM IT.
003800         COPY "FDINO.CBL".
003900
004000     WORKING-STORAGE SECTION.
004100
004200*  TODAY'S DATE - THE OVERDUE CUT-OFF.  PULLED ONCE AT THE TOP
004250*  OF THE RUN SO EVERY INVOICE IN THE FILE IS JUDGED AGAINST
004260*  THE SAME CUT-OFF, EVEN IF THE RUN SPANS MIDNIGHT.
004300     COPY "wsdate.cbl".
004400
004450*  RUN-TOTALS FOR THE END-OF-JOB DISPLAY LINE - THE NIGHTLY
004460*  STREAM'S OPERATOR CONSOLE LOG IS HOW THE APPROVAL DESK
004470*  NOTICES A SUDDEN JUMP IN OVERDUE VOLUME WITHOUT RUNNING A
004480*  SEPARATE REPORT.
004500     01  W-OVERDUE-COUNTERS.
004600         05  W-INVOICES-READ       PIC 9(7) COMP VALUE 0.
004700         05  W-INVOICES-FLAGGED    PIC 9(7) COMP VALUE 0.
004800         05  FILLER                 PIC X(08).
004900
004920*  NOTE - THE READ/FLAGGED COUNTERS ARE RESET ONLY BY THE
004930*  VALUE CLAUSE ABOVE, WHICH FIRES ONCE AT PROGRAM LOAD; THERE
004940*  IS NO MID-RUN RESET SINCE THIS PROGRAM NEVER LOOPS BACK TO
004945*  REPROCESS INVOICE-FILE FROM THE TOP.
004950*---------------------------------------------------------------
005000 PROCEDURE DIVISION.
005100
005150*---------------------------------------------------------------
005160*  INVOICE-MARK-OVERDUE-MAIN - STANDARD OPEN/READ-AHEAD/
005170*  PROCESS-TO-EOF/CLOSE SHAPE USED BY EVERY SVIMS BATCH PASS.
005180*  THE READ-AHEAD (ONE READ BEFORE THE LOOP, ONE AT THE
005190*  BOTTOM OF EACH ITERATION) IS HOUSE STYLE SO THE LOOP TEST
005200*  ITSELF NEVER HAS TO CHECK FOR END-OF-FILE MID-RECORD.
005250*---------------------------------------------------------------
005300     INVOICE-MARK-OVERDUE-MAIN.
005400         PERFORM GET-TODAYS-DATE.
005500         OPEN INPUT INVOICE-FILE.
005600         OPEN OUTPUT INVOICE-OUT.
005700         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
005800         PERFORM PROCESS-ONE-INVOICE THRU
005900             PROCESS-ONE-INVOICE-EXIT
006000             UNTIL END-OF-INVOICE-FILE.
006100         CLOSE INVOICE-FILE.
006200         CLOSE INVOICE-OUT.
006300         DISPLAY "INVOICE-MARK-OVERDUE: " W-INVOICES-READ
006400             " READ, " W-INVOICES-FLAGGED " FLAGGED OVERDUE".
006500         MOVE ZERO TO RETURN-CODE.
006600         STOP RUN.
006700
006800*---------------------------------------------------------------
006900*  PROCESS-ONE-INVOICE - THE OVERDUE TEST ITSELF.  AN INVOICE
007000*  IS OVERDUE WHEN ITS DUE DATE HAS PASSED AND IT IS NOT IN A
007100*  TERMINAL PAID OR REJECTED STATUS - A PAID OR REJECTED
007200*  INVOICE IS DONE WITH THE APPROVAL CYCLE AND IS NEVER FLAGGED
007300*  NO MATTER HOW LATE ITS ORIGINAL DUE DATE WAS.
007400*---------------------------------------------------------------
007500     PROCESS-ONE-INVOICE.
007600         ADD 1 TO W-INVOICES-READ.
007700         IF INV-DUE-DATE < W-TODAY-DATE
007800                 AND INV-STATUS NOT EQUAL "PAID"
007900                 AND INV-STATUS NOT EQUAL "REJECTED"
008000             MOVE "Y" TO INV-IS-OVERDUE
008100             MOVE "OVERDUE" TO INV-STATUS
008200             ADD 1 TO W-INVOICES-FLAGGED
008300         END-IF.
008400         PERFORM COPY-MASTER-TO-INVOICE-OUT.
008500         WRITE INVOICE-OUT-REC.
008550*  EXIT PARAGRAPH - READS THE NEXT RECORD AND FALLS BACK INTO
008560*  THE PERFORM...UNTIL TEST IN THE MAIN PARAGRAPH.
008600     PROCESS-ONE-INVOICE-EXIT.
008700         PERFORM READ-INVOICE-FILE-NEXT-RECORD.
008800
008900*---------------------------------------------------------------
009000*  COPY-MASTER-TO-INVOICE-OUT - FIELD-BY-FIELD MOVE OF THE
009100*  INVOICE-FILE RECORD TO THE INVOICE-OUT RECORD.  SPELLED OUT
009200*  ONE FIELD AT A TIME, NOT A GROUP MOVE, SINCE THE TWO RECORD
009300*  LAYOUTS USE DIFFERENT PREFIXES AND HOUSE STYLE NEVER RELIES
009400*  ON TWO GROUPS HAPPENING TO LINE UP BYTE FOR BYTE.
009500*---------------------------------------------------------------
009600     COPY-MASTER-TO-INVOICE-OUT.
009700         MOVE INV-ID TO IVO-ID.
009800         MOVE INV-VENDOR-ID TO IVO-VENDOR-ID.
009900         MOVE INV-NUMBER TO IVO-NUMBER.
010000         MOVE INV-AMOUNT TO IVO-AMOUNT.
010100         MOVE INV-CGST-AMOUNT TO IVO-CGST-AMOUNT.
010200         MOVE INV-SGST-AMOUNT TO IVO-SGST-AMOUNT.
010300         MOVE INV-IGST-AMOUNT TO IVO-IGST-AMOUNT.
010400         MOVE INV-TOTAL-AMOUNT TO IVO-TOTAL-AMOUNT.
010500         MOVE INV-DATE TO IVO-DATE.
010600         MOVE INV-DUE-DATE TO IVO-DUE-DATE.
010700         MOVE INV-STATUS TO IVO-STATUS.
010800         MOVE INV-CURRENT-LEVEL TO IVO-CURRENT-LEVEL.
010900         MOVE INV-IS-OVERDUE TO IVO-IS-OVERDUE.
011000         MOVE INV-ESCALATION-LVL TO IVO-ESCALATION-LVL.
011100
011200*---------------------------------------------------------------
011300*  THE TWO MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY COPYBOOKS.
011400*
011500*  READ-INVOICE-FILE-NEXT-RECORD - SEQUENTIAL READ/AT END LOGIC
011600*  SHARED BY EVERY SVIMS PROGRAM THAT READS INVOICE-FILE.
011700     COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
011800*
011900*  PLDATE - HOUSE-WIDE GET-TODAYS-DATE PARAGRAPH.
012000     COPY "PLDATE.CBL".
