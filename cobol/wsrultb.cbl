000100*------------------------------------------------------------
000200*  wsrultb.cbl
000300*  APPROVAL-RULE TABLE WORKING STORAGE FOR PL-LOAD-RULE-TABLE,
000400*  PL-FIND-APPLICABLE-RULE AND PL-VALIDATE-RULE-OVERLAP (BOTH
000450*  THE RANGE CHECK AND THE PAIRWISE OVERLAP CHECK).
000500*------------------------------------------------------------
000600
000700        01  W-RULE-TABLE.
000800            05  W-RULE-ENTRY
000900                OCCURS 1 TO 200 TIMES
001000                DEPENDING ON W-RULE-COUNT
001100                INDEXED BY WT-RUL-IDX.
001200                10  WT-RUL-ID              PIC 9(9).
001300                10  WT-RUL-MIN-AMOUNT      PIC S9(13)V99 COMP-3.
001400                10  WT-RUL-MAX-AMOUNT      PIC S9(13)V99 COMP-3.
001500                10  WT-RUL-APPROVAL-LVLS   PIC 9(3).
001600                10  WT-RUL-IS-ACTIVE       PIC X(1).
001700                10  WT-RUL-PRIORITY        PIC 9(3).
001800
001900        77  W-RULE-COUNT                 PIC 9(5) COMP VALUE 0.
002000        77  W-RULE-IDX                   PIC 9(5) COMP.
002100        77  W-OVL-I                      PIC 9(5) COMP.
002200        77  W-OVL-J                      PIC 9(5) COMP.
002300*  PIC 9(4), NOT 9(3) - RUL-PRIORITY ITSELF IS A 3-DIGIT FIELD
002310*  (SEE wsrultb.cbl'S WT-RUL-PRIORITY ABOVE), SO ITS WIDEST
002320*  LEGAL VALUE IS 999.  PL-FIND-APPLICABLE-RULE.CBL SEEDS THIS
002330*  FIELD ONE PAST THAT (1000) SO A RULE ACTUALLY PRIORITIZED
002340*  AT 999 IS STILL PICKED UP ON THE FIRST COMPARE - A 9(3)
002350*  SENTINEL OF 999 WOULD TIE AGAINST A REAL 999 AND NEVER LOSE
002360*  THE "NOT <" TEST, SO THAT RULE WOULD NEVER BE SELECTED.
002370        77  W-BEST-PRIORITY              PIC 9(4).
002400        77  W-RULE-REQ-LEVELS            PIC 9(3).
002500        77  W-RULE-LOOKUP-AMOUNT         PIC S9(13)V99 COMP-3.
002600
002700        01  W-END-OF-RULE-FILE            PIC X.
002800            88  END-OF-RULE-FILE           VALUE "Y".
002900
003000        01  W-RULE-FOUND                  PIC X.
003100            88  RULE-FOUND                 VALUE "Y".
003200
003300        01  W-OVERLAP-FOUND               PIC X.
003400            88  OVERLAP-FOUND              VALUE "Y".
003500
003600        01  W-RANGE-INVALID               PIC X.
003700            88  RANGE-INVALID              VALUE "Y".
