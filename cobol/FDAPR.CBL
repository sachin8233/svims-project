000100*------------------------------------------------------------
000200*  FDAPR.CBL - FILE SECTION ENTRY.
000300*  INVOICE APPROVAL HISTORY RECORD - ONE ROW PER SIGN-OFF OR
000400*  REJECTION, KEYED BY APR-INVOICE-ID PLUS APR-LEVEL.
000500*------------------------------------------------------------
000600        FD  APPROVAL-FILE
000700            LABEL RECORDS ARE STANDARD.
000800
000900        01  APPROVAL-REC.
001000        05  APR-INVOICE-ID              PIC 9(9).
001100        05  APR-LEVEL                   PIC 9(3).
001200        05  APR-APPROVED-BY             PIC X(100).
001300        05  APR-STATUS                  PIC X(20).
001400        05  APR-COMMENTS                PIC X(500).
001500        05  FILLER                      PIC X(4).
