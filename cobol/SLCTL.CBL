000100*------------------------------------------------------------
000200*  SLCTL.CBL - FILE-CONTROL ENTRY.
000300*  SVIMS LAST-NUMBER CONTROL RECORD.
000400*------------------------------------------------------------
000500        SELECT CONTROL-FILE
000600            ASSIGN TO "CTLFILE"
000700            ORGANIZATION IS LINE SEQUENTIAL.
