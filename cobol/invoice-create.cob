000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-create.
000300 AUTHOR.        M H CHEN.
000400 INSTALLATION.  SVIMS GST/VENDOR DESK.
000500 DATE-WRITTEN.  07/19/2001.
000600 DATE-COMPILED.
000700 SECURITY.      SVIMS BATCH - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*  BUILDS NEW INVOICES FROM THE INV-CREATE-TRAN-FILE FEED.  ONE
001000*  OR MORE TRANSACTION LINES SHARING THE SAME ICT-REQ-NUMBER
001100*  MAKE UP ONE NEW INVOICE (HEADER FIELDS REPEAT ON EVERY LINE,
001200*  VOUCHER-DETAIL STYLE - SEE VOUCHER-MAINTENANCE, THE OLD AP
001300*  PROGRAM THIS ONE WAS BUILT FROM).  INVOICE SUBTOTAL IS THE
001400*  SUM OF QUANTITY * UNIT-PRICE OVER THE GROUP'S LINES.
001500*
001600*  VENDOR STATE CODE COMES FROM THE FIRST TWO BYTES OF THE
001700*  VENDOR'S GSTIN (DEFAULT '27' IF BLANK) AND IS USED AS BOTH
001800*  VENDOR-STATE AND INVOICE-STATE - THE GST DESK'S SAME-STATE
001900*  SIMPLIFICATION, SO CGST/SGST ALWAYS COME OUT NONZERO AND
002000*  IGST STAYS ZERO ON EVERY INVOICE THIS PROGRAM WRITES.
002100*
002200*  INVOICE NUMBER IS 'INV-' + TODAY'S DATE + '-' + A 4-DIGIT
002300*  DAILY SEQUENCE FROM THE CONTROL-FILE (RESET WHEN THE FILE'S
002400*  STORED CONTROL DATE FALLS BEHIND TODAY).
002500*
002600*  WHY THE CONTROL-FILE HOLDS BOTH SEQ-NO AND LAST-INVOICE-ID -
002700*  THE SEQ-NO RESETS EVERY DAY (IT IS ONLY EVER USED INSIDE THE
002800*  INVOICE NUMBER TEXT) BUT LAST-INVOICE-ID NEVER RESETS, SINCE
002900*  IVO-ID IS THE PERMANENT KEY EVERY OTHER SVIMS PROGRAM JOINS
003000*  ON - THE TWO COUNTERS SERVE COMPLETELY DIFFERENT PURPOSES
003100*  EVEN THOUGH BOTH LIVE ON THE SAME SINGLE CONTROL-FILE RECORD.
003200*---------------------------------------------------------------
003300*  CHANGE LOG
003400*
003500*  03/02/1990  RJM  AP-0055  ORIGINAL VOUCHER-ADD PROGRAM        AP-0055
003600*  05/19/1992  RJM  AP-0083  MULTI-LINE VOUCHER DETAIL           AP-0083
003700*  09/09/1998  DWP  AP-0201  Y2K - CCYY DATE WINDOW CHK          AP-0201
003800*  07/19/2001  MHC  SV-0035  RECAST AS INVOICE CREATE            SV-0035
003900*  04/03/2003  MHC  SV-0060  GST CALC FOLDED IN HERE             SV-0060
004000*  10/27/2005  BTO  SV-0093  CONTROL-FILE SEQ PER DAY            SV-0093
004100*  12/11/2007  BTO  SV-0118  DEFAULT STATE '27' WHEN GSTIN       SV-0118
004200*                            BLANK OR VENDOR NOT ON TABLE        SV-0118
004300*  08/30/2010  BTO  SV-0145  CONFIRMED SAME-STATE RULE STILL     SV-0145
004400*                            MATCHES DESK POLICY - NO CHANGE     SV-0145
004500*  03/14/2013  BTO  SV-0161  ABEND WORK AREA ADDED FOR A         SV-0161
004600*                            FUTURE CONTROL-FILE CORRUPTION      SV-0161
004700*                            CHECK - SEE OPEN-THE-CONTROL-FILE   SV-0161
004800*  07/05/2015  BTO  SV-0177  NO LOGIC CHANGE - REVIEWED GST      SV-0177
004900*                            CALC AGAINST REVISED RATE TABLE     SV-0177
005000*                            AND CONFIRMED NO CODE CHANGE NEEDED SV-0177
005100*---------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300     CONFIGURATION SECTION.
005400     SPECIAL-NAMES.
005500         C01 IS TOP-OF-FORM.
005600     INPUT-OUTPUT SECTION.
005700     FILE-CONTROL.
005800
005900*  INV-CREATE-TRAN-FILE - TODAY'S INCOMING NEW-INVOICE REQUEST
006000*  LINES, GROUPED BY ICT-REQ-NUMBER, ONE LINE PER ITEM.
006100         COPY "SLICT.CBL".
006200*  VENDOR-FILE - LOADED WHOLE INTO W-VENDOR-TABLE FOR THE GSTIN
006300*  STATE-CODE LOOKUP ON EACH NEW INVOICE HEADER.
006400         COPY "SLVND.CBL".
006500*  INVOICE-OUT - THE NEW INVOICE HEADERS THIS PROGRAM CREATES,
006600*  ONE PER ICT-REQ-NUMBER GROUP, FEEDING FORWARD INTO THE
006700*  NIGHTLY STREAM'S NEXT INVOICE-TOUCHING STEP.
006800         COPY "SLINO.CBL".
006900*  ITEM-FILE - THE LINE-ITEM DETAIL BEHIND EACH NEW INVOICE,
007000*  ONE ITEM-FILE ROW PER INV-CREATE-TRAN-FILE LINE.
007100         COPY "SLITM.CBL".
007200*  CONTROL-FILE - THE SINGLE-RECORD LAST-NUMBER FILE SHARED BY
007300*  THIS PROGRAM AND payment-apply.
007400         COPY "SLCTL.CBL".
007500
007600 DATA DIVISION.
007700     FILE SECTION.
007800*  SEE THE NAMED COPYBOOKS FOR FIELD-BY-FIELD LAYOUTS.
007900         COPY "FDICT.CBL".
008000         COPY "FDVND.CBL".
008100         COPY "FDINO.CBL".
008200         COPY "FDITM.CBL".
008300         COPY "FDCTL.CBL".
008400
008500     WORKING-STORAGE SECTION.
008600
008700*  TODAY'S DATE FOR THE INVOICE NUMBER - GDTV- BLOCK ALSO
008800*  CARRIES THE REDEFINES THIS PROGRAM NEEDS FOR DATE WORK.
008900     COPY "wsdate.cbl".
009000
009100*  VENDOR TABLE - LOADED WHOLE, SEARCHED BY ID FOR THE GSTIN
009200*  STATE-CODE LOOKUP ON EACH NEW INVOICE.
009300     COPY "wsvndtb.cbl".
009400
009500*  GSTSERVICE WORK AREA - PASSED TO COMPUTE-GST-AMOUNTS IN
009600*  PLGST.CBL.  BASE-AMOUNT IN, THE FOUR SPLIT AMOUNTS OUT.
009700     01  W-GST-WORK-AREA.
009800         05  W-GST-BASE-AMOUNT     PIC S9(13)V99 COMP-3.
009900         05  W-GST-VENDOR-STATE    PIC X(02).
010000         05  W-GST-INVOICE-STATE   PIC X(02).
010100         05  W-GST-CGST-AMOUNT     PIC S9(13)V99 COMP-3.
010200         05  W-GST-SGST-AMOUNT     PIC S9(13)V99 COMP-3.
010300         05  W-GST-IGST-AMOUNT     PIC S9(13)V99 COMP-3.
010400         05  W-GST-TOTAL-AMOUNT    PIC S9(13)V99 COMP-3.
010500
010600     01  W-STATE-CHECK             PIC X(02).
010700*  W-INVOICE-SUBTOTAL ACCUMULATES ACROSS ADD-ONE-ITEM-LINE AND
010800*  IS RESET TO ZERO AT THE TOP OF EVERY NEW GROUP IN
010900*  START-NEW-INVOICE - IT NEVER CARRIES A VALUE FORWARD BETWEEN
011000*  TWO DIFFERENT ICT-REQ-NUMBER GROUPS.
011100     01  W-INVOICE-SUBTOTAL        PIC S9(13)V99 COMP-3.
011200
011300*  W-CURRENT-REQ HOLDS THE ICT-REQ-NUMBER OF THE GROUP NOW
011400*  BEING BUILT, SO THE INNER ADD-ONE-ITEM-LINE LOOP KNOWS WHEN
011500*  THE TRANSACTION FILE HAS MOVED ON TO THE NEXT REQUEST.
011600     01  W-CURRENT-REQ             PIC 9(9).
011700*  NUMERIC/DISPLAY REDEFINES OF W-CURRENT-REQ - NOT USED BY ANY
011800*  STATEMENT TODAY, CARRIED OVER FROM AN EARLIER VERSION THAT
011900*  DISPLAYED THE REQUEST NUMBER ON A CONSOLE TRACE LINE.
012000     01  FILLER REDEFINES W-CURRENT-REQ.
012100         05  W-CURRENT-REQ-DISPLAY PIC X(09).
012200
012300*  W-INVOICE-ITEM-COUNT IS RESET PER-GROUP IN START-NEW-INVOICE,
012400*  W-INVOICES-CREATED RUNS FOR THE WHOLE JOB AND FEEDS THE
012500*  END-OF-JOB CONSOLE DISPLAY - TWO DIFFERENT LIFETIMES IN THE
012600*  SAME GROUP ITEM FOR CONVENIENCE.
012700     01  W-INVOICE-CREATE-COUNTERS.
012800         05  W-INVOICE-ITEM-COUNT  PIC 9(3) COMP VALUE 0.
012900         05  W-INVOICES-CREATED    PIC 9(5) COMP VALUE 0.
013000         05  FILLER                 PIC X(08).
013100
013200     01  W-END-OF-ICT-FILE          PIC X.
013300         88  END-OF-ICT-FILE         VALUE "Y".
013400
013500     01  W-CONTROL-RECORD-FOUND     PIC X.
013600         88  CONTROL-RECORD-WAS-READ VALUE "Y".
013700
013800*  ABEND-REASON/CODE/TEXT SPLIT - SEE rule-edit-validate AND
013900*  invoice-approve FOR THE SAME REDEFINES PATTERN.  NOT
014000*  CURRENTLY SET BY ANY PARAGRAPH IN THIS PROGRAM - HELD IN
014100*  RESERVE SHOULD A FUTURE CONTROL-FILE SANITY CHECK NEED IT
014200*  (SEE THE 2013 CHANGE-LOG ENTRY ABOVE).
014300     01  W-ABEND-REASON            PIC X(60).
014400     01  FILLER REDEFINES W-ABEND-REASON.
014500         05  W-ABEND-CODE          PIC X(08).
014600         05  W-ABEND-TEXT          PIC X(52).
014700*---------------------------------------------------------------
014800 PROCEDURE DIVISION.
014900*---------------------------------------------------------------
015000*  INVOICE-CREATE-MAIN - LOADS THE VENDOR TABLE AND OPENS THE
015100*  CONTROL-FILE BEFORE TOUCHING INV-CREATE-TRAN-FILE, SINCE
015200*  EVERY NEW INVOICE NUMBER NEEDS BOTH THE VENDOR TABLE (FOR
015300*  ITS STATE CODE) AND THE CONTROL-FILE (FOR THE NEXT INVOICE
015400*  ID AND DAILY SEQUENCE) BEFORE THE FIRST ONE CAN BE BUILT.
015500     INVOICE-CREATE-MAIN.
015600         PERFORM GET-TODAYS-DATE.
015700         PERFORM LOAD-VENDOR-TABLE.
015800         PERFORM OPEN-THE-CONTROL-FILE.
015900         OPEN INPUT INV-CREATE-TRAN-FILE.
016000         OPEN OUTPUT INVOICE-OUT.
016100         OPEN OUTPUT ITEM-FILE.
016200         MOVE "N" TO W-END-OF-ICT-FILE.
016300         PERFORM READ-ICT-FILE-NEXT-RECORD.
016400         PERFORM PROCESS-ONE-REQUEST THRU
016500             PROCESS-ONE-REQUEST-EXIT
016600             UNTIL END-OF-ICT-FILE.
016700         CLOSE INV-CREATE-TRAN-FILE.
016800         CLOSE INVOICE-OUT.
016900         CLOSE ITEM-FILE.
017000         PERFORM CLOSE-THE-CONTROL-FILE.
017100         DISPLAY "INVOICE-CREATE: " W-INVOICES-CREATED
017200             " INVOICES CREATED".
017300         MOVE ZERO TO RETURN-CODE.
017400         STOP RUN.
017500
017600*---------------------------------------------------------------
017700*  PROCESS-ONE-REQUEST - CONTROL BREAK ON ICT-REQ-NUMBER, ONE
017800*  GROUP OF CONSECUTIVE TRANSACTION LINES MAKES UP ONE INVOICE.
017900*  THE INCOMING FILE IS ASSUMED ALREADY GROUPED BY REQ-NUMBER -
018000*  THIS PROGRAM DOES NOT SORT IT, IT TRUSTS THE FEED.
018100     PROCESS-ONE-REQUEST.
018200         MOVE ICT-REQ-NUMBER TO W-CURRENT-REQ.
018300*  W-CURRENT-REQ IS SET ONCE PER GROUP AND HELD FOR THE DURATION
018400*  OF THE INNER PERFORM BELOW - IT IS WHAT LETS THE LOOP TELL A
018500*  NEW GROUP'S FIRST LINE FROM ONE MORE LINE OF THE SAME GROUP.
018600         PERFORM START-NEW-INVOICE.
018700         PERFORM ADD-ONE-ITEM-LINE THRU
018800             ADD-ONE-ITEM-LINE-EXIT
018900             UNTIL END-OF-ICT-FILE
019000             OR ICT-REQ-NUMBER NOT EQUAL W-CURRENT-REQ.
019100         PERFORM FINISH-THE-INVOICE.
019200     PROCESS-ONE-REQUEST-EXIT.
019300         EXIT.
019400
019500*---------------------------------------------------------------
019600*  START-NEW-INVOICE - HEADER FIELDS ARE TAKEN FROM THE FIRST
019700*  TRANSACTION LINE OF THE GROUP ONLY - EVERY LINE IN THE SAME
019800*  REQUEST IS EXPECTED TO CARRY IDENTICAL HEADER VALUES, THE
019900*  SAME ASSUMPTION VOUCHER-MAINTENANCE MADE ON ITS DETAIL LINES.
020000     START-NEW-INVOICE.
020100         MOVE ICT-VENDOR-ID TO IVO-VENDOR-ID.
020200         MOVE ICT-INVOICE-DATE TO IVO-DATE.
020300         MOVE ICT-DUE-DATE TO IVO-DUE-DATE.
020400         MOVE 0 TO W-INVOICE-SUBTOTAL.
020500         MOVE 0 TO W-INVOICE-ITEM-COUNT.
020600*  LAST-INVOICE-ID IS THE PERMANENT, NEVER-RESET KEY COUNTER;
020700*  LAST-SEQ-NO IS THE DAILY COUNTER USED ONLY IN THE INVOICE
020800*  NUMBER TEXT - SEE THE HEADER NOTE ABOVE.
020900         ADD 1 TO CTL-LAST-INVOICE-ID.
021000         ADD 1 TO CTL-LAST-SEQ-NO.
021100         MOVE CTL-LAST-INVOICE-ID TO IVO-ID.
021200         PERFORM BUILD-INVOICE-NUMBER.
021300
021400*---------------------------------------------------------------
021500*  ADD-ONE-ITEM-LINE - ONE ITEM-FILE ROW PER TRANSACTION LINE
021600*  IN THE GROUP, AMOUNT COMPUTED HERE RATHER THAN TRUSTED FROM
021700*  THE INCOMING FEED SO A BAD UPSTREAM CALCULATION CAN NEVER
021800*  FLOW THROUGH TO THE INVOICE SUBTOTAL.
021900     ADD-ONE-ITEM-LINE.
022000*  W-INVOICE-ITEM-COUNT IS ACCUMULATED HERE BUT NOT WRITTEN
022100*  ANYWHERE ON INVOICE-OUT-REC TODAY - HELD FOR A POSSIBLE
022200*  FUTURE LINE-COUNT FIELD ON THE INVOICE HEADER.
022300         ADD 1 TO W-INVOICE-ITEM-COUNT.
022400         MOVE IVO-ID TO ITM-INVOICE-ID.
022500         MOVE ICT-ITEM-ORDER TO ITM-ORDER.
022600         MOVE ICT-DESCRIPTION TO ITM-DESCRIPTION.
022700         MOVE ICT-QUANTITY TO ITM-QUANTITY.
022800         MOVE ICT-UNIT-PRICE TO ITM-UNIT-PRICE.
022900         COMPUTE ITM-AMOUNT = ITM-QUANTITY * ITM-UNIT-PRICE.
023000         ADD ITM-AMOUNT TO W-INVOICE-SUBTOTAL.
023100         WRITE ITEM-REC.
023200*  ITM-ORDER IS CARRIED THROUGH FROM ICT-ITEM-ORDER AS-IS, NOT
023300*  RENUMBERED HERE, SO A GAP OR REPEAT IN THE INCOMING FEED'S
023400*  ORDERING SHOWS UP UNCHANGED ON THE ITEM-FILE.
023500*  EXIT PARAGRAPH - READS THE NEXT TRANSACTION LINE AND FALLS
023600*  BACK INTO THE CONTROL-BREAK TEST IN PROCESS-ONE-REQUEST.
023700     ADD-ONE-ITEM-LINE-EXIT.
023800         PERFORM READ-ICT-FILE-NEXT-RECORD.
023900
024000*---------------------------------------------------------------
024100*  FINISH-THE-INVOICE - CLOSES OUT THE GROUP ONCE ALL ITS ITEM
024200*  LINES ARE WRITTEN: RUNS THE GST SPLIT AGAINST THE SUBTOTAL,
024300*  STAMPS THE BRAND-NEW HEADER'S STARTING STATUS/LEVEL/FLAGS,
024400*  AND WRITES THE ONE INVOICE-OUT RECORD FOR THE WHOLE GROUP.
024500     FINISH-THE-INVOICE.
024600         MOVE W-INVOICE-SUBTOTAL TO IVO-AMOUNT.
024700         PERFORM DERIVE-VENDOR-STATE-CODE.
024800         MOVE W-INVOICE-SUBTOTAL TO W-GST-BASE-AMOUNT.
024900         PERFORM COMPUTE-GST-AMOUNTS.
025000         MOVE W-GST-CGST-AMOUNT TO IVO-CGST-AMOUNT.
025100         MOVE W-GST-SGST-AMOUNT TO IVO-SGST-AMOUNT.
025200         MOVE W-GST-IGST-AMOUNT TO IVO-IGST-AMOUNT.
025300         MOVE W-GST-TOTAL-AMOUNT TO IVO-TOTAL-AMOUNT.
025400*  A NEW INVOICE ALWAYS STARTS PENDING AT LEVEL ZERO, NOT
025500*  OVERDUE AND NOT ESCALATED - THE LATER NIGHTLY STEPS ARE
025600*  WHAT MOVE IT ALONG FROM HERE.
025700         MOVE "PENDING" TO IVO-STATUS.
025800         MOVE 0 TO IVO-CURRENT-LEVEL.
025900         MOVE "N" TO IVO-IS-OVERDUE.
026000         MOVE 0 TO IVO-ESCALATION-LVL.
026100         WRITE INVOICE-OUT-REC.
026200*  THE GROUP'S ITEM-FILE ROWS WERE ALREADY WRITTEN BACK IN
026300*  ADD-ONE-ITEM-LINE - INVOICE-OUT-REC IS ALWAYS THE LAST THING
026400*  WRITTEN FOR A GIVEN GROUP, NEVER THE FIRST.
026500         ADD 1 TO W-INVOICES-CREATED.
026600
026700*---------------------------------------------------------------
026800*  DEFAULT STATE CODE IS '27' - BLANK OR SHORT GSTIN ON THE
026900*  VENDOR MASTER, OR VENDOR NOT FOUND ON THE TABLE AT ALL.
027000*  VENDOR-STATE AND INVOICE-STATE END UP IDENTICAL ON EVERY
027100*  INVOICE THIS PROGRAM WRITES - THE SAME-STATE SIMPLIFICATION
027200*  CALLED OUT IN THE PROGRAM HEADER.
027300     DERIVE-VENDOR-STATE-CODE.
027400         MOVE "27" TO W-GST-VENDOR-STATE.
027500         MOVE IVO-VENDOR-ID TO W-SEARCH-VENDOR-ID.
027600         PERFORM FIND-VENDOR-BY-ID.
027700*  A VENDOR-ID ON THE TRANSACTION FEED THAT MATCHES NO ROW ON
027800*  THE VENDOR TABLE SIMPLY FALLS THROUGH TO THE '27' DEFAULT
027900*  SET ABOVE - THIS PROGRAM DOES NOT REJECT OR ABEND ON AN
028000*  UNKNOWN VENDOR-ID, IT TRUSTS THE UPSTREAM FEED VALIDATION.
028100         IF FOUND-VENDOR-RECORD
028200             MOVE WT-VND-GSTIN(WT-VND-IDX)(1:2) TO W-STATE-CHECK
028300             IF W-STATE-CHECK NOT = SPACES
028400                 MOVE W-STATE-CHECK TO W-GST-VENDOR-STATE
028500             END-IF
028600         END-IF.
028700         MOVE W-GST-VENDOR-STATE TO W-GST-INVOICE-STATE.
028800*  BOTH FIELDS END UP THE SAME VALUE HERE - SEE THE SAME-STATE
028900*  SIMPLIFICATION NOTE AT THE TOP OF THIS PROGRAM.
029000
029100*---------------------------------------------------------------
029200*  BUILD-INVOICE-NUMBER - TEXT FORMAT IS 'INV-' + CCYYMMDD +
029300*  '-' + THE 4-DIGIT DAILY SEQUENCE.  STRING, NOT A SIMPLE
029400*  MOVE, SINCE THE THREE PIECES ARE DIFFERENT PICTURE CLAUSES
029500*  BEING CONCATENATED INTO ONE ALPHANUMERIC FIELD.
029600     BUILD-INVOICE-NUMBER.
029700         MOVE SPACES TO IVO-NUMBER.
029800         STRING "INV-" DELIMITED BY SIZE
029900             W-TODAY-DATE DELIMITED BY SIZE
030000             "-" DELIMITED BY SIZE
030100             CTL-LAST-SEQ-NO DELIMITED BY SIZE
030200             INTO IVO-NUMBER.
030300*  CTL-LAST-SEQ-NO IS A PIC 9(4) FIELD - A DAY WITH MORE THAN
030400*  9999 NEW INVOICES WOULD WRAP BACK TO 0001 AND RISK A
030500*  DUPLICATE INVOICE NUMBER TEXT, THOUGH NOT A DUPLICATE IVO-ID
030600*  SINCE THAT COMES FROM THE NEVER-RESET LAST-INVOICE-ID
030700*  COUNTER INSTEAD - VOLUME HAS NEVER COME CLOSE TO THIS LIMIT.
030800
030900*---------------------------------------------------------------
031000*  SINGLE-RECORD CONTROL FILE, NO ISAM ON THIS BOX - PLAIN
031100*  SEQUENTIAL OPEN I-O / READ / REWRITE OF THE ONE RECORD,
031200*  THE SAME IDIOM CONTROL-FILE-MAINTENANCE USED TO KEEP.
031300     OPEN-THE-CONTROL-FILE.
031400         MOVE "Y" TO W-CONTROL-RECORD-FOUND.
031500         OPEN I-O CONTROL-FILE.
031600*  FIRST-EVER RUN (FILE EMPTY) STARTS EVERY COUNTER AT ZERO AND
031700*  FORCES A REWRITE-VS-WRITE DECISION IN CLOSE-THE-CONTROL-FILE
031800*  BELOW, SINCE THERE IS NO RECORD YET TO REWRITE OVER.
031900         READ CONTROL-FILE
032000             AT END
032100                 MOVE "N" TO W-CONTROL-RECORD-FOUND
032200                 MOVE 1 TO CTL-KEY
032300                 MOVE 0 TO CTL-LAST-SEQ-NO
032400                 MOVE 0 TO CTL-LAST-INVOICE-ID
032500                 MOVE 0 TO CTL-LAST-PAYMENT-ID
032600         END-READ.
032700*  DAILY SEQUENCE RESETS TO ZERO THE FIRST TIME THIS PROGRAM
032800*  RUNS ON A NEW CALENDAR DATE - CTL-CONTROL-DATE IS HOW THE
032900*  CONTROL-FILE REMEMBERS WHICH DATE THE SEQUENCE IS FOR.
033000         IF CTL-CONTROL-DATE NOT EQUAL W-TODAY-DATE
033100             MOVE 0 TO CTL-LAST-SEQ-NO
033200             MOVE W-TODAY-DATE TO CTL-CONTROL-DATE
033300         END-IF.
033400
033500*---------------------------------------------------------------
033600*  CLOSE-THE-CONTROL-FILE - REWRITE IF A RECORD WAS ALREADY ON
033700*  THE FILE WHEN THIS RUN STARTED, OTHERWISE WRITE THE FIRST
033800*  ONE - THE SAME FIRST-RUN BRANCH payment-apply USES ON ITS
033900*  OWN COPY OF THIS CONTROL-FILE.
034000     CLOSE-THE-CONTROL-FILE.
034100         IF CONTROL-RECORD-WAS-READ
034200             REWRITE CONTROL-REC
034300         ELSE
034400             WRITE CONTROL-REC
034500         END-IF.
034600         CLOSE CONTROL-FILE.
034700*  THE CLOSE ABOVE RELEASES THE CONTROL-FILE FOR THE NEXT
034800*  PROGRAM IN THE NIGHTLY STREAM THAT NEEDS IT - payment-apply
034900*  RUNS LATER IN THE SAME STREAM AND OPENS THE SAME FILE AGAIN.
035000
035100*---------------------------------------------------------------
035200*  ICT-FILE HAS NO SHARED READ COPYBOOK - ONLY THIS PROGRAM
035300*  EVER OPENS IT, SO THE READ PARAGRAPH STAYS LOCAL.
035400     READ-ICT-FILE-NEXT-RECORD.
035500         READ INV-CREATE-TRAN-FILE
035600             AT END MOVE "Y" TO W-END-OF-ICT-FILE
035700         END-READ.
035800*  CALLED FROM BOTH THE READ-AHEAD IN INVOICE-CREATE-MAIN AND
035900*  FROM ADD-ONE-ITEM-LINE-EXIT AFTER EVERY LINE PROCESSED.
036000
036100*---------------------------------------------------------------
036200*  THE SIX MEMBERS BELOW ARE SHARED PROCEDURE-LIBRARY COPYBOOKS.
036300*
036400*  PL-LOAD-VENDOR-TABLE / READ-VENDOR-FILE-NEXT-RECORD / PL-
036500*  FIND-VENDOR-BY-ID - THE SAME VENDOR-TABLE MACHINERY
036600*  vendor-risk-score USES, SHARED HERE SO THE TWO PROGRAMS CAN
036700*  NEVER DISAGREE ON HOW A VENDOR IS LOOKED UP.
036800     COPY "PL-LOAD-VENDOR-TABLE.CBL".
036900     COPY "READ-VENDOR-FILE-NEXT-RECORD.CBL".
037000     COPY "PL-FIND-VENDOR-BY-ID.CBL".
037100*
037200*  PLGST - HOUSE-WIDE GST SPLIT CALCULATION.
037300     COPY "PLGST.CBL".
037400*
037500*  PLDATE - HOUSE-WIDE GET-TODAYS-DATE PARAGRAPH.
037600     COPY "PLDATE.CBL".
037700*
037800*  PLGENERAL - HOUSE-WIDE ABEND-THE-RUN PARAGRAPH, NOT CALLED
037900*  BY ANY PARAGRAPH IN THIS PROGRAM TODAY BUT COPIED IN FOR
038000*  CONSISTENCY WITH EVERY OTHER SVIMS PROGRAM IN THE SUITE.
038100     COPY "PLGENERAL.CBL".
038200*---------------------------------------------------------------
038300*  END OF PROGRAM.
038400*---------------------------------------------------------------
