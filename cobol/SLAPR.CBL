000100*------------------------------------------------------------
000200*  SLAPR.CBL - FILE-CONTROL ENTRY.
000300*  INVOICE APPROVAL HISTORY EXTRACT.
000400*------------------------------------------------------------
000500        SELECT APPROVAL-FILE
000600            ASSIGN TO "APPRVFIL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
